000100 IDENTIFICATION DIVISION.
000200************************************************************
000300 PROGRAM-ID.  ERCORRAL.
000400 AUTHOR. R V MEEKS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/25/94.
000700 DATE-COMPILED. 03/25/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900************************************************************
001000*REMARKS.
001100*
001200*          THIS IS STEP 2 OF THE CORRAL LINKAGE JOB.  IT READS
001300*          THE ACCEPTED-RECORD FEED ERINTAKE LEFT BEHIND, HOLDS
001400*          THE WHOLE POPULATION IN A WORKING-STORAGE TABLE, AND
001500*          IN ONE PASS OVER THAT TABLE:
001600*
001700*            - GENERATES EACH RECORD'S BLOCKING CODES (CALLS
001800*              ERBLOCK)
001900*            - BUILDS THE POPULATION-WIDE FORENAME-INITIAL AND
002000*              SURNAME-PHONEME FREQUENCY TABLES AND STAMPS EACH
002100*              RECORD WITH THE KEYS IT CONTRIBUTED
002200*
002300*          A SECOND PASS TURNS EACH RECORD'S STAMPED KEYS INTO
002400*          FREQUENCY WEIGHTS NOW THAT THE TABLE TOTALS ARE
002500*          FINAL, THEN A THIRD PASS WALKS EVERY PAIR OF RECORDS
002600*          SHARING A BLOCKING CODE AND SCORES THE PAIR THROUGH
002700*          NINE CALLS TO ERSIM, SUMMING THE NINE RETURNED
002800*          WEIGHTS AND MAXIMUMS INTO THE FINAL SIMILARITY.
002900*
003000*          THE BLOCKING METHOD IS A SHOP CONSTANT BELOW, NOT A
003100*          PARM CARD - CHANGING THE METHOD MEANS EDITING
003200*          WS-BLOCK-METHOD AND RECOMPILING, THE SAME WAY THIS
003300*          SHOP HANDLES OTHER RUN-TO-RUN CONSTANTS THAT DO NOT
003400*          CHANGE OFTEN ENOUGH TO WARRANT A CONTROL CARD.
003500*
003600******************************************************************
003700
003800         INPUT FILE              -   ERACCPT (DD ERACCPT),
003900                                     WRITTEN BY ERINTAKE
003910
003920         INPUT FILE - RUN CTL    -   ERCTL (DD ERCTL), ONE RECORD,
003930                                     WRITTEN BY ERINTAKE, CARRYING
003940                                     THE REJECT COUNT IN FOR THE
003950                                     RUN-REPORT TOTALS - SEE
003960                                     EHRUNCTL
004000
004100         OUTPUT FILE - AUDIT     -   BLOCKS-FILE (DD ERBLKS)
004200
004300         OUTPUT FILE - SCORES    -   SCORES-FILE (DD ERSCORS)
004400
004500         OUTPUT FILE - REPORT    -   RUN-REPORT (DD ERRPT)
004600
004700         DUMP FILE               -   SYSOUT
004800
004900******************************************************************
005000*     CHANGE LOG
005100*     ----------------------------------------------------------
005200*     03/25/94  RVM  EHR0004  ORIGINAL CUT - LOAD, BLOCK, AND
005300*                             FREQUENCY PASSES
005400*     04/01/94  RVM  EHR0004  ADDED THE PAIR-COMPARE PASS AND
005500*                             THE CALLS INTO ERSIM
005600*     04/08/94  RVM  EHR0004  ADDED THE RUN-REPORT CONTROL TOTALS
005700*     11/30/98  PDQ  EHR0031  Y2K REVIEW - WS-CURRENT-DATE IS
005800*                             DISPLAY ONLY, NO CHANGE REQUIRED
005900*     02/08/99  PDQ  EHR0031  SIGNED OFF, ADDED TO Y2K CERTIFIED
006000*                             LIST
006100*     05/02/01  JWT  EHR0048  POPULATION TABLE CEILING RAISED
006200*                             FROM 250 TO 500 TO MATCH EHFREQTB
006300*                             AFTER THE ST. AGNES FEED BLEW IT
006400*     10/24/03  JWT  EHR0048  ADDED A WHOLE-SLOT REDEFINE OF THE
006500*                             BLOCKING-CODE SUB-TABLE SO 200-
006600*                             LOAD-ONE-RECORD CAN CLEAR ALL 8
006700*                             SLOTS PER MEMBER IN ONE MOVE
006710*     02/19/06  JWT  EHR0058  420-PICK-CANDIDATE WAS PICKING
006720*                             WHICHEVER OF RECORD 2'S TWO NAME
006730*                             FIELDS HAPPENED TO BE ON FILE WHEN
006740*                             FIRST WAS BLANK - CORRECTED SO A
006750*                             NON-BLANK SECOND NAME ONLY GOES TO
006760*                             ERSIM WHEN BOTH FIELDS ARE ON FILE,
006770*                             OTHERWISE THE PAIR DRAWS (0,0)
006780*     06/14/07  JWT  EHR0061  MOVED WS-CURRENT-DATE BACK TO THE
006790*                             77 LEVEL OUT OF MISC-WS-FLDS - NO
006800*                             REASON A ONE-OFF RUN-DATE FIELD
006810*                             NEEDS TO RIDE IN A GROUP
006830*     09/11/08  JWT  EHR0064  700-WRITE-RPT-HDR NEVER PUT THE RUN
006840*                             DATE ON THE HEADER LINE, ONLY THE
006850*                             METHOD - ADDED WS-BANNER-DATE (THE
006860*                             MM/DD/YY VIEW RUN-REPORT USES) AND
006870*                             STRUNG RPT-ED-RUN-DATE INTO THE
006880*                             HEADER NEXT TO THE PROGRAM NAME
006881*     09/30/08  JWT  EHR0065  RUN-REPORT HAD NO RECORDS REJECTED
006882*                             LINE - ERINTAKE COUNTS THE REJECTS
006883*                             BUT OWNS NO RUN-REPORT OF ITS OWN -
006884*                             ADDED ERCTL (DD ERCTL, ONE RECORD,
006885*                             SEE EHRUNCTL) SO THE COUNT RIDES
006886*                             FORWARD INTO THIS STEP; ALSO FIXED
006887*                             RPT-ED-SIM - IT WAS AN UNSIGNED
006888*                             PICTURE AND WAS DROPPING THE SIGN
006889*                             ON NEGATIVE SIMILARITY SCORES
006890******************************************************************
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-390.
007300 OBJECT-COMPUTER. IBM-390.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT SYSOUT
007900     ASSIGN TO UT-S-SYSOUT
008000       ORGANIZATION IS SEQUENTIAL.
008100
008200     SELECT ERACCPT
008300     ASSIGN TO UT-S-ERACCPT
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS ECR-FILE-STATUS.
008600
008700     SELECT BLOCKS-FILE
008800     ASSIGN TO UT-S-ERBLKS
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS ECR-FILE-STATUS.
009100
009200     SELECT SCORES-FILE
009300     ASSIGN TO UT-S-ERSCORS
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS ECR-FILE-STATUS.
009510
009520*    ERCTL CARRIES THE REJECT COUNT FORWARD FROM ERINTAKE - SEE
009530*    EHRUNCTL
009540     SELECT ERCTL
009550     ASSIGN TO UT-S-ERRCTL
009560       ACCESS MODE IS SEQUENTIAL
009570       FILE STATUS IS ECR-FILE-STATUS.
009600
009700     SELECT RUN-REPORT
009800     ASSIGN TO UT-S-ERRPT
009900       ORGANIZATION IS LINE SEQUENTIAL
010000       FILE STATUS IS ECR-FILE-STATUS.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400 FD  SYSOUT
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 130 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS SYSOUT-REC.
011000 01  SYSOUT-REC                      PIC X(130).
011100
011200****** EIA-PROFILE IS THE 206-BYTE PATIENT-PROFILE ERINTAKE
011300****** ALREADY EDITED - NOTHING IN THIS JOB STEP REJECTS A
011400****** RECORD, THAT HAPPENED ONE STEP BACK
011500 FD  ERACCPT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 212 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS EHR-ACCEPTED-REC.
012100 01  EHR-ACCEPTED-REC.
012200     05  EIA-ACCESSION                PIC 9(6).
012300     05  EIA-PROFILE                  PIC X(206).
012400
012500 FD  BLOCKS-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 107 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS EHR-RECORD-META.
013100     COPY EHRECMET.
013200
013300 FD  SCORES-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 27 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS EHR-PAIR-SCORE.
013900     COPY EHPRSCOR.
014010
014020****** ONE RECORD, READ BEFORE THE MAIN LOAD PASS - SEE EHRUNCTL
014030 FD  ERCTL
014040     RECORDING MODE IS F
014050     LABEL RECORDS ARE STANDARD
014060     RECORD CONTAINS 20 CHARACTERS
014070     BLOCK CONTAINS 0 RECORDS
014080     DATA RECORD IS EHR-RUN-CONTROL.
014090     COPY EHRUNCTL.
014095
014100 FD  RUN-REPORT
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 132 CHARACTERS
014500     DATA RECORD IS RPT-LINE.
014600 01  RPT-LINE                        PIC X(132).
014700
014800 WORKING-STORAGE SECTION.
014900 01  FILE-STATUS-CODES.
015000     05  ECR-FILE-STATUS              PIC X(2).
015100         88  ECR-FILE-OK       VALUE "00".
015200
015300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015400     05  RECORDS-READ                 PIC 9(7) COMP VALUE ZERO.
015500     05  POP-COUNT                    PIC 9(4) COMP VALUE ZERO.
015600     05  PAIRS-COMPARED                PIC 9(7) COMP VALUE ZERO.
015700     05  PAIRS-OVER-HALF                PIC 9(7) COMP VALUE ZERO.
015800     05  POP-IDX-1                     PIC 9(4) COMP VALUE ZERO.
015900     05  POP-IDX-2                     PIC 9(4) COMP VALUE ZERO.
016000     05  ECR-BLK-SUB-1                  PIC 9(4) COMP VALUE ZERO.
016100     05  ECR-BLK-SUB-2                  PIC 9(4) COMP VALUE ZERO.
016110*    09/30/08 JWT EHR0065 - REJECT COUNT READ IN FROM ERCTL
016120*    (SEE EHRUNCTL), CARRIED HERE SO RUN-REPORT CAN PRINT IT
016130     05  ECR-RECORDS-REJECTED           PIC 9(7) COMP VALUE ZERO.
016200
016300 01  MISC-WS-FLDS.
016400     05  PARA-NAME                    PIC X(24) VALUE SPACES.
016450     05  FILLER                       PIC X(6) VALUE SPACES.
016460* WS-CURRENT-DATE STAYS AT THE 77 LEVEL, NOT UNDER THIS GROUP -
016470* IT IS A ONE-OFF RUN-DATE FIELD, NOT PART OF ANY RECORD
016500 77  WS-CURRENT-DATE               PIC 9(6) VALUE ZERO.
016600* RUN-DATE SPLIT INTO YY/MM/DD FOR THE OPENING BANNER - SAME
016700* TRICK ERINTAKE USES ONE STEP BACK IN THIS JOB
016800 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
016900     05  WS-CD-YY                      PIC 9(2).
017000     05  WS-CD-MM                      PIC 9(2).
017100     05  WS-CD-DD                      PIC 9(2).
017110* MM/DD/YY VIEW OF THE RUN DATE FOR RUN-REPORT'S HEADER LINE -
017120* THE SHOP PRINTS DATES MM/DD/YY ON REPORTS, YY/MM/DD IS ONLY
017130* FOR THE OPERATOR CONSOLE BANNER
017140 01  WS-BANNER-DATE.
017150     05  WS-BD-MM                      PIC 9(2).
017160     05  WS-BD-DD                      PIC 9(2).
017170     05  WS-BD-YY                      PIC 9(2).
017180     05  FILLER                        PIC X(1) VALUE SPACES.
017190 01  WS-BANNER-DATE-N REDEFINES WS-BANNER-DATE PIC 9(6).
017200
017300 01  ECR-SWITCHES.
017400     05  MORE-DATA-SW                 PIC X(1) VALUE "Y".
017500         88  NO-MORE-DATA       VALUE "N".
017600
017700 01  ECR-PAIR-SWITCHES.
017800     05  ECR-PAIR-FOUND-SW             PIC X(1) VALUE "N".
017900         88  ECR-PAIR-SHARES-BLOCK VALUE "Y".
018000     05  ECR-PAIR-SPARE-SW             PIC X(1) VALUE "N".
018100* FLAT VIEW OF THE PAIR-COMPARE SWITCHES - 340-FIND-SHARED-BLOCK
018200* RESETS BOTH IN ONE MOVE RATHER THAN ONE AT A TIME
018300 01  ECR-PAIR-SWITCHES-ALL REDEFINES ECR-PAIR-SWITCHES PIC X(2).
018400
018500****** THE RUN'S BLOCKING METHOD - A SHOP CONSTANT, NOT A PARM
018600 01  WS-BLOCK-METHOD                  PIC X(10)
018700                                       VALUE "DMETAPHONE".
018800     88  WS-METHOD-IS-VALID VALUE "SOUNDEX   " "NYSIIS    "
018900                                  "METAPHONE " "DMETAPHONE".
019000
019100****** THE WHOLE POPULATION, HELD IN MEMORY FOR THE CORRAL AND
019200****** COMPARE PASSES - EACH SLOT CARRIES THE RAW PROFILE BYTES
019300****** PLUS THE RECORD-META FIELDS ERBLOCK AND THE FREQUENCY
019400****** PASS STAMP ONTO IT
019500 01  ECR-POPULATION-TABLE.
019600     05  ECR-POP-ENTRY OCCURS 1 TO 500 TIMES
019700             DEPENDING ON POP-COUNT
019800             INDEXED BY ECR-POP-IDX.
019900         10  ECR-POP-PROFILE           PIC X(206).
020000         10  ECR-POP-ACCESSION          PIC 9(6).
020100         10  ECR-POP-FORE-REF            PIC X(1).
020200         10  ECR-POP-MIDFORE-REF         PIC X(1).
020300         10  ECR-POP-CURSUR-REF          PIC X(8).
020400         10  ECR-POP-BIRSUR-REF          PIC X(8).
020500         10  ECR-POP-BLOCK-COUNT         PIC 9(1).
020600         10  ECR-POP-BLOCKS OCCURS 8 TIMES PIC X(9).
020700         10  ECR-POP-FORE-WT    PIC S9(1)V9(5) VALUE ZERO.
020800         10  ECR-POP-MIDFORE-WT PIC S9(1)V9(5) VALUE ZERO.
020900         10  ECR-POP-CURSUR-WT  PIC S9(1)V9(5) VALUE ZERO.
021000         10  ECR-POP-BIRSUR-WT  PIC S9(1)V9(5) VALUE ZERO.
021100* WHOLE-SLOT REDEFINE OF ONE MEMBER'S 8 BLOCKING-CODE SLOTS -
021200* 200-LOAD-ONE-RECORD CLEARS ALL 8 IN ONE MOVE BEFORE ERBLOCK
021300* FILLS IN AS MANY AS IT FINDS
021400 01  ECR-POP-BLOCKS-R REDEFINES ECR-POPULATION-TABLE.
021500     05  FILLER OCCURS 1 TO 500 TIMES
021600             DEPENDING ON POP-COUNT.
021700         10  FILLER                    PIC X(231).
021800         10  ECR-POP-BLOCKS-WHOLE       PIC X(72).
021900         10  FILLER                     PIC X(24).
022000
022100****** ONE WORK-AREA COPY OF EHPATPRO PER SIDE OF A COMPARISON -
022200****** EHPATPRO CARRIES NO REPLACING MARKERS OF ITS OWN SO WE
022300****** RENAME THE 01-LEVEL ON THE WAY IN AND QUALIFY EVERY
022400****** REFERENCE "OF EHR-PATIENT-PROFILE-1" OR "-2"
022500     COPY EHPATPRO REPLACING ==EHR-PATIENT-PROFILE==
022600                           BY ==EHR-PATIENT-PROFILE-1==.
022700     COPY EHPATPRO REPLACING ==EHR-PATIENT-PROFILE==
022800                           BY ==EHR-PATIENT-PROFILE-2==.
022900
023000****** THE TWO FREQUENCY TABLES - ONE SKELETON, TWO NAMES
023100     COPY EHFREQTB REPLACING ==PFX== BY ==FORE==.
023200     COPY EHFREQTB REPLACING ==PFX== BY ==SUR==.
023300
023400 01  ECR-FREQ-WORK.
023500     05  ECR-FREQ-KEY-WORK            PIC X(8) VALUE SPACES.
023600     05  ECR-FREQ-FOUND-SW            PIC X(1) VALUE "N".
023700         88  ECR-FREQ-KEY-FOUND VALUE "Y".
023800     05  ECR-LOOKUP-WEIGHT            PIC S9(1)V9(5) VALUE ZERO.
023900
024000****** ERBLOCK'S LINKAGE ARGUMENTS
024100 01  ECR-BLOCK-ARGS.
024200     05  ECR-BLOCK-COUNT-ARG          PIC 9(1) VALUE ZERO.
024300     05  ECR-BLOCKS-ARG OCCURS 8 TIMES PIC X(9).
024400
024500****** ERCOMPR'S LINKAGE ARGUMENTS - USED DIRECTLY HERE ONLY FOR
024600****** THE SURNAME FREQUENCY KEY, WHICH IS ALWAYS THE PRIMARY
024700****** DMETAPHONE CODE REGARDLESS OF THE RUN'S BLOCKING METHOD
024800 01  ECR-COMPR-ARGS.
024900     05  ECR-COMPR-NAME               PIC X(40) VALUE SPACES.
025000     05  ECR-COMPR-METHOD              PIC X(10) VALUE "DMETAPHONE".
025100     05  ECR-COMPR-PRIMARY            PIC X(8) VALUE SPACES.
025200     05  ECR-COMPR-SECONDARY          PIC X(8) VALUE SPACES.
025300
025400****** WORK FIELDS FOR THE "PICK THE CLOSER OF TWO CANDIDATE
025500****** NAMES" STEP SHARED BY FORE, MID-FORE, CURRENT-SURNAME,
025600****** AND BIRTH-SURNAME WEIGHT CALCULATIONS (R8/R9)
025700 01  ECR-CANDIDATE-WORK.
025800     05  ECR-FIRST-NAME                PIC X(20) VALUE SPACES.
025900     05  ECR-FIRST-WEIGHT               PIC S9(1)V9(5) VALUE ZERO.
026000     05  ECR-CAND-1                     PIC X(20) VALUE SPACES.
026100     05  ECR-CAND-1-WEIGHT              PIC S9(1)V9(5) VALUE ZERO.
026200     05  ECR-CAND-2                     PIC X(20) VALUE SPACES.
026300     05  ECR-CAND-2-WEIGHT              PIC S9(1)V9(5) VALUE ZERO.
026400     05  ECR-CHOSEN-NAME                PIC X(20) VALUE SPACES.
026500     05  ECR-CHOSEN-WEIGHT              PIC S9(1)V9(5) VALUE ZERO.
026600     05  ECR-CAND-LTH-1                 PIC S9(4) COMP VALUE ZERO.
026700     05  ECR-CAND-LTH-2                 PIC S9(4) COMP VALUE ZERO.
026800     05  ECR-FIRST-LTH                  PIC S9(4) COMP VALUE ZERO.
026900     05  ECR-CAND-DIST-1                PIC S9(4) COMP VALUE ZERO.
027000     05  ECR-CAND-DIST-2                PIC S9(4) COMP VALUE ZERO.
027100
027200****** ONE SET OF ERSIM LINKAGE ARGUMENTS, REUSED FOR ALL NINE
027300****** MEASURES IN A COMPARED PAIR
027400 01  ECR-SIM-ARGS.
027500     05  ECR-SIM-MEASURE-SW            PIC X(1) VALUE SPACE.
027600     05  ECR-SIM-NAME-1                 PIC X(20) VALUE SPACES.
027700     05  ECR-SIM-NAME-2                 PIC X(20) VALUE SPACES.
027800     05  ECR-SIM-ADDR1-1                PIC X(40) VALUE SPACES.
027900     05  ECR-SIM-ADDR2-1                PIC X(20) VALUE SPACES.
028000     05  ECR-SIM-ADDR1-2                PIC X(40) VALUE SPACES.
028100     05  ECR-SIM-ADDR2-2                PIC X(20) VALUE SPACES.
028200     05  ECR-SIM-POSTAL-1               PIC X(10) VALUE SPACES.
028300     05  ECR-SIM-POSTAL-2               PIC X(10) VALUE SPACES.
028400     05  ECR-SIM-SEX-1                  PIC X(1) VALUE SPACE.
028500     05  ECR-SIM-SEX-2                  PIC X(1) VALUE SPACE.
028600     05  ECR-SIM-ID-1                   PIC X(11) VALUE SPACES.
028700     05  ECR-SIM-ID-2                   PIC X(11) VALUE SPACES.
028800     05  ECR-SIM-DOB-1                  PIC X(8) VALUE SPACES.
028900     05  ECR-SIM-DOB-2                  PIC X(8) VALUE SPACES.
029000     05  ECR-SIM-FREQ-WT-1              PIC S9(1)V9(5) VALUE ZERO.
029100     05  ECR-SIM-FREQ-WT-2              PIC S9(1)V9(5) VALUE ZERO.
029200 01  ECR-SIM-WEIGHT                    PIC S9(2)V9(5) VALUE ZERO.
029300 01  ECR-SIM-MAXIMUM                   PIC S9(2)V9(5) VALUE ZERO.
029400 01  ECR-SIM-RETURN-CD                 PIC 9(4) COMP VALUE ZERO.
029500
029600****** THE NINE RUNNING ACCUMULATORS FOR ONE PAIR
029700 01  ECR-PAIR-ACCUM.
029800     05  ECR-NAME-SUM                  PIC S9(3)V9(5) VALUE ZERO.
029900     05  ECR-NON-NAME-SUM               PIC S9(3)V9(5) VALUE ZERO.
030000     05  ECR-MAX-SIM                    PIC S9(3)V9(5) VALUE ZERO.
030100     05  ECR-SIMILARITY                 PIC S9(1)V9(5) VALUE ZERO.
030200     05  ECR-SHARED-BLOCK                PIC X(9) VALUE SPACES.
030300
030400****** PRINT-EDITED WORK FIELDS - A COMP COUNTER HAS TO BE MOVED
030500****** TO A DISPLAY-FORMAT FIELD BEFORE IT CAN GO INTO A STRING,
030600****** THE BINARY BYTES ARE NOT PRINTABLE DIGITS ON THEIR OWN
030700 01  RPT-EDIT-FIELDS.
030800     05  RPT-ED-COUNT                  PIC ZZZZZZ9.
030870*    09/30/08 JWT EHR0065 - ECR-SIMILARITY RUNS NEGATIVE ON
030880*    PLENTY OF PAIRS (SEE THE PAIR-SCORE TABLE) - THIS FIELD
030890*    WAS UNSIGNED AND WAS QUIETLY DROPPING THE MINUS SIGN ON
030895*    THE DETAIL LINE
030900     05  RPT-ED-SIM                     PIC Z9.99999-.
030950     05  RPT-ED-RUN-DATE                PIC 99/99/99.
030960     05  FILLER                         PIC X(06) VALUE SPACES.
031000
031100 COPY EHABEND.
031200 01  ZERO-VAL                          PIC 9(1) VALUE ZERO.
031300 01  ONE-VAL                           PIC 9(1) VALUE 1.
031400
031500 PROCEDURE DIVISION.
031600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031700     PERFORM 100-LOAD-POPULATION THRU 100-EXIT
031800             UNTIL NO-MORE-DATA.
031900     PERFORM 250-CALC-FREQ-WEIGHTS THRU 250-EXIT.
032000     PERFORM 320-COMPARE-ALL-PAIRS THRU 320-EXIT.
032100     PERFORM 999-CLEANUP THRU 999-EXIT.
032200     MOVE +0 TO RETURN-CODE.
032300     GOBACK.
032400
032500 000-HOUSEKEEPING.
032600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032700     DISPLAY "******** BEGIN JOB ERCORRAL ********".
032800     ACCEPT WS-CURRENT-DATE FROM DATE.
032900     DISPLAY "RUN DATE " WS-CD-MM "/" WS-CD-DD "/" WS-CD-YY.
032910     MOVE WS-CD-MM TO WS-BD-MM.
032920     MOVE WS-CD-DD TO WS-BD-DD.
032930     MOVE WS-CD-YY TO WS-BD-YY.
033000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
033100     MOVE ZERO TO POP-COUNT.
033200     MOVE ZERO TO FORE-FREQ-NUM-KEYS, FORE-FREQ-TOTAL.
033300     MOVE ZERO TO SUR-FREQ-NUM-KEYS, SUR-FREQ-TOTAL.
033400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
033450*    R16 BULLET 2 - A BLOCKING METHOD OUTSIDE THE FOUR SUPPORTED
033460*    ONES ABORTS THE RUN BEFORE ANY RECORD IS READ
033700     IF NOT WS-METHOD-IS-VALID
033800         MOVE "INVALID BLOCKING METHOD" TO EHR-ABEND-REASON
033900         GO TO 1000-ABEND-RTN.
034000     PERFORM 900-READ-ERACCPT THRU 900-EXIT.
034100 000-EXIT.
034200     EXIT.
034300
034400 100-LOAD-POPULATION.
034500     MOVE "100-LOAD-POPULATION" TO PARA-NAME.
034600     PERFORM 200-LOAD-ONE-RECORD THRU 200-EXIT.
034700     PERFORM 900-READ-ERACCPT THRU 900-EXIT.
034800 100-EXIT.
034900     EXIT.
035000
035100 200-LOAD-ONE-RECORD.
035200     MOVE "200-LOAD-ONE-RECORD" TO PARA-NAME.
035300     ADD 1 TO POP-COUNT.
035400     SET ECR-POP-IDX TO POP-COUNT.
035500     MOVE EIA-PROFILE TO ECR-POP-PROFILE(ECR-POP-IDX).
035600     MOVE EIA-ACCESSION TO ECR-POP-ACCESSION(ECR-POP-IDX).
035700     MOVE EIA-PROFILE TO EHR-PATIENT-PROFILE-1.
035800
035900     MOVE SPACES TO ECR-POP-BLOCKS-WHOLE(ECR-POP-IDX).
036000     MOVE ZERO TO ECR-BLOCK-COUNT-ARG.
036100     CALL "ERBLOCK" USING EHR-PATIENT-PROFILE-1, WS-BLOCK-METHOD,
036200                           ECR-BLOCK-COUNT-ARG, ECR-BLOCKS-ARG.
036300     MOVE ECR-BLOCK-COUNT-ARG TO ECR-POP-BLOCK-COUNT(ECR-POP-IDX).
036400     PERFORM 210-COPY-BLOCKS THRU 210-EXIT
036500         VARYING ECR-BLK-SUB-1 FROM 1 BY 1
036600         UNTIL ECR-BLK-SUB-1 > ECR-BLOCK-COUNT-ARG.
036700
036800     PERFORM 220-FORENAME-FREQ THRU 220-EXIT.
036900     PERFORM 230-SURNAME-FREQ THRU 230-EXIT.
037000 200-EXIT.
037100     EXIT.
037200
037300 210-COPY-BLOCKS.
037400     MOVE ECR-BLOCKS-ARG(ECR-BLK-SUB-1) TO
037500         ECR-POP-BLOCKS(ECR-POP-IDX, ECR-BLK-SUB-1).
037600 210-EXIT.
037700     EXIT.
037800
037900 220-FORENAME-FREQ.
038050*    R6 - FORENAME AND MID-FORENAME FREQUENCY KEY IS THE UPPER-CASED
038060*    FIRST LETTER, REGARDLESS OF THE RUN'S BLOCKING METHOD
038200     MOVE SPACE TO ECR-POP-FORE-REF(ECR-POP-IDX).
038300     MOVE SPACE TO ECR-POP-MIDFORE-REF(ECR-POP-IDX).
038400     IF EHR-FORENAME OF EHR-PATIENT-PROFILE-1 NOT = SPACES
038500         MOVE EHR-FORENAME OF EHR-PATIENT-PROFILE-1(1:1) TO
038600             ECR-POP-FORE-REF(ECR-POP-IDX)
038700         INSPECT ECR-POP-FORE-REF(ECR-POP-IDX) CONVERTING
038800             "abcdefghijklmnopqrstuvwxyz" TO
038900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
039000         MOVE ECR-POP-FORE-REF(ECR-POP-IDX) TO ECR-FREQ-KEY-WORK
039100         PERFORM 240-BUMP-FORE-TABLE THRU 240-EXIT
039200     END-IF.
039300     IF EHR-MID-FORENAME OF EHR-PATIENT-PROFILE-1 NOT = SPACES
039400         MOVE EHR-MID-FORENAME OF EHR-PATIENT-PROFILE-1(1:1) TO
039500             ECR-POP-MIDFORE-REF(ECR-POP-IDX)
039600         INSPECT ECR-POP-MIDFORE-REF(ECR-POP-IDX) CONVERTING
039700             "abcdefghijklmnopqrstuvwxyz" TO
039800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
039900         MOVE ECR-POP-MIDFORE-REF(ECR-POP-IDX) TO ECR-FREQ-KEY-WORK
040000         PERFORM 240-BUMP-FORE-TABLE THRU 240-EXIT
040100     END-IF.
040200 220-EXIT.
040300     EXIT.
040400
040500 230-SURNAME-FREQ.
040650*    R6 - SURNAME FREQUENCY KEY IS ALWAYS THE PRIMARY DOUBLE-METAPHONE
040660*    CODE, EVEN WHEN THE RUN'S BLOCKING METHOD IS SOUNDEX/NYSIIS/
040670*    METAPHONE
040900     MOVE SPACES TO ECR-POP-CURSUR-REF(ECR-POP-IDX).
041000     MOVE SPACES TO ECR-POP-BIRSUR-REF(ECR-POP-IDX).
041100     IF EHR-CURRENT-SURNAME OF EHR-PATIENT-PROFILE-1 NOT = SPACES
041200         MOVE SPACES TO ECR-COMPR-NAME
041300         MOVE EHR-CURRENT-SURNAME OF EHR-PATIENT-PROFILE-1 TO
041400             ECR-COMPR-NAME
041500         CALL "ERCOMPR" USING ECR-COMPR-NAME, ECR-COMPR-METHOD,
041600                               ECR-COMPR-PRIMARY,
041700                               ECR-COMPR-SECONDARY
041800         MOVE ECR-COMPR-PRIMARY TO ECR-POP-CURSUR-REF(ECR-POP-IDX)
041900         MOVE ECR-COMPR-PRIMARY TO ECR-FREQ-KEY-WORK
042000         PERFORM 245-BUMP-SUR-TABLE THRU 245-EXIT
042100     END-IF.
042200     IF EHR-BIRTH-SURNAME OF EHR-PATIENT-PROFILE-1 NOT = SPACES
042300         MOVE SPACES TO ECR-COMPR-NAME
042400         MOVE EHR-BIRTH-SURNAME OF EHR-PATIENT-PROFILE-1 TO
042500             ECR-COMPR-NAME
042600         CALL "ERCOMPR" USING ECR-COMPR-NAME, ECR-COMPR-METHOD,
042700                               ECR-COMPR-PRIMARY,
042800                               ECR-COMPR-SECONDARY
042900         MOVE ECR-COMPR-PRIMARY TO ECR-POP-BIRSUR-REF(ECR-POP-IDX)
043000         MOVE ECR-COMPR-PRIMARY TO ECR-FREQ-KEY-WORK
043100         PERFORM 245-BUMP-SUR-TABLE THRU 245-EXIT
043200     END-IF.
043300 230-EXIT.
043400     EXIT.
043500
043600 240-BUMP-FORE-TABLE.
043750*    SEQUENTIAL SEARCH - INSERT A NEW KEY AT THE END IF NOT FOUND
043800     MOVE "N" TO ECR-FREQ-FOUND-SW.
043900     IF FORE-FREQ-NUM-KEYS > ZERO
044000         SET FORE-FREQ-IDX TO 1
044100         SEARCH FORE-FREQ-ENTRY
044200             WHEN FORE-FREQ-KEY(FORE-FREQ-IDX) = ECR-FREQ-KEY-WORK
044300                 ADD 1 TO FORE-FREQ-COUNT(FORE-FREQ-IDX)
044400                 MOVE "Y" TO ECR-FREQ-FOUND-SW
044500         END-SEARCH
044600     END-IF.
044700     IF NOT ECR-FREQ-KEY-FOUND
044800         ADD 1 TO FORE-FREQ-NUM-KEYS
044900         SET FORE-FREQ-IDX TO FORE-FREQ-NUM-KEYS
045000         MOVE ECR-FREQ-KEY-WORK TO FORE-FREQ-KEY(FORE-FREQ-IDX)
045100         MOVE 1 TO FORE-FREQ-COUNT(FORE-FREQ-IDX)
045200     END-IF.
045300     ADD 1 TO FORE-FREQ-TOTAL.
045400 240-EXIT.
045500     EXIT.
045600
045700 245-BUMP-SUR-TABLE.
045800     MOVE "N" TO ECR-FREQ-FOUND-SW.
045900     IF SUR-FREQ-NUM-KEYS > ZERO
046000         SET SUR-FREQ-IDX TO 1
046100         SEARCH SUR-FREQ-ENTRY
046200             WHEN SUR-FREQ-KEY(SUR-FREQ-IDX) = ECR-FREQ-KEY-WORK
046300                 ADD 1 TO SUR-FREQ-COUNT(SUR-FREQ-IDX)
046400                 MOVE "Y" TO ECR-FREQ-FOUND-SW
046500         END-SEARCH
046600     END-IF.
046700     IF NOT ECR-FREQ-KEY-FOUND
046800         ADD 1 TO SUR-FREQ-NUM-KEYS
046900         SET SUR-FREQ-IDX TO SUR-FREQ-NUM-KEYS
047000         MOVE ECR-FREQ-KEY-WORK TO SUR-FREQ-KEY(SUR-FREQ-IDX)
047100         MOVE 1 TO SUR-FREQ-COUNT(SUR-FREQ-IDX)
047200     END-IF.
047300     ADD 1 TO SUR-FREQ-TOTAL.
047400 245-EXIT.
047500     EXIT.
047600
047700 250-CALC-FREQ-WEIGHTS.
047750*    PASS 2 - THE TABLE TOTALS ARE FINAL NOW, SO EVERY MEMBER'S
047760*    STAMPED KEY CAN BE TURNED INTO A WEIGHT
048000     MOVE "250-CALC-FREQ-WEIGHTS" TO PARA-NAME.
048100     IF POP-COUNT > ZERO
048200         PERFORM 260-CALC-ONE-MEMBER-WT THRU 260-EXIT
048300             VARYING ECR-POP-IDX FROM 1 BY 1
048400             UNTIL ECR-POP-IDX > POP-COUNT
048500     END-IF.
048600 250-EXIT.
048700     EXIT.
048800
048900 260-CALC-ONE-MEMBER-WT.
049000     MOVE ECR-POP-FORE-REF(ECR-POP-IDX) TO ECR-FREQ-KEY-WORK.
049100     PERFORM 262-LOOKUP-FORE-WT THRU 262-EXIT.
049200     MOVE ECR-LOOKUP-WEIGHT TO ECR-POP-FORE-WT(ECR-POP-IDX).
049300
049400     MOVE ECR-POP-MIDFORE-REF(ECR-POP-IDX) TO ECR-FREQ-KEY-WORK.
049500     PERFORM 262-LOOKUP-FORE-WT THRU 262-EXIT.
049600     MOVE ECR-LOOKUP-WEIGHT TO ECR-POP-MIDFORE-WT(ECR-POP-IDX).
049700
049800     MOVE ECR-POP-CURSUR-REF(ECR-POP-IDX) TO ECR-FREQ-KEY-WORK.
049900     PERFORM 264-LOOKUP-SUR-WT THRU 264-EXIT.
050000     MOVE ECR-LOOKUP-WEIGHT TO ECR-POP-CURSUR-WT(ECR-POP-IDX).
050100
050200     MOVE ECR-POP-BIRSUR-REF(ECR-POP-IDX) TO ECR-FREQ-KEY-WORK.
050300     PERFORM 264-LOOKUP-SUR-WT THRU 264-EXIT.
050400     MOVE ECR-LOOKUP-WEIGHT TO ECR-POP-BIRSUR-WT(ECR-POP-IDX).
050500 260-EXIT.
050600     EXIT.
050700
050800 262-LOOKUP-FORE-WT.
050900     MOVE ZERO TO ECR-LOOKUP-WEIGHT.
051000     IF ECR-FREQ-KEY-WORK(1:1) NOT = SPACE AND
051100        FORE-FREQ-NUM-KEYS > ZERO
051200         SET FORE-FREQ-IDX TO 1
051300         SEARCH FORE-FREQ-ENTRY
051400             WHEN FORE-FREQ-KEY(FORE-FREQ-IDX) = ECR-FREQ-KEY-WORK
051500                 COMPUTE ECR-LOOKUP-WEIGHT ROUNDED =
051600                     FORE-FREQ-COUNT(FORE-FREQ-IDX) /
051700                     FORE-FREQ-TOTAL
051800         END-SEARCH
051900     END-IF.
052000 262-EXIT.
052100     EXIT.
052200
052300 264-LOOKUP-SUR-WT.
052400     MOVE ZERO TO ECR-LOOKUP-WEIGHT.
052500     IF ECR-FREQ-KEY-WORK NOT = SPACES AND
052600        SUR-FREQ-NUM-KEYS > ZERO
052700         SET SUR-FREQ-IDX TO 1
052800         SEARCH SUR-FREQ-ENTRY
052900             WHEN SUR-FREQ-KEY(SUR-FREQ-IDX) = ECR-FREQ-KEY-WORK
053000                 COMPUTE ECR-LOOKUP-WEIGHT ROUNDED =
053100                     SUR-FREQ-COUNT(SUR-FREQ-IDX) /
053200                     SUR-FREQ-TOTAL
053300         END-SEARCH
053400     END-IF.
053500 264-EXIT.
053600     EXIT.
053700
053800 320-COMPARE-ALL-PAIRS.
053900     MOVE "320-COMPARE-ALL-PAIRS" TO PARA-NAME.
054000     PERFORM 700-WRITE-RPT-HDR THRU 700-EXIT.
054100     IF POP-COUNT > ZERO
054200         PERFORM 324-WRITE-BLOCKS-AUDIT THRU 324-EXIT
054300             VARYING POP-IDX-1 FROM 1 BY 1
054400             UNTIL POP-IDX-1 > POP-COUNT
054500     END-IF.
054600     IF POP-COUNT > 1
054700         PERFORM 322-OUTER-MEMBER THRU 322-EXIT
054800             VARYING POP-IDX-1 FROM 1 BY 1
054900             UNTIL POP-IDX-1 > POP-COUNT - 1
055000     END-IF.
055100 320-EXIT.
055200     EXIT.
055300
055400 322-OUTER-MEMBER.
055500     COMPUTE POP-IDX-2 = POP-IDX-1 + 1.
055600     PERFORM 330-INNER-MEMBER THRU 330-EXIT
055700         UNTIL POP-IDX-2 > POP-COUNT.
055800 322-EXIT.
055900     EXIT.
056000
056100 324-WRITE-BLOCKS-AUDIT.
056150*    ONE AUDIT LINE PER POPULATION MEMBER ON BLOCKS-FILE, WRITTEN IN
056160*    ITS OWN PASS SO EVERY MEMBER IS COVERED REGARDLESS OF WHICH
056170*    SIDE OF A COMPARE IT LANDS ON
056500     MOVE ECR-POP-ACCESSION(POP-IDX-1) TO EHR-ACCESSION.
056600     MOVE ECR-POP-FORE-REF(POP-IDX-1)  TO EHR-FORENAME-FREQ-REF.
056700     MOVE ECR-POP-MIDFORE-REF(POP-IDX-1) TO EHR-MIDFORE-FREQ-REF.
056800     MOVE ECR-POP-CURSUR-REF(POP-IDX-1) TO EHR-CURSUR-FREQ-REF.
056900     MOVE ECR-POP-BIRSUR-REF(POP-IDX-1) TO EHR-BIRSUR-FREQ-REF.
057000     MOVE ECR-POP-BLOCK-COUNT(POP-IDX-1) TO EHR-BLOCK-COUNT.
057100     MOVE SPACES TO EHR-BLOCKS(1) EHR-BLOCKS(2) EHR-BLOCKS(3)
057200                    EHR-BLOCKS(4) EHR-BLOCKS(5) EHR-BLOCKS(6)
057300                    EHR-BLOCKS(7) EHR-BLOCKS(8).
057400     PERFORM 326-COPY-ONE-BLOCK THRU 326-EXIT
057500         VARYING ECR-BLK-SUB-1 FROM 1 BY 1
057600         UNTIL ECR-BLK-SUB-1 > ECR-POP-BLOCK-COUNT(POP-IDX-1).
057700     WRITE EHR-RECORD-META.
057800 324-EXIT.
057900     EXIT.
058000
058100 326-COPY-ONE-BLOCK.
058200     MOVE ECR-POP-BLOCKS(POP-IDX-1, ECR-BLK-SUB-1) TO
058300         EHR-BLOCKS(ECR-BLK-SUB-1).
058400 326-EXIT.
058500     EXIT.
058600
058700 330-INNER-MEMBER.
058800     PERFORM 340-FIND-SHARED-BLOCK THRU 340-EXIT.
058900     IF ECR-PAIR-SHARES-BLOCK
059000         PERFORM 350-SCORE-PAIR THRU 350-EXIT
059100         PERFORM 720-WRITE-PAIR-DETAIL THRU 720-EXIT
059200         PERFORM 360-WRITE-SCORE THRU 360-EXIT
059300     END-IF.
059400     ADD 1 TO POP-IDX-2.
059500 330-EXIT.
059600     EXIT.
059700
059800 340-FIND-SHARED-BLOCK.
059950*    TWO RECORDS ARE A CANDIDATE PAIR IF ANY BLOCK CODE FROM ONE
059960*    MATCHES ANY BLOCK CODE FROM THE OTHER
060100     MOVE "NN" TO ECR-PAIR-SWITCHES-ALL.
060200     MOVE SPACES TO ECR-SHARED-BLOCK.
060300     IF ECR-POP-BLOCK-COUNT(POP-IDX-1) > ZERO AND
060400        ECR-POP-BLOCK-COUNT(POP-IDX-2) > ZERO
060500         PERFORM 342-CHECK-ONE-BLOCK-1 THRU 342-EXIT
060600             VARYING ECR-BLK-SUB-1 FROM 1 BY 1
060700             UNTIL ECR-BLK-SUB-1 > ECR-POP-BLOCK-COUNT(POP-IDX-1)
060800                OR ECR-PAIR-SHARES-BLOCK
060900     END-IF.
061000 340-EXIT.
061100     EXIT.
061200
061300 342-CHECK-ONE-BLOCK-1.
061400     PERFORM 344-CHECK-ONE-BLOCK-2 THRU 344-EXIT
061500         VARYING ECR-BLK-SUB-2 FROM 1 BY 1
061600         UNTIL ECR-BLK-SUB-2 > ECR-POP-BLOCK-COUNT(POP-IDX-2)
061700            OR ECR-PAIR-SHARES-BLOCK.
061800 342-EXIT.
061900     EXIT.
062000
062100 344-CHECK-ONE-BLOCK-2.
062200     IF ECR-POP-BLOCKS(POP-IDX-1, ECR-BLK-SUB-1) =
062300        ECR-POP-BLOCKS(POP-IDX-2, ECR-BLK-SUB-2)
062400         MOVE "Y" TO ECR-PAIR-FOUND-SW
062500         MOVE ECR-POP-BLOCKS(POP-IDX-1, ECR-BLK-SUB-1) TO
062600             ECR-SHARED-BLOCK
062700     END-IF.
062800 344-EXIT.
062900     EXIT.
063000
063100 350-SCORE-PAIR.
063200     MOVE "350-SCORE-PAIR" TO PARA-NAME.
063300     MOVE ECR-POP-PROFILE(POP-IDX-1) TO EHR-PATIENT-PROFILE-1.
063400     MOVE ECR-POP-PROFILE(POP-IDX-2) TO EHR-PATIENT-PROFILE-2.
063500     MOVE ZERO TO ECR-NAME-SUM, ECR-NON-NAME-SUM,
063600                  ECR-MAX-SIM, ECR-SIMILARITY.
063700
063750*    NAME-SUM - FORE, MID-FORE, CURRENT SURNAME, BIRTH SURNAME
063900     MOVE EHR-FORENAME OF EHR-PATIENT-PROFILE-1 TO
064000         ECR-FIRST-NAME.
064100     MOVE ECR-POP-FORE-WT(POP-IDX-1) TO ECR-FIRST-WEIGHT.
064200     MOVE EHR-FORENAME OF EHR-PATIENT-PROFILE-2 TO ECR-CAND-1.
064300     MOVE ECR-POP-FORE-WT(POP-IDX-2) TO ECR-CAND-1-WEIGHT.
064400     MOVE EHR-MID-FORENAME OF EHR-PATIENT-PROFILE-2 TO
064500         ECR-CAND-2.
064600     MOVE ECR-POP-MIDFORE-WT(POP-IDX-2) TO ECR-CAND-2-WEIGHT.
064700     PERFORM 420-PICK-CANDIDATE THRU 420-EXIT.
064800     MOVE "F" TO ECR-SIM-MEASURE-SW.
064900     PERFORM 440-CALL-ERSIM-NAME THRU 440-EXIT.
065000     ADD ECR-SIM-WEIGHT TO ECR-NAME-SUM.
065100     ADD ECR-SIM-MAXIMUM TO ECR-MAX-SIM.
065200
065300     MOVE EHR-MID-FORENAME OF EHR-PATIENT-PROFILE-1 TO
065400         ECR-FIRST-NAME.
065500     MOVE ECR-POP-MIDFORE-WT(POP-IDX-1) TO ECR-FIRST-WEIGHT.
065600     MOVE EHR-FORENAME OF EHR-PATIENT-PROFILE-2 TO ECR-CAND-1.
065700     MOVE ECR-POP-FORE-WT(POP-IDX-2) TO ECR-CAND-1-WEIGHT.
065800     MOVE EHR-MID-FORENAME OF EHR-PATIENT-PROFILE-2 TO
065900         ECR-CAND-2.
066000     MOVE ECR-POP-MIDFORE-WT(POP-IDX-2) TO ECR-CAND-2-WEIGHT.
066100     PERFORM 420-PICK-CANDIDATE THRU 420-EXIT.
066200     MOVE "M" TO ECR-SIM-MEASURE-SW.
066300     PERFORM 440-CALL-ERSIM-NAME THRU 440-EXIT.
066400     ADD ECR-SIM-WEIGHT TO ECR-NAME-SUM.
066500     ADD ECR-SIM-MAXIMUM TO ECR-MAX-SIM.
066600
066700     MOVE EHR-CURRENT-SURNAME OF EHR-PATIENT-PROFILE-1 TO
066800         ECR-FIRST-NAME.
066900     MOVE ECR-POP-CURSUR-WT(POP-IDX-1) TO ECR-FIRST-WEIGHT.
067000     MOVE EHR-BIRTH-SURNAME OF EHR-PATIENT-PROFILE-2 TO
067100         ECR-CAND-1.
067200     MOVE ECR-POP-BIRSUR-WT(POP-IDX-2) TO ECR-CAND-1-WEIGHT.
067300     MOVE EHR-CURRENT-SURNAME OF EHR-PATIENT-PROFILE-2 TO
067400         ECR-CAND-2.
067500     MOVE ECR-POP-CURSUR-WT(POP-IDX-2) TO ECR-CAND-2-WEIGHT.
067600     PERFORM 420-PICK-CANDIDATE THRU 420-EXIT.
067700     MOVE "C" TO ECR-SIM-MEASURE-SW.
067800     PERFORM 440-CALL-ERSIM-NAME THRU 440-EXIT.
067900     ADD ECR-SIM-WEIGHT TO ECR-NAME-SUM.
068000     ADD ECR-SIM-MAXIMUM TO ECR-MAX-SIM.
068100
068200     MOVE EHR-BIRTH-SURNAME OF EHR-PATIENT-PROFILE-1 TO
068300         ECR-FIRST-NAME.
068400     MOVE ECR-POP-BIRSUR-WT(POP-IDX-1) TO ECR-FIRST-WEIGHT.
068500     MOVE EHR-BIRTH-SURNAME OF EHR-PATIENT-PROFILE-2 TO
068600         ECR-CAND-1.
068700     MOVE ECR-POP-BIRSUR-WT(POP-IDX-2) TO ECR-CAND-1-WEIGHT.
068800     MOVE EHR-CURRENT-SURNAME OF EHR-PATIENT-PROFILE-2 TO
068900         ECR-CAND-2.
069000     MOVE ECR-POP-CURSUR-WT(POP-IDX-2) TO ECR-CAND-2-WEIGHT.
069100     PERFORM 420-PICK-CANDIDATE THRU 420-EXIT.
069200     MOVE "B" TO ECR-SIM-MEASURE-SW.
069300     PERFORM 440-CALL-ERSIM-NAME THRU 440-EXIT.
069400     ADD ECR-SIM-WEIGHT TO ECR-NAME-SUM.
069500     ADD ECR-SIM-MAXIMUM TO ECR-MAX-SIM.
069600
069650*    NON-NAME-SUM - ADDRESS, POSTAL, SEX, DOB, NATIONAL-ID. FIXED
069660*    MAXIMUM OF 33.0 PER R15, ADDED DIRECTLY INTO ECR-MAX-SIM.
069900     MOVE EHR-ADDRESS1 OF EHR-PATIENT-PROFILE-1 TO
070000         ECR-SIM-ADDR1-1.
070100     MOVE EHR-ADDRESS2 OF EHR-PATIENT-PROFILE-1 TO
070200         ECR-SIM-ADDR2-1.
070300     MOVE EHR-ADDRESS1 OF EHR-PATIENT-PROFILE-2 TO
070400         ECR-SIM-ADDR1-2.
070500     MOVE EHR-ADDRESS2 OF EHR-PATIENT-PROFILE-2 TO
070600         ECR-SIM-ADDR2-2.
070700     MOVE "A" TO ECR-SIM-MEASURE-SW.
070800     CALL "ERSIM" USING ECR-SIM-ARGS, ECR-SIM-WEIGHT,
070900                         ECR-SIM-MAXIMUM, ECR-SIM-RETURN-CD.
071000     ADD ECR-SIM-WEIGHT TO ECR-NON-NAME-SUM.
071100
071200     MOVE EHR-POSTAL-CODE OF EHR-PATIENT-PROFILE-1 TO
071300         ECR-SIM-POSTAL-1.
071400     MOVE EHR-POSTAL-CODE OF EHR-PATIENT-PROFILE-2 TO
071500         ECR-SIM-POSTAL-2.
071600     MOVE "P" TO ECR-SIM-MEASURE-SW.
071700     CALL "ERSIM" USING ECR-SIM-ARGS, ECR-SIM-WEIGHT,
071800                         ECR-SIM-MAXIMUM, ECR-SIM-RETURN-CD.
071900     ADD ECR-SIM-WEIGHT TO ECR-NON-NAME-SUM.
072000
072100     MOVE EHR-SEX OF EHR-PATIENT-PROFILE-1 TO ECR-SIM-SEX-1.
072200     MOVE EHR-SEX OF EHR-PATIENT-PROFILE-2 TO ECR-SIM-SEX-2.
072300     MOVE "S" TO ECR-SIM-MEASURE-SW.
072400     CALL "ERSIM" USING ECR-SIM-ARGS, ECR-SIM-WEIGHT,
072500                         ECR-SIM-MAXIMUM, ECR-SIM-RETURN-CD.
072600     ADD ECR-SIM-WEIGHT TO ECR-NON-NAME-SUM.
072700
072800     MOVE EHR-BIRTH-DATE OF EHR-PATIENT-PROFILE-1 TO
072900         ECR-SIM-DOB-1.
073000     MOVE EHR-BIRTH-DATE OF EHR-PATIENT-PROFILE-2 TO
073100         ECR-SIM-DOB-2.
073200     MOVE "D" TO ECR-SIM-MEASURE-SW.
073300     CALL "ERSIM" USING ECR-SIM-ARGS, ECR-SIM-WEIGHT,
073400                         ECR-SIM-MAXIMUM, ECR-SIM-RETURN-CD.
073500     ADD ECR-SIM-WEIGHT TO ECR-NON-NAME-SUM.
073600
073700     MOVE EHR-NATIONAL-ID OF EHR-PATIENT-PROFILE-1 TO
073800         ECR-SIM-ID-1.
073900     MOVE EHR-NATIONAL-ID OF EHR-PATIENT-PROFILE-2 TO
074000         ECR-SIM-ID-2.
074100     MOVE "I" TO ECR-SIM-MEASURE-SW.
074200     CALL "ERSIM" USING ECR-SIM-ARGS, ECR-SIM-WEIGHT,
074300                         ECR-SIM-MAXIMUM, ECR-SIM-RETURN-CD.
074400     ADD ECR-SIM-WEIGHT TO ECR-NON-NAME-SUM.
074500
074600     ADD 33 TO ECR-MAX-SIM.
074700     IF ECR-MAX-SIM NOT = ZERO
074800         COMPUTE ECR-SIMILARITY ROUNDED =
074900             (ECR-NAME-SUM + ECR-NON-NAME-SUM) / ECR-MAX-SIM
075000     END-IF.
075100 350-EXIT.
075200     EXIT.
075300
075400 360-WRITE-SCORE.
075500     MOVE ECR-POP-ACCESSION(POP-IDX-1) TO EHR-ACCESSION-1.
075600     MOVE ECR-POP-ACCESSION(POP-IDX-2) TO EHR-ACCESSION-2.
075700     MOVE ECR-SIMILARITY TO EHR-SIMILARITY.
075800     WRITE EHR-PAIR-SCORE.
075900     ADD 1 TO PAIRS-COMPARED.
076000     IF ECR-SIMILARITY NOT < 0.5
076100         ADD 1 TO PAIRS-OVER-HALF
076200     END-IF.
076300 360-EXIT.
076400     EXIT.
076500
076600 420-PICK-CANDIDATE.
076650*    R8/R9 - CHOOSE THE CANDIDATE FROM RECORD 2 THAT SITS CLOSER
076660*    TO FIRST.  A BLANK FIRST IS HANDLED HERE WITHOUT CALLING
076670*    ERDAMLEV AT ALL - ERSIM TELLS (0,0) FROM (0,6)/(0,12) JUST
076680*    FROM WHETHER WE HAND IT A BLANK OR NON-BLANK SECOND NAME.
076690*    BOTH OF RECORD 2'S CANDIDATE FIELDS HAVE TO BE ON FILE BEFORE
076691*    WE HAND ERSIM A NON-BLANK NAME - A SINGLE BLANK CANDIDATE
076692*    MEANS RECORD 2 IS MISSING THE SAME INFORMATION RECORD 1 IS,
076693*    SO THE PAIR GETS (0,0) RATHER THAN A FALSE (0,6)/(0,12)
077100     IF ECR-FIRST-NAME = SPACES
077200         MOVE SPACES TO ECR-CHOSEN-NAME
077300         MOVE ZERO TO ECR-CHOSEN-WEIGHT
077400         IF ECR-CAND-1 NOT = SPACES AND ECR-CAND-2 NOT = SPACES
077500             MOVE ECR-CAND-1 TO ECR-CHOSEN-NAME
077600             MOVE ECR-CAND-1-WEIGHT TO ECR-CHOSEN-WEIGHT
077700         END-IF
078300     ELSE
078400         CALL "ERSTRLTH" USING ECR-FIRST-NAME, ECR-FIRST-LTH
078500         CALL "ERSTRLTH" USING ECR-CAND-1, ECR-CAND-LTH-1
078600         CALL "ERSTRLTH" USING ECR-CAND-2, ECR-CAND-LTH-2
078700         CALL "ERDAMLEV" USING ECR-FIRST-NAME, ECR-FIRST-LTH,
078800                                ECR-CAND-1, ECR-CAND-LTH-1,
078900                                ECR-CAND-DIST-1
079000         CALL "ERDAMLEV" USING ECR-FIRST-NAME, ECR-FIRST-LTH,
079100                                ECR-CAND-2, ECR-CAND-LTH-2,
079200                                ECR-CAND-DIST-2
079300         IF ECR-CAND-DIST-1 NOT > ECR-CAND-DIST-2
079400             MOVE ECR-CAND-1 TO ECR-CHOSEN-NAME
079500             MOVE ECR-CAND-1-WEIGHT TO ECR-CHOSEN-WEIGHT
079600         ELSE
079700             MOVE ECR-CAND-2 TO ECR-CHOSEN-NAME
079800             MOVE ECR-CAND-2-WEIGHT TO ECR-CHOSEN-WEIGHT
079900         END-IF
080000     END-IF.
080100 420-EXIT.
080200     EXIT.
080300
080400 440-CALL-ERSIM-NAME.
080500     MOVE ECR-FIRST-NAME TO ECR-SIM-NAME-1.
080600     MOVE ECR-CHOSEN-NAME TO ECR-SIM-NAME-2.
080700     MOVE ECR-FIRST-WEIGHT TO ECR-SIM-FREQ-WT-1.
080800     MOVE ECR-CHOSEN-WEIGHT TO ECR-SIM-FREQ-WT-2.
080900     CALL "ERSIM" USING ECR-SIM-ARGS, ECR-SIM-WEIGHT,
081000                         ECR-SIM-MAXIMUM, ECR-SIM-RETURN-CD.
081100 440-EXIT.
081200     EXIT.
081300
081400 700-WRITE-RPT-HDR.
081500     MOVE "700-WRITE-RPT-HDR" TO PARA-NAME.
081550     MOVE WS-BANNER-DATE-N TO RPT-ED-RUN-DATE.
081600     MOVE SPACES TO RPT-LINE.
081700     STRING "ERCORRAL  -  PATIENT RECORD LINKAGE RUN  -  "
081750            RPT-ED-RUN-DATE DELIMITED BY SIZE
081760            "  -  METHOD "
081800            WS-BLOCK-METHOD DELIMITED BY SIZE
081900            INTO RPT-LINE.
082000     WRITE RPT-LINE.
082100     MOVE SPACES TO RPT-LINE.
082200     WRITE RPT-LINE.
082300 700-EXIT.
082400     EXIT.
082500
082600 720-WRITE-PAIR-DETAIL.
082700     MOVE ECR-SIMILARITY TO RPT-ED-SIM.
082800     MOVE SPACES TO RPT-LINE.
082900     STRING "ACC1="
083000            ECR-POP-ACCESSION(POP-IDX-1) DELIMITED BY SIZE
083100            "  ACC2=" ECR-POP-ACCESSION(POP-IDX-2)
083200                      DELIMITED BY SIZE
083300            "  BLOCK=" ECR-SHARED-BLOCK DELIMITED BY SIZE
083400            "  SIM=" RPT-ED-SIM DELIMITED BY SIZE
083500            INTO RPT-LINE.
083600     WRITE RPT-LINE.
083700 720-EXIT.
083800     EXIT.
083900
084000 800-OPEN-FILES.
084100     MOVE "800-OPEN-FILES" TO PARA-NAME.
084200     OPEN INPUT ERACCPT, ERCTL.
084210*    09/30/08 JWT EHR0065 - ERCTL HOLDS ONE RECORD LEFT BEHIND
084220*    BY ERINTAKE - PICK UP THE REJECT COUNT NOW SO IT IS ON
084230*    HAND WHEN 999-CLEANUP WRITES THE RUN-REPORT TOTALS
084240     READ ERCTL
084250         AT END MOVE ZERO TO EHR-CTL-RECORDS-REJECTED
084260     END-READ.
084270     MOVE EHR-CTL-RECORDS-REJECTED TO ECR-RECORDS-REJECTED.
084280     CLOSE ERCTL.
084300     OPEN OUTPUT BLOCKS-FILE, SCORES-FILE, RUN-REPORT, SYSOUT.
084400 800-EXIT.
084500     EXIT.
084600
084700 850-CLOSE-FILES.
084800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
084900     CLOSE ERACCPT, BLOCKS-FILE, SCORES-FILE, RUN-REPORT, SYSOUT.
085000 850-EXIT.
085100     EXIT.
085200
085300 900-READ-ERACCPT.
085400     READ ERACCPT
085500         AT END MOVE "N" TO MORE-DATA-SW
085600         GO TO 900-EXIT
085700     END-READ.
085800     ADD 1 TO RECORDS-READ.
085900 900-EXIT.
086000     EXIT.
086100
086200 999-CLEANUP.
086300     MOVE "999-CLEANUP" TO PARA-NAME.
086400     MOVE SPACES TO RPT-LINE.
086500     WRITE RPT-LINE.
086600     MOVE RECORDS-READ TO RPT-ED-COUNT.
086700     MOVE SPACES TO RPT-LINE.
086800     STRING "RECORDS READ....... " RPT-ED-COUNT
086900            DELIMITED BY SIZE INTO RPT-LINE.
087000     WRITE RPT-LINE.
087100     MOVE POP-COUNT TO RPT-ED-COUNT.
087200     MOVE SPACES TO RPT-LINE.
087300     STRING "RECORDS CORRALLED.. " RPT-ED-COUNT
087400            DELIMITED BY SIZE INTO RPT-LINE.
087500     WRITE RPT-LINE.
087600     MOVE FORE-FREQ-NUM-KEYS TO RPT-ED-COUNT.
087700     MOVE SPACES TO RPT-LINE.
087800     STRING "FORENAME KEYS...... " RPT-ED-COUNT
087900            DELIMITED BY SIZE INTO RPT-LINE.
088000     WRITE RPT-LINE.
088100     MOVE SUR-FREQ-NUM-KEYS TO RPT-ED-COUNT.
088200     MOVE SPACES TO RPT-LINE.
088300     STRING "SURNAME KEYS....... " RPT-ED-COUNT
088400            DELIMITED BY SIZE INTO RPT-LINE.
088500     WRITE RPT-LINE.
088600     MOVE PAIRS-COMPARED TO RPT-ED-COUNT.
088700     MOVE SPACES TO RPT-LINE.
088800     STRING "PAIRS COMPARED...... " RPT-ED-COUNT
088900            DELIMITED BY SIZE INTO RPT-LINE.
089000     WRITE RPT-LINE.
089100     MOVE PAIRS-OVER-HALF TO RPT-ED-COUNT.
089200     MOVE SPACES TO RPT-LINE.
089300     STRING "PAIRS SIM >= 0.5.... " RPT-ED-COUNT
089400            DELIMITED BY SIZE INTO RPT-LINE.
089500     WRITE RPT-LINE.
089510*    09/30/08 JWT EHR0065 - ERINTAKE IS THE ONLY PROGRAM THAT
089520*    COUNTS REJECTS AND HAS NO RUN-REPORT OF ITS OWN - THE
089530*    COUNT RODE IN ON ERCTL BACK IN 800-OPEN-FILES
089540     MOVE ECR-RECORDS-REJECTED TO RPT-ED-COUNT.
089550     MOVE SPACES TO RPT-LINE.
089560     STRING "RECORDS REJECTED... " RPT-ED-COUNT
089570            DELIMITED BY SIZE INTO RPT-LINE.
089580     WRITE RPT-LINE.
089600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
089700     DISPLAY "** RECORDS READ **".
089800     DISPLAY RECORDS-READ.
089900     DISPLAY "** RECORDS CORRALLED **".
090000     DISPLAY POP-COUNT.
090100     DISPLAY "** PAIRS COMPARED **".
090200     DISPLAY PAIRS-COMPARED.
090300     DISPLAY "******** NORMAL END OF JOB ERCORRAL ********".
090400 999-EXIT.
090500     EXIT.
090600
090700 1000-ABEND-RTN.
090800     WRITE SYSOUT-REC FROM EHR-ABEND-REC.
090900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
091000     DISPLAY "*** ABNORMAL END OF JOB-ERCORRAL ***" UPON CONSOLE.
091100     DIVIDE ZERO-VAL INTO ONE-VAL.
