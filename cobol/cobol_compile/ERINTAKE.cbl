000100 IDENTIFICATION DIVISION.
000200************************************************************
000300 PROGRAM-ID.  ERINTAKE.
000400 AUTHOR. R V MEEKS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/07/94.
000700 DATE-COMPILED. 03/07/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 1 OF THE CORRAL LINKAGE JOB.  IT
001300*          READS THE INBOUND PATIENT REGISTRATION FEED, EDITS
001400*          EACH RECORD, AND STAMPS EVERY RECORD THAT PASSES WITH
001500*          A SEQUENTIAL ACCESSION NUMBER STARTING AT ONE.  THE
001600*          ACCESSION IS HOW EVERY DOWNSTREAM STEP (BLOCKING,
001700*          FREQUENCY COUNTING, PAIR SCORING) REFERS BACK TO A
001800*          GIVEN REGISTRATION WITHOUT CARRYING ITS WHOLE PROFILE
001900*          AROUND.
002000*
002100*          A RECORD MUST CARRY A NON-BLANK FORENAME AND A
002200*          NON-BLANK CURRENT SURNAME OR IT IS REJECTED - THERE
002300*          IS NOTHING FOR THE PHONETIC COMPRESSION TO WORK WITH
002400*          OTHERWISE.  REJECTED RECORDS ARE NOT ASSIGNED AN
002500*          ACCESSION AND DO NOT GO FORWARD TO ERCORRAL.
002600*
002700******************************************************************
002800
002900         INPUT FILE              -   PATIENT-FILE (DD PATIENT)
003000
003100         OUTPUT FILE - ACCEPTED  -   ERACCPT (DD ERACCPT),
003200                                     PICKED UP BY ERCORRAL
003300
003400         OUTPUT FILE - REJECTED  -   ERREJECT (DD ERREJECT)
003450
003460         OUTPUT FILE - RUN CTL   -   ERCTL (DD ERCTL), ONE RECORD
003470                                     CARRYING THE REJECT COUNT
003480                                     FORWARD TO ERCORRAL'S
003490                                     RUN-REPORT
003500
003600         DUMP FILE               -   SYSOUT
003700
003800******************************************************************
003900*     CHANGE LOG
004000*     ----------------------------------------------------------
004100*     03/07/94  RVM  EHR0001  ORIGINAL CUT
004200*     03/22/94  RVM  EHR0001  ADDED THE REJECTED-RECORD OUTPUT
004300*                             FILE - REGISTRATION WAS ASKING WHY
004400*                             SOME FEED RECORDS NEVER CAME BACK
004500*                             OUT THE OTHER END OF THE LINKAGE JOB
004600*     11/30/98  PDQ  EHR0031  Y2K REVIEW - WS-CURRENT-DATE IS
004700*                             DISPLAY ONLY, NOT COMPARED OR
004800*                             ARITHMETIC, NO CHANGE REQUIRED
004900*     02/08/99  PDQ  EHR0031  SIGNED OFF, ADDED TO Y2K CERTIFIED
005000*                             LIST
005100*     05/02/01  JWT  EHR0048  ACCESSION COUNTER WAS PIC 9(4) AND
005200*                             WOULD HAVE WRAPPED PAST 9999 ON THE
005300*                             ST. AGNES FEED - WIDENED TO 9(6) TO
005400*                             MATCH EHR-ACCESSION IN EHRECMET
005500*     10/24/03  JWT  EHR0048  ADDED A FLAT REDEFINE OF THE EDIT
005600*                             SWITCHES SO 200-EDIT-PROFILE CAN
005700*                             CLEAR BOTH IN ONE MOVE, AND A
005800*                             CHARACTER-TABLE VIEW OF THE REJECT
005900*                             REASON SO WE CAN TRIM IT TO ITS
006000*                             REAL LENGTH BEFORE THE DISPLAY
006010*     06/14/07  JWT  EHR0061  MOVED WS-CURRENT-DATE BACK TO THE
006020*                             77 LEVEL OUT OF MISC-WS-FLDS - NO
006030*                             REASON A ONE-OFF RUN-DATE FIELD
006040*                             NEEDS TO RIDE IN A GROUP
006050*     09/30/08  JWT  EHR0065  RUN-REPORT OVER IN ERCORRAL HAD NO
006060*                             RECORDS REJECTED LINE BECAUSE THIS
006070*                             IS THE ONLY PROGRAM THAT COUNTS
006080*                             REJECTS - ADDED ERCTL (DD ERCTL, ONE
006090*                             RECORD, SEE EHRUNCTL) SO THE COUNT
006095*                             RIDES FORWARD TO THE CORRAL STEP
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT PATIENT-FILE
007600     ASSIGN TO UT-S-PATIENT
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS EIT-FILE-STATUS.
007900
008000     SELECT ERACCPT
008100     ASSIGN TO UT-S-ERACCPT
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS EIT-FILE-STATUS.
008400
008500     SELECT ERREJECT
008600     ASSIGN TO UT-S-ERREJCT
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS EIT-FILE-STATUS.
008810
008820*    ERCTL CARRIES THE RECORDS-REJECTED TOTAL FORWARD TO ERCORRAL
008830*    SO RUN-REPORT CAN PRINT IT WITH THE REST OF THE CONTROL
008840*    TOTALS - SEE EHRUNCTL
008850     SELECT ERCTL
008860     ASSIGN TO UT-S-ERRCTL
008870       ACCESS MODE IS SEQUENTIAL
008880       FILE STATUS IS EIT-FILE-STATUS.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  SYSOUT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 130 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS SYSOUT-REC.
009800 01  SYSOUT-REC                      PIC X(130).
009900
010000****** ONE 206-BYTE REGISTRATION RECORD PER POPULATION MEMBER -
010100****** NO TRAILER RECORD, NO HEADER RECORD, THE FEED IS NOTHING
010200****** BUT PATIENT-PROFILE RECORDS FROM FIRST TO LAST
010300 FD  PATIENT-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 206 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS EHR-PATIENT-PROFILE.
010900 01  EHR-PATIENT-PROFILE.
011000     05  EHR-FORENAME                PIC X(20).
011100     05  EHR-MID-FORENAME            PIC X(20).
011200     05  EHR-CURRENT-SURNAME         PIC X(20).
011300     05  EHR-BIRTH-SURNAME           PIC X(20).
011400     05  EHR-SUFFIX                  PIC X(10).
011500     05  EHR-ADDRESS-INFO.
011600         10  EHR-ADDRESS1            PIC X(40).
011700         10  EHR-ADDRESS2            PIC X(20).
011800         10  EHR-CITY                PIC X(20).
011900         10  EHR-STATE-PROVINCE      PIC X(2).
012000         10  EHR-POSTAL-CODE         PIC X(10).
012100     05  EHR-SEX                     PIC X(1).
012200     05  EHR-GENDER                  PIC X(1).
012300     05  EHR-NATIONAL-ID             PIC X(11).
012400     05  EHR-BIRTH-DATE.
012500         10  EHR-BIRTH-YEAR          PIC X(4).
012600         10  EHR-BIRTH-MONTH         PIC X(2).
012700         10  EHR-BIRTH-DAY           PIC X(2).
012800     05  EHR-BLOOD-TYPE              PIC X(3).
012900
013000****** ACCEPTED RECORDS GO FORWARD TO ERCORRAL CARRYING THEIR
013100****** NEWLY ASSIGNED ACCESSION NUMBER AHEAD OF THE PROFILE
013200 FD  ERACCPT
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 212 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS EHR-ACCEPTED-REC.
013800 01  EHR-ACCEPTED-REC.
013900     05  EIA-ACCESSION               PIC 9(6).
014000     05  EIA-PROFILE                 PIC X(206).
014100
014200****** ONE LINE PER REJECTED FEED RECORD - THE REASON LEADS SO
014300****** THE REGISTRATION DESK CAN SCAN THE REPORT WITHOUT HAVING
014400****** TO COUNT BYTES INTO THE ORIGINAL RECORD
014500 FD  ERREJECT
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 246 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS EHR-REJECTED-REC.
015100 01  EHR-REJECTED-REC.
015200     05  EIR-REASON                  PIC X(40).
015300     05  EIR-PROFILE                 PIC X(206).
015310
015320****** ONE RECORD, WRITTEN AT END OF JOB - SEE EHRUNCTL
015330 FD  ERCTL
015340     RECORDING MODE IS F
015350     LABEL RECORDS ARE STANDARD
015360     RECORD CONTAINS 20 CHARACTERS
015370     BLOCK CONTAINS 0 RECORDS
015380     DATA RECORD IS EHR-RUN-CONTROL.
015390     COPY EHRUNCTL.
015400
015500 WORKING-STORAGE SECTION.
015600 01  FILE-STATUS-CODES.
015700     05  EIT-FILE-STATUS             PIC X(2).
015800         88  EIT-FILE-OK      VALUE "00".
015900
016000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016100     05  RECORDS-READ                PIC 9(7) COMP VALUE ZERO.
016200     05  RECORDS-ACCEPTED            PIC 9(7) COMP VALUE ZERO.
016300     05  RECORDS-REJECTED            PIC 9(7) COMP VALUE ZERO.
016400     05  EIT-ACCESSION-CTR           PIC 9(6) COMP VALUE ZERO.
016500
016600 01  MISC-WS-FLDS.
016700     05  PARA-NAME                   PIC X(24) VALUE SPACES.
016750     05  FILLER                      PIC X(6) VALUE SPACES.
016760*
016770*    WS-CURRENT-DATE IS KEPT AT THE 77 LEVEL THE WAY THE SHOP HAS
016780*    ALWAYS KEPT A ONE-OFF RUN-DATE FIELD - IT IS NOT PART OF ANY
016790*    RECORD, SO IT HAS NO BUSINESS SITTING UNDER MISC-WS-FLDS
016800 77  WS-CURRENT-DATE             PIC 9(6) VALUE ZERO.
016810*    WS-CURRENT-DATE SPLIT INTO YY/MM/DD - 000-HOUSEKEEPING ECHOES
016820*    THE RUN DATE ON THE OPENING BANNER IN MM/DD/YY ORDER RATHER
016830*    THAN THE RAW YYMMDD FORMAT THE ACCEPT FROM DATE HANDS BACK
017200 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
017300     05  WS-CD-YY                    PIC 9(2).
017400     05  WS-CD-MM                    PIC 9(2).
017500     05  WS-CD-DD                    PIC 9(2).
017600
017700 01  EIT-SWITCHES.
017800     05  MORE-DATA-SW                PIC X(1) VALUE "Y".
017900         88  NO-MORE-DATA      VALUE "N".
018000     05  ERROR-FOUND-SW               PIC X(1) VALUE "N".
018100         88  RECORD-ERROR-FOUND VALUE "Y".
018200         88  VALID-RECORD       VALUE "N".
018310*    WHOLE-SWITCH-GROUP VIEW - 200-EDIT-PROFILE CLEARS BOTH SWITCHES
018320*    IN ONE MOVE AT THE TOP OF EVERY RECORD INSTEAD OF TWO SEPARATE
018330*    MOVES
018500 01  EIT-SWITCHES-ALL REDEFINES EIT-SWITCHES.
018600     05  FILLER                      PIC X(2).
018700
018800 01  EIT-REASON-FIELDS.
018900     05  EIT-REASON-TEXT             PIC X(40) VALUE SPACES.
019010*    CHARACTER-TABLE VIEW OF THE REJECT REASON - 900-DISPLAY-REJECT
019020*    USES IT TO FIND THE REASON'S REAL LENGTH FOR THE OPERATOR
019030*    DISPLAY INSTEAD OF PRINTING FORTY BYTES OF TRAILING BLANKS
019040*    EVERY TIME
019300     05  EIT-REASON-CHARS REDEFINES EIT-REASON-TEXT
019400             OCCURS 40 TIMES         PIC X(1).
019500     05  EIT-REASON-LTH              PIC S9(4) COMP VALUE ZERO.
019600
019700 COPY EHABEND.
019800 01  ZERO-VAL                        PIC 9(1) VALUE ZERO.
019900 01  ONE-VAL                         PIC 9(1) VALUE 1.
020000
020100 PROCEDURE DIVISION.
020200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020300     PERFORM 100-MAINLINE THRU 100-EXIT
020400             UNTIL NO-MORE-DATA.
020500     PERFORM 999-CLEANUP THRU 999-EXIT.
020600     MOVE +0 TO RETURN-CODE.
020700     GOBACK.
020800
020900 000-HOUSEKEEPING.
021000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021100     DISPLAY "******** BEGIN JOB ERINTAKE ********".
021200     ACCEPT WS-CURRENT-DATE FROM DATE.
021300     DISPLAY "RUN DATE " WS-CD-MM "/" WS-CD-DD "/" WS-CD-YY.
021400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
021500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021600     PERFORM 900-READ-PATIENT THRU 900-EXIT.
021700     IF NO-MORE-DATA
021800         MOVE "EMPTY INPUT FILE" TO EHR-ABEND-REASON
021900         GO TO 1000-ABEND-RTN.
022000 000-EXIT.
022100     EXIT.
022200
022300 100-MAINLINE.
022400     MOVE "100-MAINLINE" TO PARA-NAME.
022500     PERFORM 200-EDIT-PROFILE THRU 200-EXIT.
022600     IF RECORD-ERROR-FOUND
022700         ADD 1 TO RECORDS-REJECTED
022800         PERFORM 710-WRITE-REJECT THRU 710-EXIT
022900     ELSE
023000         ADD 1 TO EIT-ACCESSION-CTR
023100         ADD 1 TO RECORDS-ACCEPTED
023200         PERFORM 700-WRITE-ACCEPT THRU 700-EXIT.
023300     PERFORM 900-READ-PATIENT THRU 900-EXIT.
023400 100-EXIT.
023500     EXIT.
023600
023700 200-EDIT-PROFILE.
023800     MOVE "200-EDIT-PROFILE" TO PARA-NAME.
023900     MOVE SPACES TO EIT-SWITCHES-ALL.
024000     MOVE "N" TO ERROR-FOUND-SW.
024100
024200     IF EHR-FORENAME = SPACES
024300         MOVE "*** MISSING FORENAME" TO EIT-REASON-TEXT
024400         MOVE "Y" TO ERROR-FOUND-SW
024500         GO TO 200-EXIT.
024600
024700     IF EHR-CURRENT-SURNAME = SPACES
024800         MOVE "*** MISSING CURRENT SURNAME" TO EIT-REASON-TEXT
024900         MOVE "Y" TO ERROR-FOUND-SW
025000         GO TO 200-EXIT.
025100 200-EXIT.
025200     EXIT.
025300
025400 700-WRITE-ACCEPT.
025500     MOVE EIT-ACCESSION-CTR TO EIA-ACCESSION.
025600     MOVE EHR-PATIENT-PROFILE TO EIA-PROFILE.
025700     WRITE EHR-ACCEPTED-REC.
025800 700-EXIT.
025900     EXIT.
026000
026100 710-WRITE-REJECT.
026200     MOVE EIT-REASON-TEXT TO EIR-REASON.
026300     MOVE EHR-PATIENT-PROFILE TO EIR-PROFILE.
026400     WRITE EHR-REJECTED-REC.
026500     PERFORM 900-DISPLAY-REJECT THRU 900-DISPLAY-EXIT.
026600 710-EXIT.
026700     EXIT.
026800
026900 800-OPEN-FILES.
027000     MOVE "800-OPEN-FILES" TO PARA-NAME.
027100     OPEN INPUT PATIENT-FILE.
027200     OPEN OUTPUT ERACCPT, ERREJECT, SYSOUT, ERCTL.
027300 800-EXIT.
027400     EXIT.
027500
027600 850-CLOSE-FILES.
027700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
027800     CLOSE PATIENT-FILE, ERACCPT, ERREJECT, SYSOUT, ERCTL.
027900 850-EXIT.
028000     EXIT.
028100
028200 900-READ-PATIENT.
028300     READ PATIENT-FILE
028400         AT END MOVE "N" TO MORE-DATA-SW
028500         GO TO 900-EXIT
028600     END-READ.
028700     ADD 1 TO RECORDS-READ.
028800 900-EXIT.
028900     EXIT.
029000
029100 900-DISPLAY-REJECT.
029210*     10/24/03 JWT - TRIM THE REASON TO ITS REAL LENGTH BEFORE WE
029220*     DISPLAY IT SO THE OPERATOR CONSOLE LOG DOESN'T FILL UP WITH
029230*     TRAILING BLANKS ON A FORTY-BYTE FIELD
029500     CALL "ERSTRLTH" USING EIT-REASON-TEXT, EIT-REASON-LTH.
029600     IF EIT-REASON-LTH > ZERO
029700         DISPLAY EIT-REASON-TEXT(1:EIT-REASON-LTH)
029800     END-IF.
029900 900-DISPLAY-EXIT.
030000     EXIT.
030100
030200 999-CLEANUP.
030300     MOVE "999-CLEANUP" TO PARA-NAME.
030310     MOVE RECORDS-REJECTED TO EHR-CTL-RECORDS-REJECTED.
030320     WRITE EHR-RUN-CONTROL.
030400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030500     DISPLAY "** RECORDS READ **".
030600     DISPLAY RECORDS-READ.
030700     DISPLAY "** RECORDS ACCEPTED **".
030800     DISPLAY RECORDS-ACCEPTED.
030900     DISPLAY "** RECORDS REJECTED **".
031000     DISPLAY RECORDS-REJECTED.
031100     DISPLAY "******** NORMAL END OF JOB ERINTAKE ********".
031200 999-EXIT.
031300     EXIT.
031400
031500 1000-ABEND-RTN.
031600     WRITE SYSOUT-REC FROM EHR-ABEND-REC.
031700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
031800     DISPLAY "*** ABNORMAL END OF JOB-ERINTAKE ***" UPON CONSOLE.
031900     DIVIDE ZERO-VAL INTO ONE-VAL.
