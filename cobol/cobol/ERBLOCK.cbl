000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ERBLOCK.
000400 AUTHOR. R V MEEKS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/05/94.
000700 DATE-COMPILED. 04/05/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* REMARKS.
001100*
001200*     BUILDS THE BLOCKING CODES FOR ONE PATIENT PROFILE.  A
001300*     BLOCKING CODE IS A SURNAME PHONEME GLUED TO A FORENAME
001400*     INITIAL - RECORDS SHARING A BLOCKING CODE ARE THE ONLY
001500*     PAIRS ERCORRAL WILL BOTHER COMPARING.  CALLED ONCE PER
001600*     POPULATION MEMBER FROM ERCORRAL'S CORRAL PASS.
001700*
001800*     CHANGE LOG
001900*     ----------------------------------------------------------
002000*     04/05/94  RVM  EHR0010  ORIGINAL CUT
002100*     05/18/94  RVM  EHR0010  DEDUP WAS COMPARING THE WHOLE 9
002200*                             BYTES INCLUDING TRAILING SPACES ON
002300*                             SHORT SOUNDEX CODES - TWO "FAKE
002400*                             DUPLICATES" WERE COLLAPSING TO ONE
002500*     11/30/98  PDQ  EHR0031  Y2K REVIEW - NO DATE FIELDS IN THIS
002600*                             PROGRAM, NO CHANGE REQUIRED
002700*     05/02/01  JWT  EHR0048  NO CHANGE - REVIEWED FOR THE 8-BYTE
002800*                             FREQ-REF WIDENING, BLOCK WIDTH
002900*                             UNAFFECTED
003000*     10/20/03  JWT  EHR0048  CLEARED THE BASE AND BLOCK TABLES
003100*                             THROUGH THEIR WHOLE-TABLE REDEFINES
003200*                             INSTEAD OF SLOT-BY-SLOT MOVES
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  ERB-SURNAME-FIELDS.
004700     05  ERB-SURNAMES OCCURS 2 TIMES    PIC X(20).
004800     05  ERB-SURNAME-CNT                PIC S9(4) COMP VALUE ZERO.
004900     05  ERB-SUR-SUB                    PIC S9(4) COMP VALUE ZERO.
005000
005100 01  ERB-BASE-TABLE.
005200     05  ERB-BASES OCCURS 4 TIMES        PIC X(8).
005300* WHOLE-TABLE VIEW - LETS 200-COMPRESS-BASES CLEAR ALL 4 SLOTS
005400* IN ONE MOVE INSTEAD OF FOUR
005500 01  ERB-BASES-ALL REDEFINES ERB-BASE-TABLE.
005600     05  FILLER                          PIC X(32).
005700
005800 01  ERB-BASE-FIELDS.
005900     05  ERB-BASE-CNT                    PIC S9(4) COMP VALUE ZERO.
006000     05  ERB-BASE-SUB                    PIC S9(4) COMP VALUE ZERO.
006100     05  ERB-PRIMARY-CODE                PIC X(8).
006200     05  ERB-SECONDARY-CODE              PIC X(8).
006300
006400 01  ERB-FORE-FIELDS.
006500     05  ERB-FORE-INITIALS OCCURS 2 TIMES PIC X(1).
006600     05  ERB-FORE-CNT                    PIC S9(4) COMP VALUE ZERO.
006700     05  ERB-FORE-SUB                    PIC S9(4) COMP VALUE ZERO.
006800
006900* REDEFINED VIEW OF ONE CANDIDATE BLOCK - THE BASE PORTION IS
007000* COMPARED ALONE WHEN WE TRIM TRAILING SPACES FOR DEDUP
007100 01  ERB-CANDIDATE.
007200     05  ERB-CAND-BASE                   PIC X(8).
007300     05  ERB-CAND-INITIAL                PIC X(1).
007400 01  ERB-CANDIDATE-R REDEFINES ERB-CANDIDATE.
007500     05  ERB-CAND-WHOLE                  PIC X(9).
007600
007700 01  ERB-MISC-FIELDS.
007800     05  ERB-BASE-LTH                    PIC S9(4) COMP VALUE ZERO.
007900     05  ERB-DUP-FOUND-SW                PIC X(1) VALUE "N".
008000         88  ERB-DUP-FOUND     VALUE "Y".
008100     05  ERB-BLOCK-SUB                   PIC S9(4) COMP VALUE ZERO.
008200
008300 LINKAGE SECTION.
008400     COPY EHPATPRO.
008500 01  ERB-METHOD                          PIC X(10).
008600 01  ERB-BLOCK-COUNT                     PIC 9(1).
008700 01  ERB-BLOCKS OCCURS 8 TIMES            PIC X(9).
008800* WHOLE-TABLE VIEW - LETS 000-BLOCK-MAIN CLEAR ALL 8 SLOTS IN
008900* ONE MOVE INSTEAD OF EIGHT
009000 01  ERB-BLOCKS-ALL REDEFINES ERB-BLOCKS.
009100     05  FILLER                          PIC X(72).
009200
009300 PROCEDURE DIVISION USING EHR-PATIENT-PROFILE, ERB-METHOD,
009400                           ERB-BLOCK-COUNT, ERB-BLOCKS.
009500 000-BLOCK-MAIN.
009600     MOVE ZERO TO ERB-BLOCK-COUNT, ERB-SURNAME-CNT, ERB-BASE-CNT,
009700                  ERB-FORE-CNT.
009800     MOVE SPACES TO ERB-BLOCKS-ALL.
009900
010000     PERFORM 100-COLLECT-SURNAMES THRU 100-EXIT.
010100     PERFORM 200-COMPRESS-BASES   THRU 200-EXIT.
010200     PERFORM 300-COLLECT-FORENAMES THRU 300-EXIT.
010300     PERFORM 400-BUILD-BLOCKS     THRU 400-EXIT.
010400     GOBACK.
010500
010600 100-COLLECT-SURNAMES.
010700     IF EHR-CURRENT-SURNAME NOT = SPACES
010800         ADD 1 TO ERB-SURNAME-CNT
010900         MOVE EHR-CURRENT-SURNAME TO
011000              ERB-SURNAMES(ERB-SURNAME-CNT)
011100     END-IF.
011200     IF EHR-BIRTH-SURNAME NOT = SPACES
011300         ADD 1 TO ERB-SURNAME-CNT
011400         MOVE EHR-BIRTH-SURNAME TO
011500              ERB-SURNAMES(ERB-SURNAME-CNT)
011600     END-IF.
011700 100-EXIT.
011800     EXIT.
011900
012000 200-COMPRESS-BASES.
012100     MOVE SPACES TO ERB-BASES-ALL.
012200     PERFORM 210-COMPRESS-ONE-SURNAME THRU 210-EXIT
012300         VARYING ERB-SUR-SUB FROM 1 BY 1
012400         UNTIL ERB-SUR-SUB > ERB-SURNAME-CNT.
012500 200-EXIT.
012600     EXIT.
012700
012800 210-COMPRESS-ONE-SURNAME.
012900     MOVE SPACES TO ERB-PRIMARY-CODE, ERB-SECONDARY-CODE.
013000     CALL "ERCOMPR" USING ERB-SURNAMES(ERB-SUR-SUB), ERB-METHOD,
013100                           ERB-PRIMARY-CODE, ERB-SECONDARY-CODE.
013200     IF ERB-PRIMARY-CODE NOT = SPACES
013300         ADD 1 TO ERB-BASE-CNT
013400         MOVE ERB-PRIMARY-CODE TO ERB-BASES(ERB-BASE-CNT)
013500     END-IF.
013600     IF ERB-SECONDARY-CODE NOT = SPACES
013700         ADD 1 TO ERB-BASE-CNT
013800         MOVE ERB-SECONDARY-CODE TO ERB-BASES(ERB-BASE-CNT)
013900     END-IF.
014000 210-EXIT.
014100     EXIT.
014200
014300 300-COLLECT-FORENAMES.
014400     IF EHR-FORENAME NOT = SPACES
014500         ADD 1 TO ERB-FORE-CNT
014600         MOVE EHR-FORENAME(1:1)
014700                              TO ERB-FORE-INITIALS(ERB-FORE-CNT)
014800         INSPECT ERB-FORE-INITIALS(ERB-FORE-CNT) CONVERTING
014900             "abcdefghijklmnopqrstuvwxyz" TO
015000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
015100     END-IF.
015200     IF EHR-MID-FORENAME NOT = SPACES
015300         ADD 1 TO ERB-FORE-CNT
015400         MOVE EHR-MID-FORENAME(1:1)
015500                              TO ERB-FORE-INITIALS(ERB-FORE-CNT)
015600         INSPECT ERB-FORE-INITIALS(ERB-FORE-CNT) CONVERTING
015700             "abcdefghijklmnopqrstuvwxyz" TO
015800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
015900     END-IF.
016000 300-EXIT.
016100     EXIT.
016200
016300 400-BUILD-BLOCKS.
016400     PERFORM 410-ONE-BASE THRU 410-EXIT
016500         VARYING ERB-BASE-SUB FROM 1 BY 1
016600         UNTIL ERB-BASE-SUB > ERB-BASE-CNT
016700            OR ERB-BLOCK-COUNT = 8.
016800 400-EXIT.
016900     EXIT.
017000
017100 410-ONE-BASE.
017200     PERFORM 420-ONE-FORENAME THRU 420-EXIT
017300         VARYING ERB-FORE-SUB FROM 1 BY 1
017400         UNTIL ERB-FORE-SUB > ERB-FORE-CNT
017500            OR ERB-BLOCK-COUNT = 8.
017600 410-EXIT.
017700     EXIT.
017800
017900 420-ONE-FORENAME.
018000     MOVE SPACES TO ERB-CAND-WHOLE.
018100     MOVE ERB-BASES(ERB-BASE-SUB) TO ERB-CAND-BASE.
018200     MOVE ERB-FORE-INITIALS(ERB-FORE-SUB) TO ERB-CAND-INITIAL.
018300
018400*    05/18/94 RVM - COLLAPSE THE BASE'S TRAILING SPACES OUT FROM
018500*    BETWEEN THE PHONEME AND THE INITIAL, OR "PRTL A" AND
018600*    "PRT LA" LOOK LIKE TWO DIFFERENT BLOCKS
018700     CALL "ERSTRLTH" USING ERB-CAND-BASE, ERB-BASE-LTH.
018800     MOVE SPACES TO ERB-CAND-WHOLE.
018900     STRING ERB-CAND-BASE(1:ERB-BASE-LTH) DELIMITED BY SIZE
019000            ERB-CAND-INITIAL             DELIMITED BY SIZE
019100            INTO ERB-CAND-WHOLE.
019200
019300     PERFORM 430-CHECK-DUP THRU 430-EXIT.
019400     IF NOT ERB-DUP-FOUND
019500         ADD 1 TO ERB-BLOCK-COUNT
019600         MOVE ERB-CAND-WHOLE TO ERB-BLOCKS(ERB-BLOCK-COUNT)
019700     END-IF.
019800 420-EXIT.
019900     EXIT.
020000
020100 430-CHECK-DUP.
020200     MOVE "N" TO ERB-DUP-FOUND-SW.
020300     PERFORM 440-CHECK-ONE-SLOT THRU 440-EXIT
020400         VARYING ERB-BLOCK-SUB FROM 1 BY 1
020500         UNTIL ERB-BLOCK-SUB > ERB-BLOCK-COUNT
020600            OR ERB-DUP-FOUND.
020700 430-EXIT.
020800     EXIT.
020900
021000 440-CHECK-ONE-SLOT.
021100     IF ERB-BLOCKS(ERB-BLOCK-SUB) = ERB-CAND-WHOLE
021200         MOVE "Y" TO ERB-DUP-FOUND-SW
021300     END-IF.
021400 440-EXIT.
021500     EXIT.
