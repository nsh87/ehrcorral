000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ERSTRLTH.
000400 AUTHOR. R V MEEKS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/94.
000700 DATE-COMPILED. 03/11/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* REMARKS.
001100*
001200*     RETURNS THE TRIMMED LENGTH OF A FIELD UP TO 255 BYTES -
001300*     I.E. THE POSITION OF THE LAST NON-BLANK CHARACTER.  USED
001400*     ALL OVER THE CORRAL SUITE ANY TIME WE NEED THE REAL LENGTH
001500*     OF A NAME, SURNAME, OR STANDARDIZED ADDRESS BEFORE FEEDING
001600*     IT TO THE EDIT-DISTANCE ROUTINE.
001700*
001800*     CHANGE LOG
001900*     ----------------------------------------------------------
002000*     03/11/94  RVM  EHR0007  ORIGINAL CUT, LIFTED FROM THE OLD
002100*                             STRLTH UTILITY AND RENAMED FOR THE
002200*                             CORRAL PROJECT
002300*     07/19/94  RVM  EHR0007  FIXED RETURN-LTH NOT BEING CLEARED
002400*                             BY THE CALLER BEFORE THE ADD
002500*     11/30/98  PDQ  EHR0031  Y2K REVIEW - NO DATE FIELDS IN THIS
002600*                             PROGRAM, NO CHANGE REQUIRED
002700*     02/08/99  PDQ  EHR0031  SIGNED OFF, ADDED TO Y2K CERTIFIED
002800*                             LIST
002900*     05/02/01  JWT  EHR0048  RAISED INPUT FIELD FROM 80 TO 255
003000*                             BYTES - ADDRESS2 CONCATENATION NOW
003100*                             EXCEEDS 80 ON LONG APT LINES
003200*     09/14/03  JWT  EHR0048  ADDED ERS-WORK-LTH AS A SEPARATE
003300*                             COMP COUNTER - WAS SHARING L WITH
003400*                             THE CALLER'S WORKING STORAGE BY
003500*                             ACCIDENT OF LINKAGE ORDER
003600*     10/20/03  JWT  EHR0048  DROPPED THE REVERSE-STRING LOGIC -
003700*                             THIS SHOP'S COMPILER LEVEL DOES NOT
003800*                             CARRY THE REVERSE INTRINSIC, SO WE
003900*                             NOW SCAN BACKWARDS FOR THE LAST
004000*                             NON-BLANK BYTE INSTEAD
004100*     10/22/03  JWT  EHR0048  ADDED THE 51-BYTE CHUNK REDEFINE SO
004200*                             LONG TRAILING-BLANK RUNS ON THE
004300*                             STANDARDIZED ADDRESS STRINGS SKIP
004400*                             IN ONE JUMP INSTEAD OF A BYTE AT A
004500*                             TIME; ALSO FOUND RETURN-LTH STILL
004600*                             DECLARED DISPLAY WHILE EVERY CALLER
004700*                             IN THE CORRAL SUITE PASSES A COMP
004800*                             FIELD - CHANGED TO COMP TO MATCH
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 WORKING-STORAGE SECTION.
006200 01  ERS-WORK-FIELDS.
006300     05  ERS-WORK-LTH             PIC S9(4) COMP VALUE ZERO.
006400     05  ERS-WORK-TEXT            PIC X(255).
006500     05  ERS-WORK-TEXT-CHARS REDEFINES ERS-WORK-TEXT
006600             OCCURS 255 TIMES     PIC X(1).
006700* FIVE 51-BYTE CHUNK VIEW OF THE SAME FIELD - LETS THE BACKWARD
006800* SCAN SKIP A WHOLE BLANK CHUNK AT A TIME BEFORE DROPPING DOWN
006900* TO THE BYTE-AT-A-TIME CHECK IN 100-SCAN-BACKWARDS
007000     05  ERS-WORK-CHUNKS REDEFINES ERS-WORK-TEXT
007100             OCCURS 5 TIMES       PIC X(51).
007200     05  ERS-WORK-CHUNK-SUB       PIC S9(4) COMP VALUE ZERO.
007300
007400 LINKAGE SECTION.
007500 01  ERS-TEXT1                    PIC X(255).
007600* CHARACTER-TABLE VIEW OF THE INBOUND TEXT - NOT WALKED IN THIS
007700* PROGRAM TODAY BUT KEPT SO A CALLER-SIDE DEBUG AID CAN BORROW
007800* THE SAME LINKAGE WITHOUT A SEPARATE COPYBOOK
007900 01  ERS-TEXT1-CHARS REDEFINES ERS-TEXT1
008000         OCCURS 255 TIMES      PIC X(1).
008100 01  ERS-RETURN-LTH               PIC S9(4) COMP.
008200
008300 PROCEDURE DIVISION USING ERS-TEXT1, ERS-RETURN-LTH.
008400 000-STRLTH-MAIN.
008500*    07/19/94 RVM - CLEAR THE RETURN FIELD; THE CALLER NO LONGER
008600*    HAS TO DO IT
008700     MOVE ZERO TO ERS-RETURN-LTH.
008800     MOVE ERS-TEXT1 TO ERS-WORK-TEXT.
008900     INSPECT ERS-WORK-TEXT REPLACING ALL LOW-VALUES BY SPACE.
009000     MOVE 5   TO ERS-WORK-CHUNK-SUB.
009100     MOVE 255 TO ERS-WORK-LTH.
009200*    10/20/03 JWT - DROP A WHOLE BLANK 51-BYTE CHUNK AT A TIME
009300*    BEFORE FALLING BACK TO THE BYTE-AT-A-TIME SCAN
009400     PERFORM 090-SKIP-BLANK-CHUNKS THRU 090-EXIT
009500         VARYING ERS-WORK-CHUNK-SUB FROM 5 BY -1
009600         UNTIL ERS-WORK-CHUNK-SUB = 0
009700            OR ERS-WORK-CHUNKS(ERS-WORK-CHUNK-SUB) NOT = SPACES.
009800     PERFORM 100-SCAN-BACKWARDS THRU 100-EXIT
009900         VARYING ERS-WORK-LTH FROM ERS-WORK-LTH BY -1
010000         UNTIL ERS-WORK-LTH = 0
010100            OR ERS-WORK-TEXT-CHARS(ERS-WORK-LTH) NOT = SPACE.
010200     MOVE ERS-WORK-LTH TO ERS-RETURN-LTH.
010300     GOBACK.
010400
010500 090-SKIP-BLANK-CHUNKS.
010600*    A BLANK CHUNK AT SUBSCRIPT N COVERS BYTES ((N-1)*51)+1
010700*    THROUGH N*51 - DROP ERS-WORK-LTH TO THE TOP OF THE CHUNK
010800*    JUST BELOW IT AND LET THE PERFORM ABOVE TRY THE NEXT ONE
010900     COMPUTE ERS-WORK-LTH = (ERS-WORK-CHUNK-SUB - 1) * 51.
011000 090-EXIT.
011100     EXIT.
011200
011300 100-SCAN-BACKWARDS.
011400*    NOTHING TO DO HERE - THE VARYING CLAUSE ON THE PERFORM ABOVE
011500*    DOES ALL THE WORK; THIS PARAGRAPH JUST GIVES IT A HOME
011600     CONTINUE.
011700 100-EXIT.
011800     EXIT.
