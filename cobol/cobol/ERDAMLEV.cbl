000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ERDAMLEV.
000400 AUTHOR. R V MEEKS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/94.
000700 DATE-COMPILED. 03/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* REMARKS.
001100*
001200*     EDIT DISTANCE BETWEEN TWO STRINGS - INSERTIONS, DELETIONS,
001300*     SUBSTITUTIONS AND TRANSPOSITION OF TWO ADJACENT CHARACTERS,
001400*     EACH COSTING 1 (THE RESTRICTED, A.K.A. "OPTIMAL STRING
001500*     ALIGNMENT", DAMERAU-LEVENSHTEIN VARIANT).  CALLED FROM
001600*     ERSIM FOR NAME/ID/POSTAL COMPARES AND FROM ERADDRST FOR
001700*     STANDARDIZED-ADDRESS COMPARES.
001800*
001900*     CHANGE LOG
002000*     ----------------------------------------------------------
002100*     03/14/94  RVM  EHR0008  ORIGINAL CUT
002200*     05/02/94  RVM  EHR0008  TRANSPOSITION TERM WAS ONLY CHECKED
002300*                             WHEN I AND J WERE BOTH > 2 - OFF BY
002400*                             ONE, SHOULD BE > 1 (SECOND CHAR ON)
002500*     11/30/98  PDQ  EHR0031  Y2K REVIEW - NO DATE FIELDS IN THIS
002600*                             PROGRAM, NO CHANGE REQUIRED
002700*     05/02/01  JWT  EHR0048  RAISED TABLE FROM 40X40 TO 80X80 TO
002800*                             COVER STANDARDIZED ADDRESS STRINGS
002900*     10/20/03  JWT  EHR0048  ADDED A FLAT REDEFINE OF THE TABLE
003000*                             AND A CHARACTER-TABLE REDEFINE OF
003100*                             EACH INPUT STRING; NOW ZEROING THE
003200*                             WHOLE TABLE ON ENTRY SO A LEFTOVER
003300*                             CELL FROM A LONGER PRIOR PAIR CAN'T
003400*                             BE MISREAD AS A BORDER VALUE
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  ERD-WORK-FIELDS.
004900     05  ERD-I                    PIC S9(4) COMP VALUE ZERO.
005000     05  ERD-J                    PIC S9(4) COMP VALUE ZERO.
005100     05  ERD-ROW                  PIC S9(4) COMP VALUE ZERO.
005200     05  ERD-COL                  PIC S9(4) COMP VALUE ZERO.
005300     05  ERD-PREV-ROW             PIC S9(4) COMP VALUE ZERO.
005400     05  ERD-PREV-COL             PIC S9(4) COMP VALUE ZERO.
005500     05  ERD-COST                 PIC S9(4) COMP VALUE ZERO.
005600     05  ERD-BEST                 PIC S9(4) COMP VALUE ZERO.
005700     05  ERD-CANDIDATE            PIC S9(4) COMP VALUE ZERO.
005800
005900* 81 ROWS X 81 COLS COVERS STRINGS 0-80 CHARACTERS LONG (ROW/COL
006000* SUBSCRIPT = LENGTH-SO-FAR + 1, A STANDARD DP-TABLE OFFSET)
006100 01  ERD-DP-TABLE.
006200     05  ERD-DP-ROW OCCURS 81 TIMES.
006300         10  ERD-DP-COL OCCURS 81 TIMES PIC S9(4) COMP.
006400* FLAT VIEW OF THE WHOLE TABLE - LETS US ZERO ALL 6,561 CELLS IN
006500* ONE SWEEP BEFORE THE BORDERS AND INTERIOR ARE FILLED
006600 01  ERD-DP-TABLE-ALL REDEFINES ERD-DP-TABLE.
006700     05  ERD-DP-CELL OCCURS 6561 TIMES PIC S9(4) COMP.
006800
006900 LINKAGE SECTION.
007000 01  ERD-STRING-1                 PIC X(80).
007100* CHARACTER-TABLE VIEW OF EACH INPUT STRING - THE MATCH TEST AND
007200* TRANSPOSITION TEST BELOW COMPARE ONE LETTER AT A TIME
007300 01  ERD-STRING-1-CHARS REDEFINES ERD-STRING-1
007400         OCCURS 80 TIMES       PIC X(1).
007500 01  ERD-LENGTH-1                 PIC S9(4) COMP.
007600 01  ERD-STRING-2                 PIC X(80).
007700 01  ERD-STRING-2-CHARS REDEFINES ERD-STRING-2
007800         OCCURS 80 TIMES       PIC X(1).
007900 01  ERD-LENGTH-2                 PIC S9(4) COMP.
008000 01  ERD-DISTANCE                 PIC S9(4) COMP.
008100
008200 PROCEDURE DIVISION USING ERD-STRING-1, ERD-LENGTH-1,
008300                           ERD-STRING-2, ERD-LENGTH-2,
008400                           ERD-DISTANCE.
008500 000-DAMLEV-MAIN.
008600     MOVE ZERO TO ERD-DISTANCE.
008700
008800     IF ERD-LENGTH-1 = ZERO
008900         MOVE ERD-LENGTH-2 TO ERD-DISTANCE
009000         GO TO 000-EXIT.
009100     IF ERD-LENGTH-2 = ZERO
009200         MOVE ERD-LENGTH-1 TO ERD-DISTANCE
009300         GO TO 000-EXIT.
009400
009500*    10/20/03 JWT - ZERO THE WHOLE TABLE THROUGH THE FLAT
009600*    REDEFINE BEFORE EACH CALL - A LEFTOVER CELL FROM A PRIOR,
009700*    LONGER PAIR WAS READ AS A BORDER VALUE ON A SHORT PAIR
009800     PERFORM 050-CLEAR-TABLE THRU 050-EXIT
009900         VARYING ERD-I FROM 1 BY 1 UNTIL ERD-I > 6561.
010000
010100     PERFORM 100-INIT-BORDERS THRU 100-EXIT.
010200     PERFORM 200-FILL-TABLE   THRU 200-EXIT.
010300
010400     ADD 1 TO ERD-LENGTH-1 GIVING ERD-ROW.
010500     ADD 1 TO ERD-LENGTH-2 GIVING ERD-COL.
010600     MOVE ERD-DP-COL(ERD-ROW ERD-COL) TO ERD-DISTANCE.
010700 000-EXIT.
010800     GOBACK.
010900
011000 050-CLEAR-TABLE.
011100     MOVE ZERO TO ERD-DP-CELL(ERD-I).
011200 050-EXIT.
011300     EXIT.
011400
011500 100-INIT-BORDERS.
011600*    ROW 0 (SUBSCRIPT 1) AND COLUMN 0 (SUBSCRIPT 1) HOLD THE
011700*    DISTANCE OF THE EMPTY STRING TO EVERY PREFIX - I.E. ITS LTH
011800     PERFORM 110-INIT-TOP-ROW THRU 110-EXIT
011900         VARYING ERD-J FROM 0 BY 1 UNTIL ERD-J > ERD-LENGTH-2.
012000     PERFORM 120-INIT-LEFT-COL THRU 120-EXIT
012100         VARYING ERD-I FROM 0 BY 1 UNTIL ERD-I > ERD-LENGTH-1.
012200 100-EXIT.
012300     EXIT.
012400
012500 110-INIT-TOP-ROW.
012600     ADD 1 TO ERD-J GIVING ERD-COL.
012700     MOVE ERD-J TO ERD-DP-COL(1 ERD-COL).
012800 110-EXIT.
012900     EXIT.
013000
013100 120-INIT-LEFT-COL.
013200     ADD 1 TO ERD-I GIVING ERD-ROW.
013300     MOVE ERD-I TO ERD-DP-COL(ERD-ROW 1).
013400 120-EXIT.
013500     EXIT.
013600
013700 200-FILL-TABLE.
013800     PERFORM 205-FILL-ONE-ROW-SET THRU 205-EXIT
013900         VARYING ERD-I FROM 1 BY 1 UNTIL ERD-I > ERD-LENGTH-1.
014000 200-EXIT.
014100     EXIT.
014200
014300 205-FILL-ONE-ROW-SET.
014400     ADD 1 TO ERD-I GIVING ERD-ROW.
014500     PERFORM 210-FILL-ONE-ROW THRU 210-EXIT
014600         VARYING ERD-J FROM 1 BY 1 UNTIL ERD-J > ERD-LENGTH-2.
014700 205-EXIT.
014800     EXIT.
014900
015000 210-FILL-ONE-ROW.
015100     ADD 1 TO ERD-J GIVING ERD-COL.
015200     SUBTRACT 1 FROM ERD-ROW GIVING ERD-PREV-ROW.
015300     SUBTRACT 1 FROM ERD-COL GIVING ERD-PREV-COL.
015400
015500     MOVE 1 TO ERD-COST.
015600     IF ERD-STRING-1-CHARS(ERD-I) = ERD-STRING-2-CHARS(ERD-J)
015700         MOVE 0 TO ERD-COST.
015800
015900*    DELETE, INSERT, SUBSTITUTE (OR MATCH WHEN COST IS 0)
016000     ADD 1 TO ERD-DP-COL(ERD-PREV-ROW ERD-COL) GIVING ERD-BEST.
016100     ADD 1 TO ERD-DP-COL(ERD-ROW ERD-PREV-COL) GIVING ERD-CANDIDATE.
016200     IF ERD-CANDIDATE < ERD-BEST
016300         MOVE ERD-CANDIDATE TO ERD-BEST.
016400     ADD ERD-COST TO ERD-DP-COL(ERD-PREV-ROW ERD-PREV-COL)
016500             GIVING ERD-CANDIDATE.
016600     IF ERD-CANDIDATE < ERD-BEST
016700         MOVE ERD-CANDIDATE TO ERD-BEST.
016800
016900*    05/02/94 RVM - TRANSPOSITION OF TWO ADJACENT CHARACTERS
017000     IF ERD-I > 1 AND ERD-J > 1
017100       IF ERD-STRING-1-CHARS(ERD-I)     = ERD-STRING-2-CHARS(ERD-J - 1)
017200         AND ERD-STRING-1-CHARS(ERD-I - 1) = ERD-STRING-2-CHARS(ERD-J)
017300           ADD 1 TO ERD-DP-COL(ERD-PREV-ROW - 1 ERD-PREV-COL - 1)
017400                   GIVING ERD-CANDIDATE
017500           IF ERD-CANDIDATE < ERD-BEST
017600               MOVE ERD-CANDIDATE TO ERD-BEST.
017700
017800     MOVE ERD-BEST TO ERD-DP-COL(ERD-ROW ERD-COL).
017900 210-EXIT.
018000     EXIT.
