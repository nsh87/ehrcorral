000100 IDENTIFICATION DIVISION.
000200************************************************************
000300 PROGRAM-ID.  ERSIM.
000400 AUTHOR. R V MEEKS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/20/94.
000700 DATE-COMPILED. 04/20/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900************************************************************
001000* REMARKS.
001100*
001200*     THIS PROGRAM HOLDS ALL NINE SIMILARITY MEASURES USED BY THE
001300*     CORRAL COMPARE PASS - FORENAME, MIDDLE FORENAME, CURRENT
001400*     SURNAME, BIRTH SURNAME, ADDRESS, POSTAL CODE, SEX, DATE OF
001500*     BIRTH AND NATIONAL-ID.  ERCORRAL CALLS THIS PROGRAM ONCE PER
001600*     MEASURE PER COMPARED PAIR, PASSING A ONE-BYTE SWITCH TO SAY
001700*     WHICH MEASURE TO RUN, AND ADDS THE NINE RETURNED WEIGHTS AND
001800*     NINE RETURNED MAXIMUMS UP ITSELF TO GET THE FINAL SIMILARITY
001900*     FOR THE PAIR.  THIS PROGRAM DOES NOT KNOW ABOUT ACCESSION
002000*     NUMBERS, BLOCKING CODES, OR THE FREQUENCY TABLES THEMSELVES -
002100*     IT ONLY SEES THE TWO VALUES BEING COMPARED AND, FOR THE NAME
002200*     MEASURES, THE FREQUENCY WEIGHT ERCORRAL ALREADY LOOKED UP FOR
002300*     EACH SIDE.
002400*
002500*     THE SWITCH SHAPE BELOW - ONE CALLED PROGRAM, ONE LINKAGE
002600*     RECORD, A PARAGRAPH PER CALCULATION TYPE - IS THE SAME SHAPE
002700*     THE OLD COST-CALCULATION ROUTINE USED FOR LAB VERSUS EQUIPMENT
002800*     CHARGES.  WE KEPT IT BECAUSE IT READS THE SAME WAY TO ANYONE
002900*     WHO HAS MAINTAINED THAT ROUTINE BEFORE.
003000*
003100*     CHANGE LOG
003200*     ----------------------------------------------------------
003300*     04/20/94  RVM  EHR0011  ORIGINAL CUT - FORENAME, MID-FORENAME,
003400*                             CURRENT SURNAME, BIRTH SURNAME
003500*     04/27/94  RVM  EHR0011  ADDED ADDRESS, POSTAL, SEX, DOB AND
003600*                             NATIONAL-ID MEASURES SO ERCORRAL HAS
003700*                             ALL NINE IN ONE CALLED PROGRAM
003800*     05/11/94  RVM  EHR0011  DOB MEASURE WAS COMPARING THE WHOLE
003900*                             8-BYTE STRING AS BLANK-OR-NOT BEFORE
004000*                             THE NUMERIC VIEW WAS MOVED IN - A DOB
004100*                             OF ALL ZEROS WAS SLIPPING PAST AS
004200*                             "NOT BLANK" AND BLOWING UP THE DIVIDE
004300*     11/30/98  PDQ  EHR0031  Y2K REVIEW - BIRTH-YEAR IS ALREADY 4
004400*                             DIGITS ON THE WAY IN, NO CHANGE HERE
004500*     02/08/99  PDQ  EHR0031  SIGNED OFF, ADDED TO Y2K CERTIFIED LIST
004600*     05/02/01  JWT  EHR0048  NO CHANGE - REVIEWED AFTER THE ADDRESS
004700*                             STANDARDIZATION OUTPUT WIDENED TO 64,
004800*                             WE ONLY EVER COMPARE THE FIRST 12 BYTES
004900*                             OF IT SO THE MEASURE IS UNAFFECTED
005000*     10/24/03  JWT  EHR0048  ADDED A GROUP REDEFINE OF EACH SIDE'S
005100*                             DOB STRING SO 600-CALC-DOB-SIM CAN PULL
005200*                             THE YEAR/MONTH/DAY SUBSTRINGS APART
005300*                             WITHOUT UNSTRINGING THE FIELD EVERY CALL
005400*     03/02/04  JWT  EHR0052  REGISTRATION AUDIT CAUGHT THE DOB
005500*                             MEASURE DOING A NUMERIC SUBTRACT OF
005600*                             YEAR/MONTH/DAY INSTEAD OF EDIT-DISTANCING
005700*                             THE DIGIT STRINGS - A 1977 VS 1986 PAIR
005800*                             WAS SCORING A DIFFERENCE OF 9 YEARS
005900*                             INSTEAD OF THE INTENDED "2 DIGITS CHANGED"
006000*                             READING.  CHANGED TO CALL ERDAMLEV ON THE
006100*                             YEAR/MONTH/DAY SUBSTRINGS, SAME AS EVERY
006200*                             OTHER MEASURE IN THIS PROGRAM ALREADY DID
006300************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 WORKING-STORAGE SECTION.
007600 01  ERM-WORK-FIELDS.
007700     05  ERM-LEN-1                PIC S9(4) COMP VALUE ZERO.
007800     05  ERM-LEN-2                PIC S9(4) COMP VALUE ZERO.
007900     05  ERM-MAX-LEN              PIC S9(4) COMP VALUE ZERO.
008000     05  ERM-DISTANCE             PIC S9(4) COMP VALUE ZERO.
008100     05  ERM-PROP-DIFF            PIC S9(1)V9(9) COMP-3
008200                                   VALUE ZERO.
008300     05  ERM-PROP-FREQ            PIC S9(1)V9(9) COMP-3
008400                                   VALUE ZERO.
008500     05  ERM-CUTOFF               PIC S9(1)V9(9) COMP-3
008600                                   VALUE ZERO.
008700     05  ERM-F-CONST              PIC S9(3) COMP VALUE ZERO.
008800     05  ERM-YEAR-DIFF            PIC S9(4) COMP VALUE ZERO.
008900     05  ERM-MONTH-DIFF           PIC S9(4) COMP VALUE ZERO.
009000     05  ERM-DAY-DIFF             PIC S9(4) COMP VALUE ZERO.
009100     05  ERM-PART-LEN-1           PIC S9(4) COMP VALUE ZERO.
009200     05  ERM-PART-LEN-2           PIC S9(4) COMP VALUE ZERO.
009300
009400 01  ERM-FREQ-COMPARE.
009500     05  ERM-FREQ-HIGH            PIC S9(1)V9(9) COMP-3
009600                                   VALUE ZERO.
009700*    ERM-FREQ-HIGH-BYTES REDEFINES THE COMP-3 FIELD AS A BYTE-LEVEL
009800*    VIEW OF THE HIGHER SIDE'S FREQUENCY WEIGHT - NOBODY HAS
009900*    WALKED IN THIS PROGRAM TODAY, BUT IT IS WHAT LET US HEX-DUMP A
010000*    PACKED FIELD DURING THE 1994 ROUNDING COMPLAINT WITHOUT A
010100*    SEPARATE DEBUGGING COPYBOOK - LEFT IN PLACE IN CASE IT COMES
010150*    UP AGAIN
010200 01  ERM-FREQ-COMPARE-R REDEFINES ERM-FREQ-COMPARE.
010300     05  ERM-FREQ-HIGH-BYTES      PIC X(3).
010400
010500 01  ERM-ADDR-WORK.
010600     05  ERM-STD-ADDR-1           PIC X(64) VALUE SPACES.
010700     05  ERM-STD-ADDR-2           PIC X(64) VALUE SPACES.
010800     05  ERM-ADDR-TRUNC-1         PIC X(12) VALUE SPACES.
010900     05  ERM-ADDR-TRUNC-2         PIC X(12) VALUE SPACES.
011000
011100 01  ERM-CASE-WORK.
011200     05  ERM-SEX-WORK-1           PIC X(1) VALUE SPACE.
011300     05  ERM-SEX-WORK-2           PIC X(1) VALUE SPACE.
011400     05  ERM-ID-WORK-1            PIC X(11) VALUE SPACES.
011500     05  ERM-ID-WORK-2            PIC X(11) VALUE SPACES.
011600
011700 01  ERM-DOB-1-X                  PIC X(8) VALUE SPACES.
011750*    GROUP VIEW OF RECORD 1'S DOB STRING - THE BLANK TEST IN
011760*    600-CALC-DOB-SIM USES THE X VIEW ABOVE, THEN SWITCHES TO THIS
011770*    VIEW TO PULL THE YEAR/MONTH/DAY SUBSTRINGS APART FOR ERDAMLEV
012100 01  ERM-DOB-1-PARTS REDEFINES ERM-DOB-1-X.
012200     05  ERM-DOB-1-YEAR           PIC X(4).
012300     05  ERM-DOB-1-MONTH          PIC X(2).
012400     05  ERM-DOB-1-DAY            PIC X(2).
012500
012600 01  ERM-DOB-2-X                  PIC X(8) VALUE SPACES.
012700 01  ERM-DOB-2-PARTS REDEFINES ERM-DOB-2-X.
012800     05  ERM-DOB-2-YEAR           PIC X(4).
012900     05  ERM-DOB-2-MONTH          PIC X(2).
013000     05  ERM-DOB-2-DAY            PIC X(2).
013100
013200 LINKAGE SECTION.
013300 01  ERM-CALC-REC.
013400     05  ERM-MEASURE-SW           PIC X(1).
013500         88  ERM-FORE-MEASURE     VALUE "F".
013600         88  ERM-MID-MEASURE      VALUE "M".
013700         88  ERM-CURSUR-MEASURE   VALUE "C".
013800         88  ERM-BIRSUR-MEASURE   VALUE "B".
013900         88  ERM-ADDR-MEASURE     VALUE "A".
014000         88  ERM-POSTAL-MEASURE   VALUE "P".
014100         88  ERM-SEX-MEASURE      VALUE "S".
014200         88  ERM-DOB-MEASURE      VALUE "D".
014300         88  ERM-ID-MEASURE       VALUE "I".
014400     05  ERM-NAME-1               PIC X(20).
014500     05  ERM-NAME-2               PIC X(20).
014600     05  ERM-ADDRESS1-1           PIC X(40).
014700     05  ERM-ADDRESS2-1           PIC X(20).
014800     05  ERM-ADDRESS1-2           PIC X(40).
014900     05  ERM-ADDRESS2-2           PIC X(20).
015000     05  ERM-POSTAL-1             PIC X(10).
015100     05  ERM-POSTAL-2             PIC X(10).
015200     05  ERM-SEX-1                PIC X(1).
015300     05  ERM-SEX-2                PIC X(1).
015400     05  ERM-NATIONAL-ID-1        PIC X(11).
015500     05  ERM-NATIONAL-ID-2        PIC X(11).
015600     05  ERM-DOB-STRING-1         PIC X(8).
015700     05  ERM-DOB-STRING-2         PIC X(8).
015800     05  ERM-FREQ-WEIGHT-1        PIC S9(1)V9(5).
015900     05  ERM-FREQ-WEIGHT-2        PIC S9(1)V9(5).
016000 01  ERM-RESULT-WEIGHT            PIC S9(2)V9(5).
016100 01  ERM-RESULT-MAXIMUM           PIC S9(2)V9(5).
016200 01  ERM-RETURN-CD                PIC 9(4) COMP.
016300
016400 PROCEDURE DIVISION USING ERM-CALC-REC, ERM-RESULT-WEIGHT,
016500                           ERM-RESULT-MAXIMUM, ERM-RETURN-CD.
016600 000-SIM-MAIN.
016700     MOVE ZERO TO ERM-RESULT-WEIGHT, ERM-RESULT-MAXIMUM,
016800                  ERM-RETURN-CD.
016900     EVALUATE TRUE
017000         WHEN ERM-FORE-MEASURE
017100         WHEN ERM-MID-MEASURE
017200             PERFORM 100-CALC-FORE-SIM THRU 100-EXIT
017300         WHEN ERM-CURSUR-MEASURE
017400         WHEN ERM-BIRSUR-MEASURE
017500             PERFORM 200-CALC-SURNAME-SIM THRU 200-EXIT
017600         WHEN ERM-ADDR-MEASURE
017700             PERFORM 300-CALC-ADDRESS-SIM THRU 300-EXIT
017800         WHEN ERM-POSTAL-MEASURE
017900             PERFORM 400-CALC-POSTAL-SIM THRU 400-EXIT
018000         WHEN ERM-SEX-MEASURE
018100             PERFORM 500-CALC-SEX-SIM THRU 500-EXIT
018200         WHEN ERM-DOB-MEASURE
018300             PERFORM 600-CALC-DOB-SIM THRU 600-EXIT
018400         WHEN ERM-ID-MEASURE
018500             PERFORM 700-CALC-ID-SIM THRU 700-EXIT
018600         WHEN OTHER
018700             MOVE 16 TO ERM-RETURN-CD
018800     END-EVALUATE.
018900     GOBACK.
019000
019100 100-CALC-FORE-SIM.
019150*    FORENAME AND MID-FORENAME SHARE THIS CALCULATION - ONLY THE
019160*    FREQUENCY CUTOFF (5/26) AND THE BLANK-SIDE MAXIMUM (6) ARE
019170*    SPECIFIC TO A FORENAME-CLASS FIELD
019500     IF ERM-NAME-1 = SPACES
019600         IF ERM-NAME-2 NOT = SPACES
019700             MOVE 6 TO ERM-RESULT-MAXIMUM
019800         END-IF
019900     ELSE
020000         CALL "ERSTRLTH" USING ERM-NAME-1, ERM-LEN-1
020100         CALL "ERSTRLTH" USING ERM-NAME-2, ERM-LEN-2
020200         CALL "ERDAMLEV" USING ERM-NAME-1, ERM-LEN-1,
020300                                ERM-NAME-2, ERM-LEN-2,
020400                                ERM-DISTANCE
020500         MOVE ERM-LEN-1 TO ERM-MAX-LEN
020600         IF ERM-LEN-2 > ERM-MAX-LEN
020700             MOVE ERM-LEN-2 TO ERM-MAX-LEN
020800         END-IF
020900         IF ERM-MAX-LEN = ZERO
021000             MOVE 1 TO ERM-MAX-LEN
021100         END-IF
021200         COMPUTE ERM-PROP-DIFF = ERM-DISTANCE / ERM-MAX-LEN
021300         MOVE ERM-FREQ-WEIGHT-1 TO ERM-PROP-FREQ
021400         IF ERM-FREQ-WEIGHT-2 > ERM-PROP-FREQ
021500             MOVE ERM-FREQ-WEIGHT-2 TO ERM-PROP-FREQ
021600         END-IF
021700         IF ERM-PROP-FREQ < 0.001
021800             MOVE 0.001 TO ERM-PROP-FREQ
021900         END-IF
022000         MOVE ERM-PROP-FREQ TO ERM-FREQ-HIGH
022100         COMPUTE ERM-CUTOFF = 5 / 26
022200         IF ERM-PROP-FREQ > ERM-CUTOFF
022300             MOVE 3 TO ERM-F-CONST
022400         ELSE
022500             MOVE 12 TO ERM-F-CONST
022600         END-IF
022700         COMPUTE ERM-RESULT-WEIGHT ROUNDED =
022800             0 - ((4 * ERM-PROP-DIFF - 2) * ERM-F-CONST)
022900         COMPUTE ERM-RESULT-MAXIMUM ROUNDED = 2 * ERM-F-CONST
023000     END-IF.
023100 100-EXIT.
023200     EXIT.
023300
023400 200-CALC-SURNAME-SIM.
023450*    CURRENT SURNAME AND BIRTH SURNAME SHARE THIS CALCULATION -
023460*    THE CUTOFF (1/500) AND THE BLANK-SIDE MAXIMUM (12) ARE SET
023470*    FOR A SURNAME-CLASS FIELD
023800     IF ERM-NAME-1 = SPACES
023900         IF ERM-NAME-2 NOT = SPACES
024000             MOVE 12 TO ERM-RESULT-MAXIMUM
024100         END-IF
024200     ELSE
024300         CALL "ERSTRLTH" USING ERM-NAME-1, ERM-LEN-1
024400         CALL "ERSTRLTH" USING ERM-NAME-2, ERM-LEN-2
024500         CALL "ERDAMLEV" USING ERM-NAME-1, ERM-LEN-1,
024600                                ERM-NAME-2, ERM-LEN-2,
024700                                ERM-DISTANCE
024800         MOVE ERM-LEN-1 TO ERM-MAX-LEN
024900         IF ERM-LEN-2 > ERM-MAX-LEN
025000             MOVE ERM-LEN-2 TO ERM-MAX-LEN
025100         END-IF
025200         IF ERM-MAX-LEN = ZERO
025300             MOVE 1 TO ERM-MAX-LEN
025400         END-IF
025500         COMPUTE ERM-PROP-DIFF = ERM-DISTANCE / ERM-MAX-LEN
025600         MOVE ERM-FREQ-WEIGHT-1 TO ERM-PROP-FREQ
025700         IF ERM-FREQ-WEIGHT-2 > ERM-PROP-FREQ
025800             MOVE ERM-FREQ-WEIGHT-2 TO ERM-PROP-FREQ
025900         END-IF
026000         IF ERM-PROP-FREQ < 0.001
026100             MOVE 0.001 TO ERM-PROP-FREQ
026200         END-IF
026300         MOVE ERM-PROP-FREQ TO ERM-FREQ-HIGH
026400         COMPUTE ERM-CUTOFF = 1 / 500
026500         IF ERM-PROP-FREQ > ERM-CUTOFF
026600             MOVE 6 TO ERM-F-CONST
026700         ELSE
026800             MOVE 17 TO ERM-F-CONST
026900         END-IF
027000         COMPUTE ERM-RESULT-WEIGHT ROUNDED =
027100             0 - ((4 * ERM-PROP-DIFF - 2) * ERM-F-CONST)
027200         COMPUTE ERM-RESULT-MAXIMUM ROUNDED = 2 * ERM-F-CONST
027300     END-IF.
027400 200-EXIT.
027500     EXIT.
027600
027700 300-CALC-ADDRESS-SIM.
027750*    STANDARDIZE BOTH SIDES THROUGH ERADDRST, THEN EDIT-DISTANCE
027760*    THE FIRST 12 BYTES OF EACH STANDARDIZED STRING
028000     CALL "ERADDRST" USING ERM-ADDRESS1-1, ERM-ADDRESS2-1,
028100                            ERM-STD-ADDR-1.
028200     CALL "ERADDRST" USING ERM-ADDRESS1-2, ERM-ADDRESS2-2,
028300                            ERM-STD-ADDR-2.
028400     MOVE ERM-STD-ADDR-1(1:12) TO ERM-ADDR-TRUNC-1.
028500     MOVE ERM-STD-ADDR-2(1:12) TO ERM-ADDR-TRUNC-2.
028600     CALL "ERSTRLTH" USING ERM-ADDR-TRUNC-1, ERM-LEN-1.
028700     CALL "ERSTRLTH" USING ERM-ADDR-TRUNC-2, ERM-LEN-2.
028800     CALL "ERDAMLEV" USING ERM-ADDR-TRUNC-1, ERM-LEN-1,
028900                            ERM-ADDR-TRUNC-2, ERM-LEN-2,
029000                            ERM-DISTANCE.
029100     MOVE 7 TO ERM-RESULT-MAXIMUM.
029200     EVALUATE ERM-DISTANCE
029300         WHEN 0
029400             MOVE 7 TO ERM-RESULT-WEIGHT
029500         WHEN 1
029600         WHEN 2
029700             MOVE 2 TO ERM-RESULT-WEIGHT
029800         WHEN OTHER
029900             MOVE 0 TO ERM-RESULT-WEIGHT
030000     END-EVALUATE.
030100 300-EXIT.
030200     EXIT.
030300
030400 400-CALC-POSTAL-SIM.
030500     CALL "ERSTRLTH" USING ERM-POSTAL-1, ERM-LEN-1.
030600     CALL "ERSTRLTH" USING ERM-POSTAL-2, ERM-LEN-2.
030700     CALL "ERDAMLEV" USING ERM-POSTAL-1, ERM-LEN-1,
030800                            ERM-POSTAL-2, ERM-LEN-2,
030900                            ERM-DISTANCE.
031000     MOVE 4 TO ERM-RESULT-MAXIMUM.
031100     EVALUATE ERM-DISTANCE
031200         WHEN 0
031300             MOVE 4 TO ERM-RESULT-WEIGHT
031400         WHEN 1
031500             MOVE 1 TO ERM-RESULT-WEIGHT
031600         WHEN OTHER
031700             MOVE 0 TO ERM-RESULT-WEIGHT
031800     END-EVALUATE.
031900 400-EXIT.
032000     EXIT.
032100
032200 500-CALC-SEX-SIM.
032300     MOVE ERM-SEX-1 TO ERM-SEX-WORK-1.
032400     MOVE ERM-SEX-2 TO ERM-SEX-WORK-2.
032500     INSPECT ERM-SEX-WORK-1 CONVERTING
032600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
032700         "abcdefghijklmnopqrstuvwxyz".
032800     INSPECT ERM-SEX-WORK-2 CONVERTING
032900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
033000         "abcdefghijklmnopqrstuvwxyz".
033100     MOVE 1 TO ERM-RESULT-MAXIMUM.
033200     IF ERM-SEX-WORK-1 = ERM-SEX-WORK-2
033300         MOVE 1 TO ERM-RESULT-WEIGHT
033400     ELSE
033500         MOVE -10 TO ERM-RESULT-WEIGHT
033600     END-IF.
033700 500-EXIT.
033800     EXIT.
033900
034000 600-CALC-DOB-SIM.
034050*     05/11/94 RVM - CHECK BLANK ON THE RAW 8-BYTE STRING, NOT ON
034060*     THE SPLIT-APART VIEW - AN ALL-ZERO DOB IS NOT THE SAME THING
034070*     AS A BLANK ONE, BUT EITHER WAY THIS PROGRAM IS TOLD BY
034080*     ERCORRAL TO TREAT A WHOLLY BLANK DOB AS "NOT ON FILE"
034090*     03/02/04 JWT - EACH PART IS EDIT-DISTANCED AGAINST ITS
034095*     OPPOSITE NUMBER, NOT SUBTRACTED - A YEAR OF 1977 AGAINST
034098*     1986 IS A TWO-DIGIT-CHANGED DIFFERENCE, NOT A NINE-YEAR
034099*     DIFFERENCE
034800     MOVE ERM-DOB-STRING-1 TO ERM-DOB-1-X.
034900     MOVE ERM-DOB-STRING-2 TO ERM-DOB-2-X.
035000     IF ERM-DOB-1-X = SPACES OR ERM-DOB-2-X = SPACES
035100         CONTINUE
035200     ELSE
035300         MOVE 14 TO ERM-RESULT-MAXIMUM
035400         CALL "ERSTRLTH" USING ERM-DOB-1-YEAR, ERM-PART-LEN-1
035500         CALL "ERSTRLTH" USING ERM-DOB-2-YEAR, ERM-PART-LEN-2
035600         CALL "ERDAMLEV" USING ERM-DOB-1-YEAR, ERM-PART-LEN-1,
035700                                ERM-DOB-2-YEAR, ERM-PART-LEN-2,
035800                                ERM-YEAR-DIFF
035900         CALL "ERSTRLTH" USING ERM-DOB-1-MONTH, ERM-PART-LEN-1
036000         CALL "ERSTRLTH" USING ERM-DOB-2-MONTH, ERM-PART-LEN-2
036100         CALL "ERDAMLEV" USING ERM-DOB-1-MONTH, ERM-PART-LEN-1,
036200                                ERM-DOB-2-MONTH, ERM-PART-LEN-2,
036300                                ERM-MONTH-DIFF
036400         CALL "ERSTRLTH" USING ERM-DOB-1-DAY, ERM-PART-LEN-1
036500         CALL "ERSTRLTH" USING ERM-DOB-2-DAY, ERM-PART-LEN-2
036600         CALL "ERDAMLEV" USING ERM-DOB-1-DAY, ERM-PART-LEN-1,
036700                                ERM-DOB-2-DAY, ERM-PART-LEN-2,
036800                                ERM-DAY-DIFF
036900         COMPUTE ERM-PROP-DIFF =
037000             (0.5 * (ERM-YEAR-DIFF / 4)) +
037100             (0.25 * (ERM-MONTH-DIFF / 2)) +
037200             (0.25 * (ERM-DAY-DIFF / 2))
037300         COMPUTE ERM-RESULT-WEIGHT ROUNDED =
037400             0 - ((37 * ERM-PROP-DIFF) - 14)
037500     END-IF.
037600 600-EXIT.
037700     EXIT.
037800
037900 700-CALC-ID-SIM.
038000     MOVE ERM-NATIONAL-ID-1 TO ERM-ID-WORK-1.
038100     MOVE ERM-NATIONAL-ID-2 TO ERM-ID-WORK-2.
038200     INSPECT ERM-ID-WORK-1 CONVERTING
038300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
038400         "abcdefghijklmnopqrstuvwxyz".
038500     INSPECT ERM-ID-WORK-2 CONVERTING
038600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
038700         "abcdefghijklmnopqrstuvwxyz".
038800     CALL "ERSTRLTH" USING ERM-ID-WORK-1, ERM-LEN-1.
038900     CALL "ERSTRLTH" USING ERM-ID-WORK-2, ERM-LEN-2.
039000     CALL "ERDAMLEV" USING ERM-ID-WORK-1, ERM-LEN-1,
039100                            ERM-ID-WORK-2, ERM-LEN-2,
039200                            ERM-DISTANCE.
039300     MOVE 7 TO ERM-RESULT-MAXIMUM.
039400     EVALUATE ERM-DISTANCE
039500         WHEN 0
039600             MOVE 7 TO ERM-RESULT-WEIGHT
039700         WHEN 1
039800             MOVE 2 TO ERM-RESULT-WEIGHT
039900         WHEN OTHER
040000             MOVE 0 TO ERM-RESULT-WEIGHT
040100     END-EVALUATE.
040200 700-EXIT.
040300     EXIT.
