000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ERADDRST.
000400 AUTHOR. R V MEEKS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/14/94.
000700 DATE-COMPILED. 04/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* REMARKS.
001100*
001200*     STANDARDIZES ONE PATIENT'S ADDRESS1/ADDRESS2 INTO A SINGLE
001300*     LOWER-CASE, PUNCTUATION-STRIPPED, ABBREVIATION-NORMALIZED
001400*     STRING FOR THE EDIT-DISTANCE COMPARE IN ERSIM.  DOES NOT
001500*     SCORE ANYTHING ITSELF - ERSIM CALLS ERDAMLEV ON THE FIRST
001600*     12 BYTES OF THE TWO STANDARDIZED STRINGS THIS PROGRAM HANDS
001700*     BACK.
001800*
001900*     CHANGE LOG
002000*     ----------------------------------------------------------
002100*     04/14/94  RVM  EHR0006  ORIGINAL CUT
002200*     06/10/94  RVM  EHR0006  STREET-TYPE TABLE PULLED OUT TO
002300*                             EHSTDWRD SO DALYEDIT'S ADDRESS EDIT
002400*                             AND THIS PROGRAM SHARE ONE COPY
002500*     11/30/98  PDQ  EHR0031  Y2K REVIEW - NO DATE FIELDS IN THIS
002600*                             PROGRAM, NO CHANGE REQUIRED
002700*     05/02/01  JWT  EHR0048  OUTPUT WIDENED 48 TO 64 BYTES - A
002800*                             FEW RURAL ROUTE ADDRESSES WERE
002900*                             TRUNCATING BEFORE THE UNIT NUMBER
003000*     10/22/03  JWT  EHR0048  REPLACED THE SIX SEPARATE PUNCTUATION
003100*                             INSPECTS WITH A ONE-PASS TABLE SCAN;
003200*                             ALSO SKIP THE STREET-WORD SEARCH ON
003300*                             A NUMERIC TOKEN - A HOUSE NUMBER
003400*                             CAN'T MATCH A STREET-TYPE ABBREVIATION
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800     COPY EHSTDWRD.
004900
005000 01  ERA-RAW-FIELDS.
005100     05  ERA-RAW-ADDR              PIC X(84) VALUE SPACES.
005200* CHARACTER-TABLE VIEW OF THE RAW ADDRESS - 210-STRIP-ONE-BYTE
005300* WALKS THIS TO BLANK OUT PUNCTUATION ONE BYTE AT A TIME AGAINST
005400* THE SHORT LIST BELOW INSTEAD OF A SEPARATE INSPECT FOR EACH
005500* PUNCTUATION MARK
005600     05  ERA-RAW-ADDR-CHARS REDEFINES ERA-RAW-ADDR
005700             OCCURS 84 TIMES       PIC X(1).
005800     05  ERA-RAW-PTR               PIC S9(4) COMP VALUE ZERO.
005900     05  ERA-RAW-DONE-SW           PIC X(1) VALUE "N".
006000         88  ERA-RAW-DONE  VALUE "Y".
006100     05  ERA-PUNCT-SUB             PIC S9(4) COMP VALUE ZERO.
006200
006300 01  ERA-PUNCT-TABLE.
006400     05  FILLER PIC X(6) VALUE ".,-#'/".
006500 01  ERA-PUNCT-CHARS REDEFINES ERA-PUNCT-TABLE
006600             OCCURS 6 TIMES        PIC X(1).
006700
006800 01  ERA-TOKEN-FIELDS.
006900     05  ERA-TOKEN                 PIC X(40) VALUE SPACES.
007000* CHARACTER-TABLE VIEW OF THE CURRENT TOKEN - 320-LOOKUP-TOKEN
007100* CHECKS BYTE 1 HERE TO SKIP THE STREET-WORD TABLE SEARCH ON A
007200* NUMERIC TOKEN (HOUSE NUMBER, APARTMENT NUMBER) THAT CAN NEVER
007300* MATCH A STREET-TYPE WORD ANYWAY
007400     05  ERA-TOKEN-CHARS REDEFINES ERA-TOKEN
007500             OCCURS 40 TIMES       PIC X(1).
007600     05  ERA-TOKEN-LTH             PIC S9(4) COMP VALUE ZERO.
007700     05  ERA-TOKEN-OUT             PIC X(12) VALUE SPACES.
007800     05  ERA-TOKEN-OUT-LTH         PIC S9(4) COMP VALUE ZERO.
007900     05  ERA-BUILD-PTR             PIC S9(4) COMP VALUE ZERO.
008000
008100* REDEFINED VIEW OF ONE TABLE WORD - LETS US COMPARE ONLY THE
008200* TOKEN'S TRIMMED LENGTH AGAINST THE FULL-WORD COLUMN
008300 01  ERA-WORD-COMPARE.
008400     05  ERA-WORD-SUB              PIC S9(4) COMP VALUE ZERO.
008500     05  ERA-WORD-FOUND-SW         PIC X(1) VALUE "N".
008600         88  ERA-WORD-FOUND  VALUE "Y".
008700
008800 01  ERA-OUT-FIELDS.
008900     05  ERA-OUT-ADDR              PIC X(84) VALUE SPACES.
009000     05  ERA-OUT-LTH               PIC S9(4) COMP VALUE ZERO.
009100
009200 LINKAGE SECTION.
009300 01  ERA-ADDRESS1                  PIC X(40).
009400 01  ERA-ADDRESS2                  PIC X(20).
009500 01  ERA-STD-ADDRESS               PIC X(64).
009600
009700 PROCEDURE DIVISION USING ERA-ADDRESS1, ERA-ADDRESS2,
009800                           ERA-STD-ADDRESS.
009900 000-ADDRST-MAIN.
010000     MOVE SPACES TO ERA-STD-ADDRESS, ERA-RAW-ADDR, ERA-OUT-ADDR.
010100     MOVE ZERO   TO ERA-OUT-LTH.
010200
010300     PERFORM 100-BUILD-RAW-ADDR   THRU 100-EXIT.
010400     PERFORM 200-LOWER-AND-STRIP  THRU 200-EXIT.
010500     PERFORM 300-SUBSTITUTE-WORDS THRU 300-EXIT.
010600
010700     CALL "ERSTRLTH" USING ERA-OUT-ADDR, ERA-OUT-LTH.
010800     IF ERA-OUT-LTH > 64
010900         MOVE 64 TO ERA-OUT-LTH
011000     END-IF.
011100     IF ERA-OUT-LTH > ZERO
011200         MOVE ERA-OUT-ADDR(1:ERA-OUT-LTH) TO ERA-STD-ADDRESS
011300     END-IF.
011400     GOBACK.
011500
011600 100-BUILD-RAW-ADDR.
011700*    ONE BLANK BETWEEN THE TWO INPUT LINES IS ENOUGH - THE TOKEN
011800*    SCAN BELOW COLLAPSES ANY RUN OF BLANKS TO NOTHING BETWEEN
011900*    WORDS ANYWAY
012000     STRING ERA-ADDRESS1 DELIMITED BY SIZE
012100            " "          DELIMITED BY SIZE
012200            ERA-ADDRESS2 DELIMITED BY SIZE
012300            INTO ERA-RAW-ADDR.
012400 100-EXIT.
012500     EXIT.
012600
012700 200-LOWER-AND-STRIP.
012800     INSPECT ERA-RAW-ADDR CONVERTING
012900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
013000         "abcdefghijklmnopqrstuvwxyz".
013100*    06/10/94 RVM - ONE PASS OVER THE BYTES AGAINST THE PUNCT
013200*    TABLE INSTEAD OF A SEPARATE INSPECT FOR EACH MARK
013300     PERFORM 210-STRIP-ONE-BYTE THRU 210-EXIT
013400         VARYING ERA-RAW-PTR FROM 1 BY 1 UNTIL ERA-RAW-PTR > 84.
013500     MOVE ZERO TO ERA-RAW-PTR.
013600 200-EXIT.
013700     EXIT.
013800
013900 210-STRIP-ONE-BYTE.
014000     PERFORM 220-CHECK-ONE-PUNCT THRU 220-EXIT
014100         VARYING ERA-PUNCT-SUB FROM 1 BY 1
014200         UNTIL ERA-PUNCT-SUB > 6.
014300 210-EXIT.
014400     EXIT.
014500
014600 220-CHECK-ONE-PUNCT.
014700     IF ERA-RAW-ADDR-CHARS(ERA-RAW-PTR) = ERA-PUNCT-CHARS(ERA-PUNCT-SUB)
014800         MOVE SPACE TO ERA-RAW-ADDR-CHARS(ERA-RAW-PTR)
014900     END-IF.
015000 220-EXIT.
015100     EXIT.
015200
015300 300-SUBSTITUTE-WORDS.
015400     MOVE SPACES TO ERA-OUT-ADDR.
015500     MOVE 1      TO ERA-RAW-PTR.
015600     MOVE 1      TO ERA-BUILD-PTR.
015700     MOVE "N"    TO ERA-RAW-DONE-SW.
015800     PERFORM 310-ONE-TOKEN THRU 310-EXIT
015900         UNTIL ERA-RAW-DONE
016000            OR ERA-RAW-PTR > 84.
016100 300-EXIT.
016200     EXIT.
016300
016400 310-ONE-TOKEN.
016500     MOVE SPACES TO ERA-TOKEN.
016600     UNSTRING ERA-RAW-ADDR DELIMITED BY ALL SPACE
016700         INTO ERA-TOKEN
016800         WITH POINTER ERA-RAW-PTR
016900         ON OVERFLOW MOVE "Y" TO ERA-RAW-DONE-SW
017000     END-UNSTRING.
017100     IF ERA-TOKEN NOT = SPACES
017200         PERFORM 320-LOOKUP-TOKEN THRU 320-EXIT
017300         CALL "ERSTRLTH" USING ERA-TOKEN-OUT, ERA-TOKEN-OUT-LTH
017400*        05/10/94 RVM - BUILD THE OUTPUT WITH A RUNNING POINTER
017500*        INSTEAD OF RESTRINGING THE FIELD INTO ITSELF - A
017600*        DESTINATION CANNOT DOUBLE AS ITS OWN SOURCE IN STRING
017700         IF ERA-BUILD-PTR > 1
017800             STRING " " DELIMITED BY SIZE
017900                 INTO ERA-OUT-ADDR WITH POINTER ERA-BUILD-PTR
018000         END-IF
018100         IF ERA-TOKEN-OUT-LTH > ZERO
018200             STRING ERA-TOKEN-OUT(1:ERA-TOKEN-OUT-LTH)
018300                        DELIMITED BY SIZE
018400                 INTO ERA-OUT-ADDR WITH POINTER ERA-BUILD-PTR
018500         END-IF
018600     END-IF.
018700 310-EXIT.
018800     EXIT.
018900
019000 320-LOOKUP-TOKEN.
019100     MOVE ERA-TOKEN(1:12) TO ERA-TOKEN-OUT.
019200     MOVE "N" TO ERA-WORD-FOUND-SW.
019300*    06/10/94 RVM - A HOUSE OR APARTMENT NUMBER CAN NEVER MATCH A
019400*    STREET-TYPE WORD - SKIP THE TABLE SEARCH WHEN BYTE 1 IS A
019500*    DIGIT
019600     IF ERA-TOKEN-CHARS(1) NOT < "0" AND ERA-TOKEN-CHARS(1) NOT > "9"
019700         MOVE "Y" TO ERA-WORD-FOUND-SW
019800     ELSE
019900         PERFORM 330-CHECK-ONE-WORD THRU 330-EXIT
020000             VARYING ERA-WORD-SUB FROM 1 BY 1
020100             UNTIL ERA-WORD-SUB > 19
020200                OR ERA-WORD-FOUND
020300     END-IF.
020400 320-EXIT.
020500     EXIT.
020600
020700 330-CHECK-ONE-WORD.
020800     IF EHR-STD-WORD-FULL(ERA-WORD-SUB) = ERA-TOKEN(1:12)
020900         MOVE EHR-STD-WORD-ABBR(ERA-WORD-SUB) TO ERA-TOKEN-OUT
021000         MOVE "Y" TO ERA-WORD-FOUND-SW
021100     END-IF.
021200 330-EXIT.
021300     EXIT.
