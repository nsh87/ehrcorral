000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ERCOMPR.
000400 AUTHOR. R V MEEKS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/28/94.
000700 DATE-COMPILED. 03/28/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* REMARKS.
001100*
001200*     THE CORRAL SUITE'S PHONETIC COMPRESSION LIBRARY.  GIVEN ONE
001300*     NAME AND A COMPRESSION METHOD, RETURNS THE PRIMARY (AND,
001400*     FOR DOUBLE METAPHONE ONLY, SECONDARY) COMPRESSION CODE.
001500*     CALLED FROM ERBLOCK FOR BLOCKING CODES AND FROM ERCORRAL
001600*     FOR THE SURNAME FREQUENCY-TABLE KEYS (ALWAYS DMETAPHONE
001700*     PRIMARY, REGARDLESS OF THE RUN'S CHOSEN METHOD).
001800*
001900*     METHODS SUPPORTED -  SOUNDEX, NYSIIS, METAPHONE, DMETAPHONE
002000*
002100*     CHANGE LOG
002200*     ----------------------------------------------------------
002300*     03/28/94  RVM  EHR0009  ORIGINAL CUT - SOUNDEX AND NYSIIS
002400*     04/22/94  RVM  EHR0009  ADDED METAPHONE
002500*     06/02/94  RVM  EHR0009  ADDED DOUBLE METAPHONE
002600*     08/15/94  RVM  EHR0012  SOUNDEX WAS NOT RESETTING LAST-CODE
002700*                             ON A VOWEL THAT FOLLOWED H OR W -
002800*                             JELLYFISH WAS SCORING J410 INSTEAD
002900*                             OF J412
003000*     11/30/98  PDQ  EHR0031  Y2K REVIEW - NO DATE FIELDS IN THIS
003100*                             PROGRAM, NO CHANGE REQUIRED
003200*     02/08/99  PDQ  EHR0031  SIGNED OFF, ADDED TO Y2K CERTIFIED
003300*                             LIST
003400*     05/02/01  JWT  EHR0048  DMETAPHONE BUFFER RAISED 32 TO 48
003500*                             BYTES FOR LONGER HYPHENATED SURNAMES
003600*     09/20/02  JWT  EHR0055  DMETAPHONE - CEDILLA/DIACRITIC STRIP
003700*                             ADDED PER REGISTRATION FORM REV. D
003800*                             (SCANNED NAMES NOW CARRY ACCENTS)
003900*     09/14/03  SGH  EHR0061  NYSIIS TAIL CLEANUP WAS DROPPING A
004000*                             TRAILING "A" BEFORE THE "AY" CHECK
004100*                             RAN - REORDERED THE TWO TESTS
004200*     10/20/03  JWT  EHR0048  DROPPED THE ORD-INTRINSIC LETTER
004300*                             LOOKUP IN THE SOUNDEX CODE MAP - THIS
004400*                             SHOP'S COMPILER LEVEL DOES NOT CARRY
004500*                             IT, NOW SEARCHING AN ALPHABET TABLE
004600*                             INSTEAD.  SAME CHANGE ALSO DROPPED
004700*                             THE UPPER-CASE INTRINSIC ON NAME
004800*                             INTAKE IN FAVOR OF INSPECT CONVERTING
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 WORKING-STORAGE SECTION.
006200 01  ERC-WORK-NAME                PIC X(255) VALUE SPACES.
006300 01  ERC-WORK-LTH                 PIC S9(4) COMP VALUE ZERO.
006400
006500* 2-CHAR CODE TABLE FOR SOUNDEX, REDEFINED FOR INDEXED LOOKUP -
006600* ONE ENTRY PER LETTER A THRU Z, COUNTING FROM A=1
006700 01  ERC-SOUNDEX-VALUES.
006800     05  FILLER  PIC X(26) VALUE "01230120022455012623010202".
006900 01  ERC-SOUNDEX-TABLE REDEFINES ERC-SOUNDEX-VALUES.
007000     05  ERC-SOUNDEX-CODE OCCURS 26 TIMES PIC X(1).
007100
007200 01  ERC-ALPHABET-VALUES.
007300     05  FILLER  PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007400 01  ERC-ALPHABET-TABLE REDEFINES ERC-ALPHABET-VALUES.
007500     05  ERC-ALPHABET-LETTER OCCURS 26 TIMES PIC X(1).
007600
007700 01  ERC-SDX-FIELDS.
007800     05  ERC-SDX-FIRST-LETTER     PIC X(1).
007900     05  ERC-SDX-LAST-CODE        PIC X(1) VALUE ZERO.
008000     05  ERC-SDX-THIS-CODE        PIC X(1).
008100     05  ERC-SDX-LETTER           PIC X(1).
008200     05  ERC-SDX-DIGITS           PIC X(3) VALUE SPACES.
008300     05  ERC-SDX-DIGIT-CNT        PIC S9(4) COMP VALUE ZERO.
008400     05  ERC-SDX-LETTER-NUM       PIC S9(4) COMP VALUE ZERO.
008500     05  ERC-SDX-ALPHA-SUB        PIC S9(4) COMP VALUE ZERO.
008600     05  ERC-SDX-SUB              PIC S9(4) COMP VALUE ZERO.
008700
008800 01  ERC-NYS-FIELDS.
008900     05  ERC-NYS-KEY              PIC X(40) VALUE SPACES.
009000     05  ERC-NYS-KEY-LTH          PIC S9(4) COMP VALUE ZERO.
009100     05  ERC-NYS-SUB              PIC S9(4) COMP VALUE ZERO.
009200     05  ERC-NYS-LAST-OUT         PIC X(1) VALUE SPACE.
009300     05  ERC-NYS-CUR              PIC X(1).
009400     05  ERC-NYS-NEXT             PIC X(1).
009500     05  ERC-NYS-PREV             PIC X(1).
009600     05  ERC-NYS-OUT              PIC X(1).
009700
009800 01  ERC-MET-FIELDS.
009900     05  ERC-MET-KEY              PIC X(40) VALUE SPACES.
010000     05  ERC-MET-KEY-LTH          PIC S9(4) COMP VALUE ZERO.
010100     05  ERC-MET-SUB              PIC S9(4) COMP VALUE ZERO.
010200     05  ERC-MET-ADVANCE          PIC S9(4) COMP VALUE ZERO.
010300     05  ERC-MET-CUR              PIC X(1).
010400     05  ERC-MET-NEXT             PIC X(1).
010500     05  ERC-MET-PREV             PIC X(1).
010600
010700* DOUBLE METAPHONE WORKING BUFFER - 2 LEADING + 40 WORD + 6
010800* TRAILING FILLER BYTES SO LOOK-AHEAD/BEHIND NEVER RUNS OFF THE
010900* END OF THE FIELD
011000 01  ERC-DM-FIELDS.
011100     05  ERC-DM-BUF               PIC X(48) VALUE SPACES.
011200     05  ERC-DM-BUF-CHARS REDEFINES ERC-DM-BUF
011300             OCCURS 48 TIMES      PIC X(1).
011400     05  ERC-DM-START             PIC S9(4) COMP VALUE ZERO.
011500     05  ERC-DM-END               PIC S9(4) COMP VALUE ZERO.
011600     05  ERC-DM-POS               PIC S9(4) COMP VALUE ZERO.
011700     05  ERC-DM-ADVANCE           PIC S9(4) COMP VALUE ZERO.
011800     05  ERC-DM-PRI-LTH           PIC S9(4) COMP VALUE ZERO.
011900     05  ERC-DM-SEC-LTH           PIC S9(4) COMP VALUE ZERO.
012000     05  ERC-DM-ADD-PRI           PIC X(2) VALUE SPACES.
012100     05  ERC-DM-ADD-SEC           PIC X(2) VALUE SPACES.
012200     05  ERC-DM-SLAVO-SW          PIC X(1) VALUE "N".
012300         88  ERC-DM-SLAVO-GERMANIC  VALUE "Y".
012400     05  ERC-DM-W-COUNT           PIC 9(4) COMP VALUE ZERO.
012500     05  ERC-DM-K-COUNT           PIC 9(4) COMP VALUE ZERO.
012600     05  ERC-DM-CZ-COUNT          PIC 9(4) COMP VALUE ZERO.
012700     05  ERC-DM-PRI               PIC X(16) VALUE SPACES.
012800     05  ERC-DM-SEC               PIC X(16) VALUE SPACES.
012900     05  ERC-DM-CUR               PIC X(1).
013000     05  ERC-DM-PREV              PIC X(1).
013100     05  ERC-DM-NEXT1             PIC X(1).
013200     05  ERC-DM-NEXT2             PIC X(1).
013300     05  ERC-DM-NEXT3             PIC X(1).
013400     05  ERC-DM-NEXT4             PIC X(1).
013500
013600 LINKAGE SECTION.
013700 01  ERC-NAME                     PIC X(40).
013800 01  ERC-METHOD                   PIC X(10).
013900 01  ERC-PRIMARY                  PIC X(8).
014000 01  ERC-SECONDARY                PIC X(8).
014100
014200 PROCEDURE DIVISION USING ERC-NAME, ERC-METHOD,
014300                           ERC-PRIMARY, ERC-SECONDARY.
014400 000-COMPRESS-MAIN.
014500     MOVE SPACES TO ERC-PRIMARY, ERC-SECONDARY.
014600     MOVE SPACES TO ERC-WORK-NAME.
014700     MOVE ERC-NAME TO ERC-WORK-NAME.
014800     CALL "ERSTRLTH" USING ERC-WORK-NAME, ERC-WORK-LTH.
014900     IF ERC-WORK-LTH = ZERO
015000         GO TO 000-EXIT.
015100
015200     MOVE SPACES TO ERC-WORK-NAME.
015300     MOVE ERC-NAME TO ERC-WORK-NAME(1:40).
015400     INSPECT ERC-WORK-NAME CONVERTING
015500         "abcdefghijklmnopqrstuvwxyz" TO
015600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015700
015800     EVALUATE ERC-METHOD
015900         WHEN "SOUNDEX"
016000             PERFORM 200-SOUNDEX THRU 200-EXIT
016100         WHEN "NYSIIS"
016200             PERFORM 300-NYSIIS THRU 300-EXIT
016300         WHEN "METAPHONE"
016400             PERFORM 400-METAPHONE THRU 400-EXIT
016500         WHEN "DMETAPHONE"
016600             PERFORM 500-DMETAPHONE THRU 500-EXIT
016700         WHEN OTHER
016800             CONTINUE
016900     END-EVALUATE.
017000 000-EXIT.
017100     GOBACK.
017200
017300******************************************************************
017400* R1 - SOUNDEX
017500******************************************************************
017600 200-SOUNDEX.
017700     MOVE SPACES TO ERC-SDX-DIGITS.
017800     MOVE ZERO   TO ERC-SDX-DIGIT-CNT.
017900     MOVE ERC-WORK-NAME(1:1) TO ERC-SDX-FIRST-LETTER.
018000     PERFORM 210-SDX-LETTER-CODE THRU 210-EXIT.
018100     MOVE ERC-SDX-THIS-CODE TO ERC-SDX-LAST-CODE.
018200
018300     PERFORM 220-SDX-ONE-LETTER THRU 220-EXIT
018400         VARYING ERC-SDX-SUB FROM 2 BY 1
018500         UNTIL ERC-SDX-SUB > ERC-WORK-LTH
018600            OR ERC-SDX-DIGIT-CNT = 3.
018700
018800     MOVE ERC-SDX-FIRST-LETTER TO ERC-PRIMARY(1:1).
018900     MOVE ERC-SDX-DIGITS       TO ERC-PRIMARY(2:3).
019000     INSPECT ERC-PRIMARY(2:3) REPLACING LEADING SPACE BY ZERO.
019100     INSPECT ERC-PRIMARY(2:3) CONVERTING SPACE TO ZERO.
019200 200-EXIT.
019300     EXIT.
019400
019500 210-SDX-LETTER-CODE.
019600*    MAP THE LETTER AT ERC-SDX-SUB (WORKING ON THE FIRST LETTER
019700*    WHEN THIS IS CALLED DIRECTLY, ERC-WORK-NAME(1:1))
019800*    09/14/03 JWT - DROPPED THE ORD-ARITHMETIC LOOKUP, THIS
019900*    SHOP'S COMPILER LEVEL DOES NOT CARRY THE ORD INTRINSIC -
020000*    WE NOW SEARCH ERC-ALPHABET FOR THE LETTER'S POSITION
020100     IF ERC-SDX-SUB = ZERO
020200         MOVE ERC-WORK-NAME(1:1) TO ERC-SDX-FIRST-LETTER
020300         MOVE ERC-SDX-FIRST-LETTER TO ERC-SDX-LETTER
020400     ELSE
020500         MOVE ERC-WORK-NAME(ERC-SDX-SUB:1) TO ERC-SDX-LETTER
020600     END-IF.
020700     MOVE ZERO TO ERC-SDX-LETTER-NUM.
020800     PERFORM 215-SDX-ALPHA-SEARCH THRU 215-EXIT
020900         VARYING ERC-SDX-ALPHA-SUB FROM 1 BY 1
021000         UNTIL ERC-SDX-ALPHA-SUB > 26
021100            OR ERC-SDX-LETTER-NUM NOT = ZERO.
021200     IF ERC-SDX-LETTER-NUM < 1 OR ERC-SDX-LETTER-NUM > 26
021300         MOVE ZERO TO ERC-SDX-THIS-CODE
021400     ELSE
021500         MOVE ERC-SOUNDEX-CODE(ERC-SDX-LETTER-NUM)
021600                                    TO ERC-SDX-THIS-CODE
021700     END-IF.
021800 210-EXIT.
021900     EXIT.
022000
022100 215-SDX-ALPHA-SEARCH.
022200     IF ERC-ALPHABET-LETTER(ERC-SDX-ALPHA-SUB) = ERC-SDX-LETTER
022300         MOVE ERC-SDX-ALPHA-SUB TO ERC-SDX-LETTER-NUM
022400     END-IF.
022500 215-EXIT.
022600     EXIT.
022700
022800 220-SDX-ONE-LETTER.
022900     PERFORM 210-SDX-LETTER-CODE THRU 210-EXIT.
023000     EVALUATE TRUE
023100         WHEN ERC-SDX-THIS-CODE = "0"
023200*            VOWEL, H OR W - SEE WHICH ONE
023300             EVALUATE ERC-WORK-NAME(ERC-SDX-SUB:1)
023400                 WHEN "H"
023500                 WHEN "W"
023600                     CONTINUE
023700                 WHEN OTHER
023800*                    08/15/94 RVM - A VOWEL BREAKS THE RUN
023900                     MOVE "0" TO ERC-SDX-LAST-CODE
024000             END-EVALUATE
024100         WHEN ERC-SDX-THIS-CODE NOT = ERC-SDX-LAST-CODE
024200             ADD 1 TO ERC-SDX-DIGIT-CNT
024300             MOVE ERC-SDX-THIS-CODE
024400                         TO ERC-SDX-DIGITS(ERC-SDX-DIGIT-CNT:1)
024500             MOVE ERC-SDX-THIS-CODE TO ERC-SDX-LAST-CODE
024600         WHEN OTHER
024700             CONTINUE
024800     END-EVALUATE.
024900 220-EXIT.
025000     EXIT.
025100
025200******************************************************************
025300* R2 - NYSIIS
025400******************************************************************
025500 300-NYSIIS.
025600     MOVE SPACES TO ERC-NYS-KEY.
025700     MOVE ERC-WORK-NAME(1:ERC-WORK-LTH) TO ERC-NYS-KEY.
025800     PERFORM 310-NYS-HEAD-REPLACE THRU 310-EXIT.
025900     PERFORM 320-NYS-TAIL-REPLACE THRU 320-EXIT.
026000     CALL "ERSTRLTH" USING ERC-NYS-KEY, ERC-NYS-KEY-LTH.
026100
026200     MOVE ERC-NYS-KEY(1:1) TO ERC-NYS-LAST-OUT.
026300     MOVE ERC-NYS-KEY(1:1) TO ERC-PRIMARY(1:1).
026400     MOVE 1 TO ERC-NYS-SUB.
026500
026600     PERFORM 330-NYS-ONE-LETTER THRU 330-EXIT
026700         VARYING ERC-NYS-SUB FROM 2 BY 1
026800         UNTIL ERC-NYS-SUB > ERC-NYS-KEY-LTH.
026900
027000     PERFORM 340-NYS-TAIL-CLEANUP THRU 340-EXIT.
027100 300-EXIT.
027200     EXIT.
027300
027400 310-NYS-HEAD-REPLACE.
027500     EVALUATE TRUE
027600         WHEN ERC-NYS-KEY(1:3) = "MAC"
027700             MOVE "MCC" TO ERC-NYS-KEY(1:3)
027800         WHEN ERC-NYS-KEY(1:2) = "KN"
027900             MOVE "NN"  TO ERC-NYS-KEY(1:2)
028000         WHEN ERC-NYS-KEY(1:2) = "PH"
028100         WHEN ERC-NYS-KEY(1:2) = "PF"
028200             MOVE "FF"  TO ERC-NYS-KEY(1:2)
028300         WHEN ERC-NYS-KEY(1:3) = "SCH"
028400             MOVE "SSS" TO ERC-NYS-KEY(1:3)
028500         WHEN ERC-NYS-KEY(1:1) = "K"
028600             MOVE "C"   TO ERC-NYS-KEY(1:1)
028700         WHEN OTHER
028800             CONTINUE
028900     END-EVALUATE.
029000 310-EXIT.
029100     EXIT.
029200
029300 320-NYS-TAIL-REPLACE.
029400     CALL "ERSTRLTH" USING ERC-NYS-KEY, ERC-NYS-KEY-LTH.
029500     EVALUATE TRUE
029600         WHEN ERC-NYS-KEY-LTH < 2
029700             CONTINUE
029800         WHEN ERC-NYS-KEY(ERC-NYS-KEY-LTH - 1:2) = "EE"
029900         WHEN ERC-NYS-KEY(ERC-NYS-KEY-LTH - 1:2) = "IE"
030000             MOVE "Y" TO ERC-NYS-KEY(ERC-NYS-KEY-LTH - 1:1)
030100             MOVE SPACE TO ERC-NYS-KEY(ERC-NYS-KEY-LTH:1)
030200         WHEN ERC-NYS-KEY(ERC-NYS-KEY-LTH - 1:2) = "DT"
030300         WHEN ERC-NYS-KEY(ERC-NYS-KEY-LTH - 1:2) = "RT"
030400         WHEN ERC-NYS-KEY(ERC-NYS-KEY-LTH - 1:2) = "RD"
030500         WHEN ERC-NYS-KEY(ERC-NYS-KEY-LTH - 1:2) = "NT"
030600         WHEN ERC-NYS-KEY(ERC-NYS-KEY-LTH - 1:2) = "ND"
030700             MOVE "D" TO ERC-NYS-KEY(ERC-NYS-KEY-LTH - 1:1)
030800             MOVE SPACE TO ERC-NYS-KEY(ERC-NYS-KEY-LTH:1)
030900         WHEN OTHER
031000             CONTINUE
031100     END-EVALUATE.
031200 320-EXIT.
031300     EXIT.
031400
031500 330-NYS-ONE-LETTER.
031600     MOVE ERC-NYS-KEY(ERC-NYS-SUB:1) TO ERC-NYS-CUR.
031700     IF ERC-NYS-SUB < ERC-NYS-KEY-LTH
031800         MOVE ERC-NYS-KEY(ERC-NYS-SUB + 1:1) TO ERC-NYS-NEXT
031900     ELSE
032000         MOVE SPACE TO ERC-NYS-NEXT
032100     END-IF.
032200     MOVE ERC-NYS-KEY(ERC-NYS-SUB - 1:1) TO ERC-NYS-PREV.
032300
032400     EVALUATE TRUE
032500         WHEN ERC-NYS-CUR = "E" AND ERC-NYS-NEXT = "V"
032600             MOVE "A" TO ERC-NYS-OUT
032700         WHEN ERC-NYS-CUR = "A" OR "E" OR "I" OR "O" OR "U"
032800             MOVE "A" TO ERC-NYS-OUT
032900         WHEN ERC-NYS-CUR = "Q"
033000             MOVE "G" TO ERC-NYS-OUT
033100         WHEN ERC-NYS-CUR = "Z"
033200             MOVE "S" TO ERC-NYS-OUT
033300         WHEN ERC-NYS-CUR = "M"
033400             MOVE "N" TO ERC-NYS-OUT
033500         WHEN ERC-NYS-CUR = "K" AND ERC-NYS-NEXT = "N"
033600             MOVE "N" TO ERC-NYS-OUT
033700         WHEN ERC-NYS-CUR = "K"
033800             MOVE "C" TO ERC-NYS-OUT
033900         WHEN ERC-NYS-CUR = "H"
034000             AND (ERC-NYS-PREV NOT = "A" AND NOT = "E"
034100                   AND NOT = "I" AND NOT = "O" AND NOT = "U"
034200              OR   ERC-NYS-NEXT NOT = "A" AND NOT = "E"
034300                   AND NOT = "I" AND NOT = "O" AND NOT = "U")
034400             MOVE ERC-NYS-PREV TO ERC-NYS-OUT
034500         WHEN ERC-NYS-CUR = "W"
034600             AND (ERC-NYS-PREV = "A" OR "E" OR "I" OR "O" OR "U")
034700             MOVE ERC-NYS-PREV TO ERC-NYS-OUT
034800         WHEN OTHER
034900             MOVE ERC-NYS-CUR TO ERC-NYS-OUT
035000     END-EVALUATE.
035100
035200     IF ERC-NYS-OUT NOT = ERC-NYS-LAST-OUT
035300         MOVE SPACE TO ERC-PRIMARY
035400         STRING ERC-PRIMARY DELIMITED BY SPACE
035500                ERC-NYS-OUT DELIMITED BY SIZE
035600                INTO ERC-PRIMARY
035700         MOVE ERC-NYS-OUT TO ERC-NYS-LAST-OUT
035800     END-IF.
035900 330-EXIT.
036000     EXIT.
036100
036200 340-NYS-TAIL-CLEANUP.
036300     CALL "ERSTRLTH" USING ERC-PRIMARY, ERC-WORK-LTH.
036400*    09/14/03 SGH - CHECK THE "AY" ENDING BEFORE THE TRAILING
036500*    "A" CHECK, OR THE "A" RULE FIRES FIRST AND "AY" NEVER MATCHES
036600     IF ERC-WORK-LTH > 1
036700         AND ERC-PRIMARY(ERC-WORK-LTH - 1:2) = "AY"
036800             MOVE SPACE TO ERC-PRIMARY(ERC-WORK-LTH:1)
036900             SUBTRACT 1 FROM ERC-WORK-LTH
037000     END-IF.
037100     IF ERC-WORK-LTH > 0 AND ERC-PRIMARY(ERC-WORK-LTH:1) = "S"
037200         MOVE SPACE TO ERC-PRIMARY(ERC-WORK-LTH:1)
037300         SUBTRACT 1 FROM ERC-WORK-LTH
037400     END-IF.
037500     IF ERC-WORK-LTH > 0 AND ERC-PRIMARY(ERC-WORK-LTH:1) = "A"
037600         MOVE SPACE TO ERC-PRIMARY(ERC-WORK-LTH:1)
037700     END-IF.
037800 340-EXIT.
037900     EXIT.
038000
038100******************************************************************
038200* R3 - METAPHONE (ORIGINAL, SINGLE CODE)
038300******************************************************************
038400 400-METAPHONE.
038500     MOVE SPACES TO ERC-MET-KEY, ERC-PRIMARY.
038600     MOVE ERC-WORK-NAME(1:ERC-WORK-LTH) TO ERC-MET-KEY.
038700     MOVE ERC-WORK-LTH TO ERC-MET-KEY-LTH.
038800
038900     EVALUATE TRUE
039000         WHEN ERC-MET-KEY(1:2) = "KN" OR "GN" OR "PN" OR "WR"
039100             MOVE ERC-MET-KEY(2:ERC-MET-KEY-LTH) TO ERC-MET-KEY
039200             SUBTRACT 1 FROM ERC-MET-KEY-LTH
039300         WHEN ERC-MET-KEY(1:2) = "AE"
039400             MOVE ERC-MET-KEY(2:ERC-MET-KEY-LTH) TO ERC-MET-KEY
039500             SUBTRACT 1 FROM ERC-MET-KEY-LTH
039600         WHEN ERC-MET-KEY(1:1) = "X"
039700             MOVE "S" TO ERC-MET-KEY(1:1)
039800         WHEN ERC-MET-KEY(1:2) = "WH"
039900             MOVE "W" TO ERC-MET-KEY(1:1)
040000             MOVE ERC-MET-KEY(3:ERC-MET-KEY-LTH) TO
040100                  ERC-MET-KEY(2:ERC-MET-KEY-LTH)
040200             SUBTRACT 1 FROM ERC-MET-KEY-LTH
040300         WHEN OTHER
040400             CONTINUE
040500     END-EVALUATE.
040600
040700     MOVE 1 TO ERC-MET-SUB.
040800     PERFORM 410-MET-ONE-LETTER THRU 410-EXIT
040900         UNTIL ERC-MET-SUB > ERC-MET-KEY-LTH.
041000 400-EXIT.
041100     EXIT.
041200
041300 410-MET-ONE-LETTER.
041400     MOVE ERC-MET-KEY(ERC-MET-SUB:1) TO ERC-MET-CUR.
041500     IF ERC-MET-SUB < ERC-MET-KEY-LTH
041600         MOVE ERC-MET-KEY(ERC-MET-SUB + 1:1) TO ERC-MET-NEXT
041700     ELSE
041800         MOVE SPACE TO ERC-MET-NEXT
041900     END-IF.
042000     IF ERC-MET-SUB > 1
042100         MOVE ERC-MET-KEY(ERC-MET-SUB - 1:1) TO ERC-MET-PREV
042200     ELSE
042300         MOVE SPACE TO ERC-MET-PREV
042400     END-IF.
042500     MOVE 1 TO ERC-MET-ADVANCE.
042600
042700     EVALUATE TRUE
042800*        DROP DUPLICATE ADJACENT LETTERS EXCEPT C
042900         WHEN ERC-MET-SUB > 1 AND ERC-MET-CUR = ERC-MET-PREV
043000              AND ERC-MET-CUR NOT = "C"
043100             CONTINUE
043200         WHEN ERC-MET-CUR = "A" OR "E" OR "I" OR "O" OR "U"
043300             IF ERC-MET-SUB = 1
043400                 STRING ERC-MET-CUR DELIMITED BY SIZE
043500                        INTO ERC-PRIMARY(1:1)
043600             END-IF
043700         WHEN ERC-MET-CUR = "B"
043800             IF NOT (ERC-MET-SUB = ERC-MET-KEY-LTH
043900                     AND ERC-MET-PREV = "M")
044000                 PERFORM 420-MET-APPEND-1 THRU 420-EXIT
044100             END-IF
044200         WHEN ERC-MET-CUR = "C"
044300             IF ERC-MET-KEY(ERC-MET-SUB:3) = "CIA"
044400                 MOVE "X" TO ERC-MET-CUR
044500                 PERFORM 420-MET-APPEND-1 THRU 420-EXIT
044600                 MOVE 3 TO ERC-MET-ADVANCE
044700             ELSE IF ERC-MET-NEXT = "H"
044800                 MOVE "X" TO ERC-MET-CUR
044900                 PERFORM 420-MET-APPEND-1 THRU 420-EXIT
045000                 MOVE 2 TO ERC-MET-ADVANCE
045100             ELSE IF ERC-MET-NEXT = "I" OR "E" OR "Y"
045200                 IF ERC-MET-PREV = "S"
045300                     CONTINUE
045400                 ELSE
045500                     MOVE "S" TO ERC-MET-CUR
045600                     PERFORM 420-MET-APPEND-1 THRU 420-EXIT
045700                 END-IF
045800             ELSE
045900                 MOVE "K" TO ERC-MET-CUR
046000                 PERFORM 420-MET-APPEND-1 THRU 420-EXIT
046100             END-IF
046200         WHEN ERC-MET-CUR = "D"
046300             IF ERC-MET-KEY(ERC-MET-SUB:3) = "DGE"
046400                OR ERC-MET-KEY(ERC-MET-SUB:3) = "DGY"
046500                OR ERC-MET-KEY(ERC-MET-SUB:3) = "DGI"
046600                 MOVE "J" TO ERC-MET-CUR
046700                 PERFORM 420-MET-APPEND-1 THRU 420-EXIT
046800                 MOVE 3 TO ERC-MET-ADVANCE
046900             ELSE
047000                 MOVE "T" TO ERC-MET-CUR
047100                 PERFORM 420-MET-APPEND-1 THRU 420-EXIT
047200             END-IF
047300         WHEN ERC-MET-CUR = "G"
047400             IF ERC-MET-NEXT = "H"
047500                 MOVE 2 TO ERC-MET-ADVANCE
047600             ELSE IF ERC-MET-NEXT = "N"
047700                 CONTINUE
047800             ELSE IF ERC-MET-NEXT = "I" OR "E" OR "Y"
047900                 MOVE "J" TO ERC-MET-CUR
048000                 PERFORM 420-MET-APPEND-1 THRU 420-EXIT
048100             ELSE
048200                 MOVE "K" TO ERC-MET-CUR
048300                 PERFORM 420-MET-APPEND-1 THRU 420-EXIT
048400             END-IF
048500         WHEN ERC-MET-CUR = "H"
048600             IF (ERC-MET-PREV = "A" OR "E" OR "I" OR "O" OR "U")
048700                  AND NOT (ERC-MET-NEXT = "A" OR "E" OR "I"
048800                            OR "O" OR "U")
048900                 CONTINUE
049000             ELSE IF ERC-MET-PREV = "C" OR "S" OR "P" OR "T"
049100                      OR "G"
049200                 CONTINUE
049300             ELSE
049400                 PERFORM 420-MET-APPEND-1 THRU 420-EXIT
049500             END-IF
049600         WHEN ERC-MET-CUR = "K"
049700             IF ERC-MET-PREV = "C"
049800                 CONTINUE
049900             ELSE
050000                 PERFORM 420-MET-APPEND-1 THRU 420-EXIT
050100             END-IF
050200         WHEN ERC-MET-CUR = "P"
050300             IF ERC-MET-NEXT = "H"
050400                 MOVE "F" TO ERC-MET-CUR
050500                 PERFORM 420-MET-APPEND-1 THRU 420-EXIT
050600                 MOVE 2 TO ERC-MET-ADVANCE
050700             ELSE
050800                 PERFORM 420-MET-APPEND-1 THRU 420-EXIT
050900             END-IF
051000         WHEN ERC-MET-CUR = "Q"
051100             MOVE "K" TO ERC-MET-CUR
051200             PERFORM 420-MET-APPEND-1 THRU 420-EXIT
051300         WHEN ERC-MET-CUR = "S"
051400             IF ERC-MET-KEY(ERC-MET-SUB:2) = "SH"
051500                 MOVE "X" TO ERC-MET-CUR
051600                 PERFORM 420-MET-APPEND-1 THRU 420-EXIT
051700                 MOVE 2 TO ERC-MET-ADVANCE
051800             ELSE IF ERC-MET-KEY(ERC-MET-SUB:3) = "SIO"
051900                   OR ERC-MET-KEY(ERC-MET-SUB:3) = "SIA"
052000                 MOVE "X" TO ERC-MET-CUR
052100                 PERFORM 420-MET-APPEND-1 THRU 420-EXIT
052200             ELSE
052300                 PERFORM 420-MET-APPEND-1 THRU 420-EXIT
052400             END-IF
052500         WHEN ERC-MET-CUR = "T"
052600             IF ERC-MET-KEY(ERC-MET-SUB:3) = "TIO"
052700                   OR ERC-MET-KEY(ERC-MET-SUB:3) = "TIA"
052800                 MOVE "X" TO ERC-MET-CUR
052900                 PERFORM 420-MET-APPEND-1 THRU 420-EXIT
053000             ELSE IF ERC-MET-NEXT = "H"
053100                 MOVE "0" TO ERC-MET-CUR
053200                 PERFORM 420-MET-APPEND-1 THRU 420-EXIT
053300                 MOVE 2 TO ERC-MET-ADVANCE
053400             ELSE
053500                 PERFORM 420-MET-APPEND-1 THRU 420-EXIT
053600             END-IF
053700         WHEN ERC-MET-CUR = "V"
053800             MOVE "F" TO ERC-MET-CUR
053900             PERFORM 420-MET-APPEND-1 THRU 420-EXIT
054000         WHEN ERC-MET-CUR = "W" OR "Y"
054100             IF ERC-MET-NEXT = "A" OR "E" OR "I" OR "O" OR "U"
054200                 PERFORM 420-MET-APPEND-1 THRU 420-EXIT
054300             END-IF
054400         WHEN ERC-MET-CUR = "X"
054500             MOVE "K" TO ERC-MET-CUR
054600             PERFORM 420-MET-APPEND-1 THRU 420-EXIT
054700             MOVE "S" TO ERC-MET-CUR
054800             PERFORM 420-MET-APPEND-1 THRU 420-EXIT
054900         WHEN ERC-MET-CUR = "Z"
055000             MOVE "S" TO ERC-MET-CUR
055100             PERFORM 420-MET-APPEND-1 THRU 420-EXIT
055200         WHEN OTHER
055300             PERFORM 420-MET-APPEND-1 THRU 420-EXIT
055400     END-EVALUATE.
055500
055600     ADD ERC-MET-ADVANCE TO ERC-MET-SUB.
055700 410-EXIT.
055800     EXIT.
055900
056000 420-MET-APPEND-1.
056100     CALL "ERSTRLTH" USING ERC-PRIMARY, ERC-WORK-LTH.
056200     IF ERC-WORK-LTH < 8
056300         MOVE ERC-MET-CUR TO ERC-PRIMARY(ERC-WORK-LTH + 1:1)
056400     END-IF.
056500 420-EXIT.
056600     EXIT.
056700
056800******************************************************************
056900* R4 - DOUBLE METAPHONE
057000******************************************************************
057100 500-DMETAPHONE.
057200     MOVE SPACES TO ERC-DM-BUF, ERC-DM-PRI, ERC-DM-SEC.
057300     MOVE ZERO   TO ERC-DM-PRI-LTH, ERC-DM-SEC-LTH.
057400     MOVE "N"    TO ERC-DM-SLAVO-SW.
057500
057600*    09/20/02 JWT - STRIP THE CEDILLA BEFORE WE PAD AND UPCASE
057700     MOVE ERC-WORK-NAME(1:ERC-WORK-LTH) TO ERC-DM-BUF(3:40).
057800     INSPECT ERC-DM-BUF CONVERTING "ç" TO "S".
057900     INSPECT ERC-DM-BUF CONVERTING "Ç" TO "S".
058000
058100     COMPUTE ERC-DM-START = 3.
058200     COMPUTE ERC-DM-END   = 2 + ERC-WORK-LTH.
058300
058400     INSPECT ERC-DM-BUF TALLYING ERC-DM-W-COUNT FOR ALL "W".
058500     INSPECT ERC-DM-BUF TALLYING ERC-DM-K-COUNT FOR ALL "K".
058600     INSPECT ERC-DM-BUF TALLYING ERC-DM-CZ-COUNT FOR ALL "CZ".
058700     IF ERC-DM-W-COUNT > 0 OR ERC-DM-K-COUNT > 0
058800                      OR ERC-DM-CZ-COUNT > 0
058900         MOVE "Y" TO ERC-DM-SLAVO-SW.
059000
059100*    SILENT STARTERS - SKIP THE FIRST LETTER
059200     EVALUATE ERC-DM-BUF(ERC-DM-START:2)
059300         WHEN "GN" WHEN "KN" WHEN "PN" WHEN "WR" WHEN "PS"
059400             ADD 1 TO ERC-DM-START
059500         WHEN OTHER
059600             CONTINUE
059700     END-EVALUATE.
059800
059900     MOVE ERC-DM-START TO ERC-DM-POS.
060000     PERFORM 520-DM-ONE-LETTER THRU 520-EXIT
060100         UNTIL ERC-DM-POS > ERC-DM-END.
060200
060300     MOVE ERC-DM-PRI TO ERC-PRIMARY.
060400     IF ERC-DM-SEC = ERC-DM-PRI
060500         MOVE SPACES TO ERC-SECONDARY
060600     ELSE
060700         MOVE ERC-DM-SEC TO ERC-SECONDARY
060800     END-IF.
060900 500-EXIT.
061000     EXIT.
061100
061200 520-DM-ONE-LETTER.
061300*    09/20/02 JWT - SINGLE-CHARACTER LOOKS NOW GO THROUGH THE
061400*    REDEFINED CHARACTER TABLE, MULTI-CHARACTER LOOKS STAY ON
061500*    THE SUBSTRING REFERENCE FURTHER DOWN
061600     MOVE ERC-DM-BUF-CHARS(ERC-DM-POS)     TO ERC-DM-CUR.
061700     MOVE ERC-DM-BUF-CHARS(ERC-DM-POS - 1) TO ERC-DM-PREV.
061800     MOVE ERC-DM-BUF-CHARS(ERC-DM-POS + 1) TO ERC-DM-NEXT1.
061900     MOVE ERC-DM-BUF-CHARS(ERC-DM-POS + 2) TO ERC-DM-NEXT2.
062000     MOVE ERC-DM-BUF-CHARS(ERC-DM-POS + 3) TO ERC-DM-NEXT3.
062100     MOVE ERC-DM-BUF-CHARS(ERC-DM-POS + 4) TO ERC-DM-NEXT4.
062200     MOVE 1 TO ERC-DM-ADVANCE.
062300     MOVE SPACES TO ERC-DM-ADD-PRI, ERC-DM-ADD-SEC.
062400
062500     EVALUATE TRUE
062600*        DUPLICATE-LETTER SKIP, EXCEPT C AND L (THEY HAVE THEIR
062700*        OWN DOUBLE-LETTER RULES BELOW)
062800         WHEN ERC-DM-POS > ERC-DM-START
062900              AND ERC-DM-CUR = ERC-DM-PREV
063000              AND ERC-DM-CUR NOT = "C" AND NOT = "L"
063100             CONTINUE
063200         WHEN ERC-DM-POS = ERC-DM-START AND ERC-DM-CUR = "X"
063300             MOVE "S" TO ERC-DM-ADD-PRI(1:1)
063400             MOVE "S" TO ERC-DM-ADD-SEC(1:1)
063500         WHEN ERC-DM-CUR = "A" OR "E" OR "I" OR "O" OR "U" OR "Y"
063600             PERFORM 530-DM-VOWEL THRU 530-EXIT
063700         WHEN ERC-DM-CUR = "B"
063800             PERFORM 540-DM-LETTER-B THRU 540-EXIT
063900         WHEN ERC-DM-CUR = "C"
064000             PERFORM 541-DM-LETTER-C THRU 541-EXIT
064100         WHEN ERC-DM-CUR = "D"
064200             PERFORM 542-DM-LETTER-D THRU 542-EXIT
064300         WHEN ERC-DM-CUR = "F"
064400             MOVE "F" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
064500         WHEN ERC-DM-CUR = "G"
064600             PERFORM 544-DM-LETTER-G THRU 544-EXIT
064700         WHEN ERC-DM-CUR = "H"
064800             PERFORM 545-DM-LETTER-H THRU 545-EXIT
064900         WHEN ERC-DM-CUR = "J"
065000             PERFORM 546-DM-LETTER-J THRU 546-EXIT
065100         WHEN ERC-DM-CUR = "K"
065200             MOVE "K" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
065300         WHEN ERC-DM-CUR = "L"
065400             PERFORM 548-DM-LETTER-L THRU 548-EXIT
065500         WHEN ERC-DM-CUR = "M"
065600             PERFORM 549-DM-LETTER-M THRU 549-EXIT
065700         WHEN ERC-DM-CUR = "N"
065800             MOVE "N" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
065900         WHEN ERC-DM-CUR = "P"
066000             PERFORM 551-DM-LETTER-P THRU 551-EXIT
066100         WHEN ERC-DM-CUR = "Q"
066200             MOVE "K" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
066300             IF ERC-DM-NEXT1 = "Q"
066400                 MOVE 2 TO ERC-DM-ADVANCE
066500             END-IF
066600         WHEN ERC-DM-CUR = "R"
066700             PERFORM 553-DM-LETTER-R THRU 553-EXIT
066800         WHEN ERC-DM-CUR = "S"
066900             PERFORM 554-DM-LETTER-S THRU 554-EXIT
067000         WHEN ERC-DM-CUR = "T"
067100             PERFORM 555-DM-LETTER-T THRU 555-EXIT
067200         WHEN ERC-DM-CUR = "V"
067300             MOVE "F" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
067400             IF ERC-DM-NEXT1 = "V"
067500                 MOVE 2 TO ERC-DM-ADVANCE
067600             END-IF
067700         WHEN ERC-DM-CUR = "W"
067800             PERFORM 557-DM-LETTER-W THRU 557-EXIT
067900         WHEN ERC-DM-CUR = "X"
068000             PERFORM 558-DM-LETTER-X THRU 558-EXIT
068100         WHEN ERC-DM-CUR = "Z"
068200             PERFORM 559-DM-LETTER-Z THRU 559-EXIT
068300         WHEN OTHER
068400             CONTINUE
068500     END-EVALUATE.
068600
068700     PERFORM 900-DM-ADD-CODE THRU 900-EXIT.
068800     ADD ERC-DM-ADVANCE TO ERC-DM-POS.
068900 520-EXIT.
069000     EXIT.
069100
069200 530-DM-VOWEL.
069300     IF ERC-DM-POS = ERC-DM-START
069400         MOVE "A" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
069500     END-IF.
069600 530-EXIT.
069700     EXIT.
069800
069900 540-DM-LETTER-B.
070000     MOVE "P" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1).
070100     IF ERC-DM-NEXT1 = "B"
070200         MOVE 2 TO ERC-DM-ADVANCE
070300     END-IF.
070400 540-EXIT.
070500     EXIT.
070600
070700 541-DM-LETTER-C.
070800     EVALUATE TRUE
070900         WHEN ERC-DM-POS = ERC-DM-START
071000              AND ERC-DM-BUF(ERC-DM-POS:6) = "CAESAR"
071100             MOVE "S" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
071200         WHEN ERC-DM-PREV = "M" AND ERC-DM-NEXT1 = "H"
071300             MOVE "K" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
071400             MOVE 2 TO ERC-DM-ADVANCE
071500         WHEN ERC-DM-NEXT1 = "H"
071600             IF ERC-DM-PREV = "A" OR "E" OR "I" OR "O" OR "U"
071700                 MOVE "K" TO ERC-DM-ADD-PRI(1:1)
071800                             ERC-DM-ADD-SEC(1:1)
071900             ELSE IF ERC-DM-POS = ERC-DM-START
072000                 MOVE "X" TO ERC-DM-ADD-PRI(1:1)
072100                             ERC-DM-ADD-SEC(1:1)
072200             ELSE
072300                 MOVE "X" TO ERC-DM-ADD-PRI(1:1)
072400                 MOVE "K" TO ERC-DM-ADD-SEC(1:1)
072500             END-IF
072600             MOVE 2 TO ERC-DM-ADVANCE
072700         WHEN ERC-DM-NEXT1 = "Z"
072800             MOVE "S" TO ERC-DM-ADD-PRI(1:1)
072900             MOVE "X" TO ERC-DM-ADD-SEC(1:1)
073000             MOVE 2 TO ERC-DM-ADVANCE
073100         WHEN ERC-DM-NEXT1 = "I" AND ERC-DM-NEXT2 = "A"
073200             MOVE "X" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
073300             MOVE 3 TO ERC-DM-ADVANCE
073400         WHEN ERC-DM-NEXT1 = "C"
073500              AND (ERC-DM-NEXT2 = "I" OR ERC-DM-NEXT2 = "E")
073600             MOVE "KS" TO ERC-DM-ADD-PRI ERC-DM-ADD-SEC
073700             MOVE 2 TO ERC-DM-ADVANCE
073800         WHEN ERC-DM-NEXT1 = "K" OR "G" OR "Q"
073900             MOVE "K" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
074000             MOVE 2 TO ERC-DM-ADVANCE
074100         WHEN ERC-DM-NEXT1 = "I" AND
074200              (ERC-DM-NEXT2 = "O" OR "E" OR "A")
074300             MOVE "S" TO ERC-DM-ADD-PRI(1:1)
074400             MOVE "X" TO ERC-DM-ADD-SEC(1:1)
074500         WHEN ERC-DM-NEXT1 = "I" OR "E" OR "Y"
074600             MOVE "S" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
074700         WHEN OTHER
074800             MOVE "K" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
074900     END-EVALUATE.
075000 541-EXIT.
075100     EXIT.
075200
075300 542-DM-LETTER-D.
075400     EVALUATE TRUE
075500         WHEN ERC-DM-NEXT1 = "G"
075600              AND (ERC-DM-NEXT2 = "E" OR "I" OR "Y")
075700             MOVE "J" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
075800             MOVE 3 TO ERC-DM-ADVANCE
075900         WHEN ERC-DM-NEXT1 = "G"
076000             MOVE "TK" TO ERC-DM-ADD-PRI ERC-DM-ADD-SEC
076100             MOVE 2 TO ERC-DM-ADVANCE
076200         WHEN ERC-DM-NEXT1 = "T" OR "D"
076300             MOVE "T" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
076400             MOVE 2 TO ERC-DM-ADVANCE
076500         WHEN OTHER
076600             MOVE "T" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
076700     END-EVALUATE.
076800 542-EXIT.
076900     EXIT.
077000
077100 544-DM-LETTER-G.
077200     EVALUATE TRUE
077300         WHEN ERC-DM-NEXT1 = "H"
077400              AND NOT (ERC-DM-PREV = "A" OR "E" OR "I" OR "O"
077500                                          OR "U")
077600             MOVE "K" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
077700             MOVE 2 TO ERC-DM-ADVANCE
077800         WHEN ERC-DM-NEXT1 = "H" AND ERC-DM-POS = ERC-DM-START
077900              AND ERC-DM-NEXT2 = "I"
078000             MOVE "J" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
078100             MOVE 3 TO ERC-DM-ADVANCE
078200         WHEN ERC-DM-NEXT1 = "H" AND ERC-DM-POS = ERC-DM-START
078300             MOVE "K" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
078400             MOVE 2 TO ERC-DM-ADVANCE
078500         WHEN ERC-DM-NEXT1 = "H"
078600*            SILENT -UGH-/-GH- IN THE MIDDLE OF THE WORD
078700             MOVE 2 TO ERC-DM-ADVANCE
078800         WHEN ERC-DM-NEXT1 = "N" AND
078900              (ERC-DM-NEXT2 = SPACE OR ERC-DM-POS = ERC-DM-END - 1)
079000             MOVE "N" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
079100             MOVE 2 TO ERC-DM-ADVANCE
079200         WHEN ERC-DM-NEXT1 = "L" AND ERC-DM-NEXT2 = "I"
079300             MOVE "KL" TO ERC-DM-ADD-PRI
079400             MOVE "L"  TO ERC-DM-ADD-SEC(1:1)
079500             MOVE 3 TO ERC-DM-ADVANCE
079600         WHEN ERC-DM-NEXT1 = "G"
079700             MOVE "K" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
079800             MOVE 2 TO ERC-DM-ADVANCE
079900         WHEN (ERC-DM-POS = ERC-DM-START + 3
080000               AND ERC-DM-BUF(ERC-DM-POS - 3:6) = "DANGER")
080100            OR (ERC-DM-POS = ERC-DM-START + 2
080200               AND (ERC-DM-BUF(ERC-DM-POS - 2:6) = "RANGER"
080300                 OR ERC-DM-BUF(ERC-DM-POS - 2:6) = "MANGER"))
080400             MOVE "J" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
080500         WHEN ERC-DM-NEXT1 = "E" AND ERC-DM-NEXT2 = "R"
080600             MOVE "K" TO ERC-DM-ADD-PRI(1:1)
080700             MOVE "J" TO ERC-DM-ADD-SEC(1:1)
080800         WHEN ERC-DM-NEXT1 = "E" OR "I" OR "Y"
080900             MOVE "J" TO ERC-DM-ADD-PRI(1:1)
081000             MOVE "K" TO ERC-DM-ADD-SEC(1:1)
081100         WHEN OTHER
081200             MOVE "K" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
081300     END-EVALUATE.
081400 544-EXIT.
081500     EXIT.
081600
081700 545-DM-LETTER-H.
081800     EVALUATE TRUE
081900         WHEN ERC-DM-POS = ERC-DM-START
082000              AND (ERC-DM-NEXT1 = "A" OR "E" OR "I" OR "O"
082100                                    OR "U")
082200             MOVE "H" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
082300         WHEN (ERC-DM-PREV = "A" OR "E" OR "I" OR "O" OR "U")
082400              AND (ERC-DM-NEXT1 = "A" OR "E" OR "I" OR "O"
082500                                    OR "U")
082600             MOVE "H" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
082700         WHEN OTHER
082800             CONTINUE
082900     END-EVALUATE.
083000 545-EXIT.
083100     EXIT.
083200
083300 546-DM-LETTER-J.
083400     EVALUATE TRUE
083500         WHEN ERC-DM-POS = ERC-DM-START
083600             MOVE "J" TO ERC-DM-ADD-PRI(1:1)
083700             MOVE "A" TO ERC-DM-ADD-SEC(1:1)
083800         WHEN (ERC-DM-NEXT1 = "A" OR "O")
083900              AND NOT ERC-DM-SLAVO-GERMANIC
084000             MOVE "J" TO ERC-DM-ADD-PRI(1:1)
084100             MOVE "H" TO ERC-DM-ADD-SEC(1:1)
084200         WHEN ERC-DM-POS = ERC-DM-END
084300             MOVE "J" TO ERC-DM-ADD-PRI(1:1)
084400         WHEN OTHER
084500             MOVE "J" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
084600     END-EVALUATE.
084700 546-EXIT.
084800     EXIT.
084900
085000 548-DM-LETTER-L.
085100     IF ERC-DM-NEXT1 = "L"
085200         IF (ERC-DM-BUF(ERC-DM-POS - 3:4) = "ILLO"
085300              OR ERC-DM-BUF(ERC-DM-POS - 3:4) = "ILLA"
085400              OR ERC-DM-BUF(ERC-DM-POS - 4:5) = "ALLE")
085500             MOVE "L" TO ERC-DM-ADD-PRI(1:1)
085600         ELSE
085700             MOVE "L" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
085800         END-IF
085900         MOVE 2 TO ERC-DM-ADVANCE
086000     ELSE
086100         MOVE "L" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
086200     END-IF.
086300 548-EXIT.
086400     EXIT.
086500
086600 549-DM-LETTER-M.
086700     IF ERC-DM-PREV = "U" AND ERC-DM-NEXT1 = "B"
086800          AND (ERC-DM-POS + 1 = ERC-DM-END
086900                OR ERC-DM-BUF(ERC-DM-POS + 1:2) = "ER")
087000         MOVE "M" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
087100         MOVE 2 TO ERC-DM-ADVANCE
087200     ELSE
087300         MOVE "M" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
087400     END-IF.
087500 549-EXIT.
087600     EXIT.
087700
087800 551-DM-LETTER-P.
087900     EVALUATE TRUE
088000         WHEN ERC-DM-NEXT1 = "H"
088100             MOVE "F" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
088200             MOVE 2 TO ERC-DM-ADVANCE
088300         WHEN ERC-DM-NEXT1 = "P" OR "B"
088400             MOVE "P" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
088500             MOVE 2 TO ERC-DM-ADVANCE
088600         WHEN OTHER
088700             MOVE "P" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
088800     END-EVALUATE.
088900 551-EXIT.
089000     EXIT.
089100
089200 553-DM-LETTER-R.
089300     IF ERC-DM-POS = ERC-DM-END
089400          AND ERC-DM-BUF(ERC-DM-POS - 2:2) = "IE"
089500          AND NOT ERC-DM-SLAVO-GERMANIC
089600          AND ERC-DM-BUF(ERC-DM-POS - 4:2) NOT = "ME"
089700          AND ERC-DM-BUF(ERC-DM-POS - 4:2) NOT = "MA"
089800         MOVE "R" TO ERC-DM-ADD-SEC(1:1)
089900     ELSE
090000         MOVE "R" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
090100     END-IF.
090200 553-EXIT.
090300     EXIT.
090400
090500 554-DM-LETTER-S.
090600     EVALUATE TRUE
090700         WHEN ERC-DM-NEXT1 = "I" AND ERC-DM-NEXT2 = "L"
090800              AND (ERC-DM-PREV = "I" OR "Y")
090900             CONTINUE
091000         WHEN ERC-DM-POS = ERC-DM-START
091100              AND ERC-DM-BUF(ERC-DM-POS:5) = "SUGAR"
091200             MOVE "X" TO ERC-DM-ADD-PRI(1:1)
091300             MOVE "S" TO ERC-DM-ADD-SEC(1:1)
091400         WHEN ERC-DM-NEXT1 = "H"
091500             IF ERC-DM-BUF(ERC-DM-POS + 2:4) = "HEIM"
091600                OR ERC-DM-BUF(ERC-DM-POS + 2:4) = "HOEK"
091700                OR ERC-DM-BUF(ERC-DM-POS + 2:4) = "HOLM"
091800                OR ERC-DM-BUF(ERC-DM-POS + 2:4) = "HOLZ"
091900                 MOVE "S" TO ERC-DM-ADD-PRI(1:1)
092000                             ERC-DM-ADD-SEC(1:1)
092100             ELSE
092200                 MOVE "X" TO ERC-DM-ADD-PRI(1:1)
092300                             ERC-DM-ADD-SEC(1:1)
092400             END-IF
092500             MOVE 2 TO ERC-DM-ADVANCE
092600         WHEN ERC-DM-NEXT1 = "I" AND (ERC-DM-NEXT2 = "O"
092700                                        OR ERC-DM-NEXT2 = "A")
092800             IF ERC-DM-SLAVO-GERMANIC
092900                 MOVE "S" TO ERC-DM-ADD-PRI(1:1)
093000                             ERC-DM-ADD-SEC(1:1)
093100             ELSE
093200                 MOVE "S" TO ERC-DM-ADD-PRI(1:1)
093300                 MOVE "X" TO ERC-DM-ADD-SEC(1:1)
093400             END-IF
093500             MOVE 3 TO ERC-DM-ADVANCE
093600         WHEN ERC-DM-POS = ERC-DM-START
093700              AND (ERC-DM-NEXT1 = "M" OR "N" OR "L" OR "W")
093800             MOVE "S" TO ERC-DM-ADD-PRI(1:1)
093900             MOVE "X" TO ERC-DM-ADD-SEC(1:1)
094000         WHEN ERC-DM-NEXT1 = "Z"
094100             MOVE "S" TO ERC-DM-ADD-PRI(1:1)
094200             MOVE "X" TO ERC-DM-ADD-SEC(1:1)
094300             MOVE 2 TO ERC-DM-ADVANCE
094400         WHEN ERC-DM-NEXT1 = "C"
094500             IF ERC-DM-NEXT2 = "H"
094600                 IF ERC-DM-NEXT3 = "O" AND ERC-DM-NEXT4 = "O"
094700                    OR ERC-DM-NEXT3 = "U" AND ERC-DM-NEXT4 = "Y"
094800                    OR ERC-DM-NEXT3 = "E" AND ERC-DM-NEXT4 = "D"
094900                    OR ERC-DM-NEXT3 = "E" AND ERC-DM-NEXT4 = "M"
095000                     MOVE "SK" TO ERC-DM-ADD-PRI ERC-DM-ADD-SEC
095100                 ELSE IF (ERC-DM-NEXT3 = "E" OR "R")
095200                       AND ERC-DM-NEXT4 = "R"
095300                     MOVE "X"  TO ERC-DM-ADD-PRI(1:1)
095400                     MOVE "SK" TO ERC-DM-ADD-SEC
095500                 ELSE IF ERC-DM-POS = ERC-DM-START
095600                       AND NOT (ERC-DM-NEXT3 = "A" OR "E" OR "I"
095700                                 OR "O" OR "U" OR "W")
095800                     MOVE "X" TO ERC-DM-ADD-PRI(1:1)
095900                     MOVE "S" TO ERC-DM-ADD-SEC(1:1)
096000                 ELSE
096100                     MOVE "X" TO ERC-DM-ADD-PRI(1:1)
096200                                 ERC-DM-ADD-SEC(1:1)
096300                 END-IF
096400                 MOVE 3 TO ERC-DM-ADVANCE
096500             ELSE IF ERC-DM-NEXT2 = "I" OR "E" OR "Y"
096600                 MOVE "S" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
096700                 MOVE 3 TO ERC-DM-ADVANCE
096800             ELSE
096900                 MOVE "SK" TO ERC-DM-ADD-PRI ERC-DM-ADD-SEC
097000                 MOVE 2 TO ERC-DM-ADVANCE
097100             END-IF
097200         WHEN ERC-DM-POS = ERC-DM-END
097300              AND (ERC-DM-BUF(ERC-DM-POS - 2:2) = "AI"
097400                    OR ERC-DM-BUF(ERC-DM-POS - 2:2) = "OI")
097500             MOVE "S" TO ERC-DM-ADD-SEC(1:1)
097600         WHEN OTHER
097700             MOVE "S" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
097800     END-EVALUATE.
097900 554-EXIT.
098000     EXIT.
098100
098200 555-DM-LETTER-T.
098300     EVALUATE TRUE
098400         WHEN ERC-DM-NEXT1 = "I" AND (ERC-DM-NEXT2 = "O"
098500                                        OR ERC-DM-NEXT2 = "A")
098600             MOVE "X" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
098700             MOVE 3 TO ERC-DM-ADVANCE
098800         WHEN ERC-DM-NEXT1 = "C" AND ERC-DM-NEXT2 = "H"
098900             MOVE "X" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
099000             MOVE 3 TO ERC-DM-ADVANCE
099100         WHEN ERC-DM-NEXT1 = "H"
099200             IF ERC-DM-SLAVO-GERMANIC
099300                OR ERC-DM-BUF(ERC-DM-POS:4) = "THOM"
099400                OR ERC-DM-BUF(ERC-DM-POS:4) = "THAM"
099500                 MOVE "T" TO ERC-DM-ADD-PRI(1:1)
099600                             ERC-DM-ADD-SEC(1:1)
099700             ELSE
099800                 MOVE "0" TO ERC-DM-ADD-PRI(1:1)
099900                 MOVE "T" TO ERC-DM-ADD-SEC(1:1)
100000             END-IF
100100             MOVE 2 TO ERC-DM-ADVANCE
100200         WHEN ERC-DM-NEXT1 = "T" OR "D"
100300             MOVE "T" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
100400             MOVE 2 TO ERC-DM-ADVANCE
100500         WHEN OTHER
100600             MOVE "T" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
100700     END-EVALUATE.
100800 555-EXIT.
100900     EXIT.
101000
101100 557-DM-LETTER-W.
101200     EVALUATE TRUE
101300         WHEN ERC-DM-NEXT1 = "R"
101400             MOVE "R" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
101500             MOVE 2 TO ERC-DM-ADVANCE
101600         WHEN ERC-DM-POS = ERC-DM-START
101700              AND (ERC-DM-NEXT1 = "A" OR "E" OR "I" OR "O" OR "U")
101800             MOVE "A" TO ERC-DM-ADD-PRI(1:1)
101900             MOVE "F" TO ERC-DM-ADD-SEC(1:1)
102000         WHEN ERC-DM-POS = ERC-DM-START AND ERC-DM-NEXT1 = "H"
102100             MOVE "A" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
102200         WHEN ERC-DM-BUF(ERC-DM-POS:4) = "WICZ"
102300              OR ERC-DM-BUF(ERC-DM-POS:4) = "WITZ"
102400             MOVE "TS" TO ERC-DM-ADD-PRI
102500             MOVE "FX" TO ERC-DM-ADD-SEC
102600             MOVE 4 TO ERC-DM-ADVANCE
102700         WHEN (ERC-DM-PREV = "A" OR "E" OR "I" OR "O" OR "U")
102800              AND ERC-DM-POS = ERC-DM-END
102900             MOVE "F" TO ERC-DM-ADD-SEC(1:1)
103000         WHEN ERC-DM-BUF(ERC-DM-POS - 3:5) = "EWSKI"
103100              OR ERC-DM-BUF(ERC-DM-POS - 3:5) = "EWSKY"
103200              OR ERC-DM-BUF(ERC-DM-POS - 3:5) = "OWSKI"
103300              OR ERC-DM-BUF(ERC-DM-POS - 3:5) = "OWSKY"
103400             MOVE "F" TO ERC-DM-ADD-SEC(1:1)
103500         WHEN OTHER
103600             CONTINUE
103700     END-EVALUATE.
103800 557-EXIT.
103900     EXIT.
104000
104100 558-DM-LETTER-X.
104200     IF ERC-DM-POS = ERC-DM-END
104300          AND (ERC-DM-BUF(ERC-DM-POS - 2:2) = "AU"
104400                OR ERC-DM-BUF(ERC-DM-POS - 2:2) = "OU")
104500         CONTINUE
104600     ELSE
104700         MOVE "KS" TO ERC-DM-ADD-PRI ERC-DM-ADD-SEC
104800     END-IF.
104900 558-EXIT.
105000     EXIT.
105100
105200 559-DM-LETTER-Z.
105300     EVALUATE TRUE
105400         WHEN ERC-DM-NEXT1 = "H"
105500             MOVE "J" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
105600             MOVE 2 TO ERC-DM-ADVANCE
105700         WHEN (ERC-DM-NEXT1 = "O" OR "I" OR "A")
105800              AND ERC-DM-SLAVO-GERMANIC
105900              AND ERC-DM-POS NOT = ERC-DM-START
106000              AND ERC-DM-PREV NOT = "T"
106100             MOVE "S"  TO ERC-DM-ADD-PRI(1:1)
106200             MOVE "TS" TO ERC-DM-ADD-SEC
106300         WHEN OTHER
106400             MOVE "S" TO ERC-DM-ADD-PRI(1:1) ERC-DM-ADD-SEC(1:1)
106500             IF ERC-DM-NEXT1 = "Z"
106600                 MOVE 2 TO ERC-DM-ADVANCE
106700             END-IF
106800     END-EVALUATE.
106900 559-EXIT.
107000     EXIT.
107100
107200 900-DM-ADD-CODE.
107300     IF ERC-DM-ADD-PRI NOT = SPACES
107400         CALL "ERSTRLTH" USING ERC-DM-ADD-PRI, ERC-DM-PRI-LTH
107500         CALL "ERSTRLTH" USING ERC-DM-PRI, ERC-DM-ADVANCE
107600         IF ERC-DM-ADVANCE + ERC-DM-PRI-LTH <= 16
107700             STRING ERC-DM-PRI DELIMITED BY SPACE
107800                    ERC-DM-ADD-PRI(1:ERC-DM-PRI-LTH)
107900                                   DELIMITED BY SIZE
108000                    INTO ERC-DM-PRI
108100         END-IF
108200     END-IF.
108300     IF ERC-DM-ADD-SEC NOT = SPACES
108400         CALL "ERSTRLTH" USING ERC-DM-ADD-SEC, ERC-DM-SEC-LTH
108500         CALL "ERSTRLTH" USING ERC-DM-SEC, ERC-DM-ADVANCE
108600         IF ERC-DM-ADVANCE + ERC-DM-SEC-LTH <= 16
108700             STRING ERC-DM-SEC DELIMITED BY SPACE
108800                    ERC-DM-ADD-SEC(1:ERC-DM-SEC-LTH)
108900                                   DELIMITED BY SIZE
109000                    INTO ERC-DM-SEC
109100         END-IF
109200     END-IF.
109300*    RESTORE ERC-DM-ADVANCE - THE STRLTH CALLS ABOVE BORROWED IT
109400     MOVE 1 TO ERC-DM-ADVANCE.
109500 900-EXIT.
109600     EXIT.
