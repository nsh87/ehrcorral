000100******************************************************************
000200* EHPRSCOR  -  PAIR-SCORE OUTPUT RECORD
000300*              ONE RECORD PER COMPARED PAIR ON SCORES-FILE
000400*
000500*   MAINTENANCE
000600*   ----------- ----- ------- ------------------------------
000700*   03/25/94  RVM  EHR0004  ORIGINAL CUT
000800******************************************************************
000900 01  EHR-PAIR-SCORE.
001000     05  EHR-ACCESSION-1             PIC 9(6).
001100     05  EHR-ACCESSION-2             PIC 9(6).
001200     05  EHR-SIMILARITY              PIC S9(1)V9(5).
001300     05  FILLER                      PIC X(9).
