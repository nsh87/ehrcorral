000100******************************************************************
000200* EHRECMET  -  RECORD-META LAYOUT
000300*              STAMPED ON EACH POPULATION MEMBER DURING CORRAL
000400*
000500*   HOLDS THE ACCESSION NUMBER, THE FREQUENCY-TABLE KEYS THIS
000600*   RECORD CONTRIBUTED, AND THE BLOCKING CODES GENERATED FOR IT.
000700*
000800*   MAINTENANCE
000900*   ----------- ----- ------- ------------------------------
001000*   03/18/94  RVM  EHR0002  ORIGINAL CUT
001100*   11/30/98  PDQ  EHR0031  Y2K REVIEW - NO DATE FIELDS HERE,
001200*                           NO CHANGE REQUIRED
001300******************************************************************
001400 01  EHR-RECORD-META.
001500     05  EHR-ACCESSION               PIC 9(6).
001600     05  EHR-FORENAME-FREQ-REF       PIC X(1).
001700     05  EHR-MIDFORE-FREQ-REF        PIC X(1).
001800     05  EHR-CURSUR-FREQ-REF         PIC X(8).
001900     05  EHR-BIRSUR-FREQ-REF         PIC X(8).
002000     05  EHR-BLOCK-COUNT             PIC 9(1).
002100     05  EHR-BLOCKS OCCURS 8 TIMES   PIC X(9).
002200     05  FILLER                      PIC X(10).
