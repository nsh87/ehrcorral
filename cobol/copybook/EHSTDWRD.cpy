000100******************************************************************
000200* EHSTDWRD  -  ADDRESS STANDARDIZATION WORD TABLE
000300*              STREET-TYPE AND UNIT-DESIGNATOR ABBREVIATIONS USED
000400*              BY ERADDRST WHEN IT NORMALIZES ADDRESS1/ADDRESS2
000500*              BEFORE THE EDIT-DISTANCE COMPARE.
000600*
000700*   THE TABLE IS LOADED BY VALUE AT COMPILE TIME (NO RUNTIME
000800*   LOOKUP FILE) AND REDEFINED AS AN INDEXED TABLE FOR SEARCH.
000900*   ADD A FILLER LINE HERE TO TEACH THE PROGRAM A NEW WORD -
001000*   REMEMBER TO BUMP EHR-STD-WORD-TALLY IN ERADDRST.
001100*
001200*   MAINTENANCE
001300*   ----------- ----- ------- ------------------------------
001400*   04/14/94  RVM  EHR0006  ORIGINAL CUT, 19 WORD PAIRS
001500******************************************************************
001600 01  EHR-STD-WORD-VALUES.
001700     05  FILLER  PIC X(18) VALUE "STREET      ST    ".
001800     05  FILLER  PIC X(18) VALUE "AVENUE      AVE   ".
001900     05  FILLER  PIC X(18) VALUE "BOULEVARD   BLVD  ".
002000     05  FILLER  PIC X(18) VALUE "DRIVE       DR    ".
002100     05  FILLER  PIC X(18) VALUE "LANE        LN    ".
002200     05  FILLER  PIC X(18) VALUE "ROAD        RD    ".
002300     05  FILLER  PIC X(18) VALUE "COURT       CT    ".
002400     05  FILLER  PIC X(18) VALUE "PLACE       PL    ".
002500     05  FILLER  PIC X(18) VALUE "TERRACE     TER   ".
002600     05  FILLER  PIC X(18) VALUE "CIRCLE      CIR   ".
002700     05  FILLER  PIC X(18) VALUE "APARTMENT   APT   ".
002800     05  FILLER  PIC X(18) VALUE "APT         APT   ".
002900     05  FILLER  PIC X(18) VALUE "SUITE       STE   ".
003000     05  FILLER  PIC X(18) VALUE "UNIT        UNIT  ".
003100     05  FILLER  PIC X(18) VALUE "DEPARTMENT  DEPT  ".
003200     05  FILLER  PIC X(18) VALUE "DPT         DEPT  ".
003300     05  FILLER  PIC X(18) VALUE "FLOOR       FL    ".
003400     05  FILLER  PIC X(18) VALUE "BUILDING    BLDG  ".
003500     05  FILLER  PIC X(18) VALUE "ROOM        RM    ".
003600 01  EHR-STD-WORD-TABLE REDEFINES EHR-STD-WORD-VALUES.
003700     05  EHR-STD-WORD-ENTRY OCCURS 19 TIMES
003800             INDEXED BY EHR-STD-WORD-IDX.
003900         10  EHR-STD-WORD-FULL      PIC X(12).
004000         10  EHR-STD-WORD-ABBR      PIC X(6).
