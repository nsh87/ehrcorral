000100******************************************************************
000200* EHABEND   -  SHOP STANDARD ABEND RECORD
000300*              WRITTEN TO SYSOUT AHEAD OF A FORCED DIVIDE-BY-ZERO
000400*              SO OPERATIONS HAS SOMETHING TO READ BEFORE THE
000500*              0C7/0CB LANDS IN THE JOBLOG
000600*
000700*   MAINTENANCE
000800*   ----------- ----- ------- ------------------------------
000900*   04/02/94  RVM  EHR0005  ORIGINAL CUT (MODELED ON THE SHOP'S
001000*                           STANDARD ABENDREC COPYBOOK)
001100******************************************************************
001200 01  EHR-ABEND-REC.
001300     05  EHR-PARA-NAME               PIC X(24) VALUE SPACES.
001400     05  EHR-ABEND-REASON            PIC X(60) VALUE SPACES.
001500     05  EHR-ACTUAL-VAL              PIC 9(9)  VALUE ZERO.
001600     05  EHR-EXPECTED-VAL            PIC 9(9)  VALUE ZERO.
001700     05  FILLER                      PIC X(28) VALUE SPACES.
