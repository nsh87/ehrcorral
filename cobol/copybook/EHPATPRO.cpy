000100******************************************************************
000200* EHPATPRO  -  PATIENT DEMOGRAPHIC PROFILE LAYOUT
000300*              USED BY THE EHRCORRAL LINKAGE BATCH
000400*
000500*   THIS IS THE FIXED-FORMAT INBOUND REGISTRATION RECORD.  ONE
000600*   PROFILE PER PATIENT, 206 BYTES, ONE RECORD PER POPULATION
000700*   MEMBER ONCE IT HAS PASSED EDIT IN ERINTAKE.
000800*
000900*   MAINTENANCE
001000*   ----------- ----- ------- ------------------------------
001100*   03/11/94  RVM  EHR0001  ORIGINAL CUT FOR THE CORRAL PROJECT
001200*   09/02/96  RVM  EHR0014  ADDED GENDER SEPARATE FROM SEX PER
001300*                           REGISTRATION FORM REV. C
001400*   11/30/98  PDQ  EHR0031  Y2K REVIEW - BIRTH-YEAR ALREADY CARRIES
001500*                           A 4-DIGIT CENTURY, NO CHANGE REQUIRED
001600*   05/02/01  JWT  EHR0048  NO FILLER PAD ADDED HERE ON REVIEW -
001700*                           THE 206-BYTE LAYOUT IS FIXED BY THE
001800*                           REGISTRATION FEED SPEC ITSELF, EVERY
001900*                           BYTE IS ALREADY SPOKEN FOR
002000******************************************************************
002100 01  EHR-PATIENT-PROFILE.
002200     05  EHR-FORENAME                PIC X(20).
002300     05  EHR-MID-FORENAME            PIC X(20).
002400     05  EHR-CURRENT-SURNAME         PIC X(20).
002500     05  EHR-BIRTH-SURNAME           PIC X(20).
002600     05  EHR-SUFFIX                  PIC X(10).
002700     05  EHR-ADDRESS-INFO.
002800         10  EHR-ADDRESS1            PIC X(40).
002900         10  EHR-ADDRESS2            PIC X(20).
003000         10  EHR-CITY                PIC X(20).
003100         10  EHR-STATE-PROVINCE      PIC X(2).
003200         10  EHR-POSTAL-CODE         PIC X(10).
003300     05  EHR-SEX                     PIC X(1).
003400         88  EHR-SEX-MALE        VALUE "M".
003500         88  EHR-SEX-FEMALE      VALUE "F".
003600         88  EHR-SEX-UNKNOWN     VALUE SPACE.
003700     05  EHR-GENDER                  PIC X(1).
003800     05  EHR-NATIONAL-ID             PIC X(11).
003900     05  EHR-BIRTH-DATE.
004000         10  EHR-BIRTH-YEAR          PIC X(4).
004100         10  EHR-BIRTH-MONTH         PIC X(2).
004200         10  EHR-BIRTH-DAY           PIC X(2).
004300     05  EHR-BLOOD-TYPE              PIC X(3).
