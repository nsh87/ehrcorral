000100******************************************************************
000200* EHFREQTB  -  FREQUENCY-TABLE SKELETON
000300*              COPY ... REPLACING ==PFX== BY <name> TO GET A
000400*              DISTINCT TABLE (ERCORRAL CARRIES ONE FOR FORENAMES
000500*              AND ONE FOR SURNAMES - SEE ITS WORKING-STORAGE).
000600*
000700*   MAINTENANCE
000800*   ----------- ----- ------- ------------------------------
000900*   03/21/94  RVM  EHR0003  ORIGINAL CUT
001000*   06/02/95  RVM  EHR0009  RAISED TABLE CEILING 250 TO 500 AFTER
001100*                           THE ST. AGNES FEED BLEW THE OLD LIMIT
001200******************************************************************
001300 01  ==PFX==-FREQ-TABLE.
001400     05  ==PFX==-FREQ-NUM-KEYS       PIC 9(4) COMP VALUE ZERO.
001500     05  ==PFX==-FREQ-TOTAL          PIC 9(6) COMP VALUE ZERO.
001600     05  FILLER                      PIC X(8).
001700     05  ==PFX==-FREQ-ENTRY OCCURS 1 TO 500 TIMES
001800             DEPENDING ON ==PFX==-FREQ-NUM-KEYS
001900             INDEXED BY ==PFX==-FREQ-IDX.
002000         10  ==PFX==-FREQ-KEY        PIC X(8).
002100         10  ==PFX==-FREQ-COUNT      PIC 9(6) COMP.
002200         10  FILLER                  PIC X(2).
