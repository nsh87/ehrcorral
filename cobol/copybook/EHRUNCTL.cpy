000100******************************************************************
000200* EHRUNCTL  -  INTER-STEP RUN CONTROL RECORD
000300*              ONE RECORD, WRITTEN BY ERINTAKE AT END OF JOB AND
000400*              READ BY ERCORRAL AT START OF JOB, SO THE REJECT
000500*              COUNT FROM THE INTAKE STEP CAN RIDE ONTO THE
000600*              CORRAL STEP'S RUN-REPORT CONTROL TOTALS WITHOUT
000700*              OPENING A SECOND FILE JUST TO COUNT RECORDS
000800*
000900*   MAINTENANCE
001000*   ----------- ----- ------- ------------------------------
001100*   09/30/08  JWT  EHR0065  ORIGINAL CUT - RUN-REPORT WAS MISSING
001200*                           A RECORDS REJECTED LINE BECAUSE THE
001300*                           ONLY PROGRAM THAT COUNTS REJECTS HAS
001400*                           NO RUN-REPORT FD OF ITS OWN
001500******************************************************************
001600 01  EHR-RUN-CONTROL.
001700     05  EHR-CTL-RECORDS-REJECTED   PIC 9(7).
001800     05  FILLER                     PIC X(13) VALUE SPACES.
